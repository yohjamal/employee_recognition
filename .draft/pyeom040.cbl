*
*                  EMPLOYEE OF THE MONTH - WINNER AND
*                    HR NOTIFICATION CONTENT BUILDER
*
*             BUILDS THE TEXT OF THE WINNER CONGRATULATIONS
*             NOTICE AND THE HR SUMMARY NOTICE AND WRITES THEM
*             TO THE NOTIFY PRINT FILE TOGETHER WITH A ONE-LINE
*             DISPATCH RESULT PER RECIPIENT.  THIS PROGRAM DOES
*             NOT SEND MAIL - THE SITE'S MAIL GATEWAY PICKS THE
*             NOTIFY FILE UP SEPARATELY, SEE THE EOM RUN BOOK.
*
 IDENTIFICATION          DIVISION.
 PROGRAM-ID.             PYEOM040.
 AUTHOR.                 VINCENT B COEN.
 INSTALLATION.           APPLEWOOD COMPUTERS - PAYROLL DIVISION.
 DATE-WRITTEN.           14/02/1988.
 DATE-COMPILED.
 SECURITY.               APPLEWOOD COMPUTERS INTERNAL USE ONLY -
                          SEE PAYROLL DEPARTMENTAL PROCEDURES
                          MANUAL, SECTION 9, FOR DISTRIBUTION
                          RESTRICTIONS ON THIS SOURCE.
*
* REMARKS.                STANDALONE CHAINED STEP, NO REPORT WRITER -
*                          NOTIFY OUTPUT IS PLAIN PRINT LINES BUILT BY
*                          STRING, ONE NOTICE PER RECIPIENT.
*
* VERSION.                SEE PROG-NAME IN WS.
*
* CALLED MODULES.         NONE.
*
* FUNCTIONS USED.         NONE.
*
* FILES USED.             SCOREWK. SCORED-WORK FILE, INPUT.
*                          NOTIFY.  NOTIFICATION CONTENT, OUTPUT.
*
* ERROR MESSAGES USED.
*   PY004, PY007.
*
* CHANGES.
* 14/02/88 VBC -  1.00  CREATED - WINNER NOTICE ONLY.
* 30/08/91 RJT -  1.01  ADDED THE HR SUMMARY NOTICE AS A SECOND
*                       BLOCK IN THE SAME NOTIFY FILE.
* 22/03/94 RJT -  1.02  ADDED THE PER-RECIPIENT DISPATCH RESULT
*                       LINES REQUESTED BY THE MAILROOM SO THEY
*                       CAN RECONCILE WHAT WENT OUT.
* 09/09/98 MPH -    .03 Y2K - GENERATION DATE ON THE HR NOTICE NOW
*                       CARRIES THE CENTURY.
* 02/04/99 MPH -    .04 Y2K - PARALLEL RUN CLEAN OVER CENTURY
*                       BOUNDARY.
* 19/10/06 MPH -  1.10  HR NOTICE RECIPIENT ADDRESS MOVED TO A WS
*                       CONSTANT INSTEAD OF BEING HARD CODED IN
*                       THE STRING STATEMENT, EASIER TO CHANGE
*                       WHEN HR MOVE MAILBOXES.
* 09/01/26 VBC -  2.00  SPLIT OUT OF THE OLD PYEOM MONOLITH PER
*                       EOM-001. RE-SCANS THE SCORED-WORK FILE
*                       FOR THE WINNER RATHER THAN CARRYING A
*                       WINNER FLAG THROUGH FROM PYEOM010.
* 03/02/26 VBC -    .01 NO ELIGIBLE WINNER NOW SUPPRESSES THE
*                       WINNER NOTICE BUT STILL WRITES THE HR
*                       NOTICE, WITH PY004 IN PLACE OF THE
*                       WINNER LINE.
*
 ENVIRONMENT             DIVISION.
 CONFIGURATION SECTION.
 COPY "ENVDIV.COB".
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT SCORED-WORK-FILE   ASSIGN TO "SCOREWK"
                                ORGANIZATION LINE SEQUENTIAL
                                FILE STATUS SW-STATUS.
     SELECT NOTIFY-FILE        ASSIGN TO "NOTIFY"
                                ORGANIZATION LINE SEQUENTIAL
                                FILE STATUS NF-STATUS.
*
 DATA                    DIVISION.
 FILE SECTION.
*
 FD  SCORED-WORK-FILE.
 COPY "WSPYSCR.COB".
*
 FD  NOTIFY-FILE.
 01  NOTIFY-PRINT-LINE.
     03  NF-TEXT             PIC X(132).
*
 WORKING-STORAGE SECTION.
 77  PROG-NAME               PIC X(17) VALUE "PYEOM040 (2.00)".
*
 COPY "WSPYMSG.COB".
*
 01  WS-DATA.
     03  SW-STATUS           PIC XX     VALUE "00".
         88  SW-FILE-OK          VALUE "00".
         88  SW-FILE-EOF         VALUE "10".
     03  NF-STATUS           PIC XX     VALUE "00".
     03  WS-WINNER-FOUND-SW  PIC X      VALUE "N".
         88  WS-WINNER-FOUND      VALUE "Y".
     03  WS-HR-ADDRESS       PIC X(40) VALUE
                              "HR-DEPT@APPLEWOOD-COMPUTERS.CO.UK".
     03  FILLER              PIC X(05).
*
 01  WS-COUNTERS.
     03  WS-EMP-COUNT        BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-SUB              BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-WINNER-SUB       BINARY-LONG UNSIGNED VALUE ZERO.
     03  FILLER              BINARY-LONG UNSIGNED VALUE ZERO.
*
 01  WS-BEST-SCORE           PIC 9(03)V9(2) COMP-3 VALUE ZERO.
*
 01  WS-SCORE-1DP            PIC ZZ9.9      VALUE ZERO.
 01  WS-SCORE-2DP            PIC ZZ9.99     VALUE ZERO.
*
 01  WS-AWARD-MONTH          PIC X(20)       VALUE SPACES.
 01  WS-AWARD-MONTH-PARTS REDEFINES WS-AWARD-MONTH.
     03  WS-AWARD-MONTH-NAME PIC X(15).
     03  WS-AWARD-MONTH-YEAR PIC X(05).
*
 01  WS-EMP-COUNT-ED         PIC ZZZ9        VALUE ZERO.
*
 01  WS-TODAY-CCYYMMDD       PIC 9(08)       VALUE ZERO.
 01  WS-TODAY-DATE REDEFINES WS-TODAY-CCYYMMDD.
     03  WS-TODAY-CC         PIC 99.
     03  WS-TODAY-YY         PIC 99.
     03  WS-TODAY-MM         PIC 99.
     03  WS-TODAY-DD         PIC 99.
*
 01  WS-CONV-DATE            PIC X(10)       VALUE SPACES.
*
 01  WS-SCORED-TABLE.
     03  WS-SCORED-ENTRY OCCURS 500 TIMES
                         INDEXED BY WS-SCORED-IDX.
         COPY "WSEMTAB.COB".
*
 01  WS-SCORED-TABLE-X REDEFINES WS-SCORED-TABLE.
     03  WS-SCORED-ENTRY-X   PIC X(180)  OCCURS 500 TIMES.
*
 LINKAGE                 SECTION.
 01  LK-AWARD-MONTH          PIC X(20).
*
 PROCEDURE DIVISION CHAINING LK-AWARD-MONTH.
*
 AA000-MAIN              SECTION.
*****************************
     MOVE LK-AWARD-MONTH TO WS-AWARD-MONTH.
     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
     STRING WS-TODAY-CC WS-TODAY-YY "/" WS-TODAY-MM "/"
            WS-TODAY-DD
            DELIMITED BY SIZE INTO WS-CONV-DATE.
     PERFORM AA010-OPEN-FILES.
     IF SW-FILE-OK
        PERFORM AA020-LOAD-SCORED
        PERFORM AA030-FIND-WINNER
        PERFORM BB010-BUILD-WINNER-NOTICE
        PERFORM BB020-BUILD-HR-NOTICE
        CLOSE SCORED-WORK-FILE
        CLOSE NOTIFY-FILE
     END-IF.
 AA000-EXIT.
     GOBACK.
*
 AA010-OPEN-FILES        SECTION.
*****************************
     OPEN INPUT SCORED-WORK-FILE.
     IF SW-STATUS NOT = "00"
        DISPLAY PY007
        GO TO AA010-EXIT.
     OPEN OUTPUT NOTIFY-FILE.
 AA010-EXIT.
     EXIT.
*
 AA020-LOAD-SCORED       SECTION.
*****************************
     MOVE ZERO TO WS-EMP-COUNT.
     PERFORM AA025-READ-SCORED-REC UNTIL SW-FILE-EOF.
 AA020-EXIT.
     EXIT.
*
 AA025-READ-SCORED-REC   SECTION.
*****************************
     READ SCORED-WORK-FILE
          AT END
               MOVE "10" TO SW-STATUS
               GO TO AA025-EXIT
     END-READ.
     ADD 1 TO WS-EMP-COUNT.
     MOVE SPACES              TO WS-SCORED-ENTRY-X (WS-EMP-COUNT).
     MOVE SCR-EMP-ID          TO TB-EMP-ID (WS-EMP-COUNT).
     MOVE SCR-EMP-NAME        TO TB-EMP-NAME (WS-EMP-COUNT).
     MOVE SCR-EMP-DEPT        TO TB-EMP-DEPT (WS-EMP-COUNT).
     MOVE SCR-ELIGIBLE-FLAG   TO TB-ELIGIBLE-FLAG (WS-EMP-COUNT).
     MOVE SCR-COMPOSITE-SCORE TO TB-COMPOSITE-SCORE (WS-EMP-COUNT).
     MOVE SCR-EMAIL           TO TB-EMAIL (WS-EMP-COUNT).
 AA025-EXIT.
     EXIT.
*
 AA030-FIND-WINNER       SECTION.
*****************************
     MOVE ZERO TO WS-BEST-SCORE.
     MOVE ZERO TO WS-WINNER-SUB.
     MOVE 1 TO WS-SUB.
     PERFORM AA035-CHECK-ONE UNTIL WS-SUB > WS-EMP-COUNT.
     IF WS-WINNER-SUB NOT = ZERO
        MOVE "Y" TO WS-WINNER-FOUND-SW.
 AA030-EXIT.
     EXIT.
*
 AA035-CHECK-ONE         SECTION.
*****************************
     IF TB-IS-ELIGIBLE (WS-SUB)
        IF WS-WINNER-SUB = ZERO
           OR TB-COMPOSITE-SCORE (WS-SUB) > WS-BEST-SCORE
           MOVE WS-SUB TO WS-WINNER-SUB
           MOVE TB-COMPOSITE-SCORE (WS-SUB) TO WS-BEST-SCORE
        END-IF
     END-IF.
     ADD 1 TO WS-SUB.
 AA035-EXIT.
     EXIT.
*
 BB010-BUILD-WINNER-NOTICE SECTION.
*****************************
     IF NOT WS-WINNER-FOUND
        MOVE PY004 TO NF-TEXT
        WRITE NOTIFY-PRINT-LINE
        GO TO BB010-EXIT.
     MOVE WS-BEST-SCORE TO WS-SCORE-1DP.
     MOVE SPACES TO NF-TEXT.
     STRING "SUBJECT: CONGRATULATIONS! YOU'RE " WS-AWARD-MONTH
            DELIMITED BY SIZE
            "EMPLOYEE OF THE MONTH!" DELIMITED BY SIZE
            INTO NF-TEXT.
     WRITE NOTIFY-PRINT-LINE.
     MOVE SPACES TO NF-TEXT.
     WRITE NOTIFY-PRINT-LINE.
     MOVE SPACES TO NF-TEXT.
     STRING "RECIPIENT: " TB-EMAIL (WS-WINNER-SUB)
            DELIMITED BY SIZE INTO NF-TEXT.
     WRITE NOTIFY-PRINT-LINE.
     MOVE SPACES TO NF-TEXT.
     STRING "DEAR " TB-EMP-NAME (WS-WINNER-SUB) DELIMITED BY SIZE
            "," DELIMITED BY SIZE
            INTO NF-TEXT.
     WRITE NOTIFY-PRINT-LINE.
     MOVE SPACES TO NF-TEXT.
     STRING "CONGRATULATIONS ON BEING NAMED " WS-AWARD-MONTH
            DELIMITED BY SIZE
            "EMPLOYEE OF THE MONTH FOR THE "
            DELIMITED BY SIZE
            TB-EMP-DEPT (WS-WINNER-SUB) DELIMITED BY SIZE
            "DEPARTMENT." DELIMITED BY SIZE
            INTO NF-TEXT.
     WRITE NOTIFY-PRINT-LINE.
     MOVE SPACES TO NF-TEXT.
     STRING "YOUR COMPOSITE SCORE WAS " WS-SCORE-1DP
            DELIMITED BY SIZE
            " OUT OF 100." DELIMITED BY SIZE
            INTO NF-TEXT.
     WRITE NOTIFY-PRINT-LINE.
     MOVE SPACES TO NF-TEXT.
     WRITE NOTIFY-PRINT-LINE.
     MOVE SPACES TO NF-TEXT.
     STRING "DISPATCH RESULT - RECIPIENT "
            TB-EMAIL (WS-WINNER-SUB) DELIMITED BY SIZE
            " - OK - NOTICE QUEUED FOR THE MAIL GATEWAY."
            DELIMITED BY SIZE
            INTO NF-TEXT.
     WRITE NOTIFY-PRINT-LINE.
     MOVE SPACES TO NF-TEXT.
     WRITE NOTIFY-PRINT-LINE.
 BB010-EXIT.
     EXIT.
*
 BB020-BUILD-HR-NOTICE   SECTION.
*****************************
     MOVE SPACES TO NF-TEXT.
     STRING "SUBJECT: [HR SYSTEM] EMPLOYEE OF THE MONTH REPORT - "
            WS-AWARD-MONTH DELIMITED BY SIZE
            INTO NF-TEXT.
     WRITE NOTIFY-PRINT-LINE.
     MOVE SPACES TO NF-TEXT.
     WRITE NOTIFY-PRINT-LINE.
     MOVE SPACES TO NF-TEXT.
     STRING "RECIPIENT: " WS-HR-ADDRESS DELIMITED BY SIZE
            INTO NF-TEXT.
     WRITE NOTIFY-PRINT-LINE.
     MOVE SPACES TO NF-TEXT.
     IF WS-WINNER-FOUND
        MOVE WS-BEST-SCORE TO WS-SCORE-2DP
        STRING "WINNER - " TB-EMP-NAME (WS-WINNER-SUB)
               DELIMITED BY SIZE
               ", " DELIMITED BY SIZE
               TB-EMP-DEPT (WS-WINNER-SUB) DELIMITED BY SIZE
               ", SCORE " WS-SCORE-2DP DELIMITED BY SIZE
               " / 100." DELIMITED BY SIZE
               INTO NF-TEXT
     ELSE
        MOVE PY004 TO NF-TEXT
     END-IF.
     WRITE NOTIFY-PRINT-LINE.
     MOVE WS-EMP-COUNT TO WS-EMP-COUNT-ED.
     MOVE SPACES TO NF-TEXT.
     STRING "EMPLOYEES EVALUATED - " WS-EMP-COUNT-ED
            DELIMITED BY SIZE
            INTO NF-TEXT.
     WRITE NOTIFY-PRINT-LINE.
     MOVE SPACES TO NF-TEXT.
     STRING "REPORT GENERATED - " WS-CONV-DATE DELIMITED BY SIZE
            INTO NF-TEXT.
     WRITE NOTIFY-PRINT-LINE.
     MOVE SPACES TO NF-TEXT.
     WRITE NOTIFY-PRINT-LINE.
     MOVE SPACES TO NF-TEXT.
     STRING "DISPATCH RESULT - RECIPIENT " WS-HR-ADDRESS
            DELIMITED BY SIZE
            " - OK - NOTICE QUEUED FOR THE MAIL GATEWAY."
            DELIMITED BY SIZE
            INTO NF-TEXT.
     WRITE NOTIFY-PRINT-LINE.
 BB020-EXIT.
     EXIT.
*
