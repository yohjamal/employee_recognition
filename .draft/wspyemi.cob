*
*    RECORD DEFINITION FOR EMPLOYEE-OF-THE-MONTH
*             INPUT (EMPLOYEE-IN) FILE
*        USES EMP-ID AS KEY WHEN SORTED
*
*  FILE SIZE 120 BYTES (LINE SEQUENTIAL, FIXED FIELDS).
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 11/06/1987 VBC - CREATED.
* 02/09/91  RJT - EMP-DEPT WIDENED FROM X(15) TO X(20), MORE
*                 DEPARTMENTS NOW USE THE FULL 20 CHARACTERS.
* 14/02/94  RJT - EMAIL FIELD ADDED, NOT ALL STAFF HAD ONE WHEN
*                 THIS WAS FIRST WRITTEN.
* 10/09/98  MPH - Y2K - NO DATE FIELDS ON THIS RECORD, REVIEWED
*                 AND PASSED.
* 24/03/99  MPH - Y2K - PARALLEL RUN CLEAN, NO CHANGE REQUIRED.
* 09/01/26  VBC - EMP-DEPT WIDENED TO X(20) PER HR REQUEST #EOM-004.
*
 01  PY-EMPLOYEE-IN-RECORD.
     03  EMP-ID                PIC X(08).
*                                  UNIQUE EMPLOYEE IDENTIFIER.
     03  EMP-NAME              PIC X(30).
*                                  EMPLOYEE FULL NAME.
     03  EMP-DEPT              PIC X(20).
*                                  DEPARTMENT NAME.
     03  EMP-PERF-SCORE        PIC 9(03).
*                                  KPI ATTAINMENT, 000-100.
     03  EMP-PEER-NOMS         PIC 9(03).
*                                  PEER NOMINATION COUNT, 000-999.
     03  EMP-ATTEND-PCT        PIC 9(03).
*                                  ATTENDANCE PERCENTAGE, 000-100.
     03  EMP-MGR-RATING        PIC 9(02)V9.
*                                  SUPERVISOR RATING, 00.0-10.0.
     03  EMP-MONTHS-EMPLOYED   PIC 9(03).
*                                  TENURE IN MONTHS, 000-999.
     03  EMP-EMAIL             PIC X(40).
*                                  EMPLOYEE E-MAIL ADDRESS.
     03  FILLER                PIC X(07).
*                                  PADS RECORD TO 120 BYTES.
*
