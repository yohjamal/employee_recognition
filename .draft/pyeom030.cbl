*
*                  EMPLOYEE OF THE MONTH - DEPARTMENT
*                   ANALYTICS AND HISTORY REPORTING
*
*             USES RW (REPORT WRITER) TO PRINT THE
*             DEPARTMENT SUMMARY, THE DEPARTMENT WIN
*             DISTRIBUTION AND THE CHRONOLOGICAL WINNER
*             HISTORY.
*
 IDENTIFICATION          DIVISION.
 PROGRAM-ID.             PYEOM030.
 AUTHOR.                 VINCENT B COEN.
 INSTALLATION.           APPLEWOOD COMPUTERS - PAYROLL DIVISION.
 DATE-WRITTEN.           23/09/1989.
 DATE-COMPILED.
 SECURITY.               APPLEWOOD COMPUTERS INTERNAL USE ONLY -
                          SEE PAYROLL DEPARTMENTAL PROCEDURES
                          MANUAL, SECTION 9, FOR DISTRIBUTION
                          RESTRICTIONS ON THIS SOURCE.
*
* REMARKS.                THIS PROGRAM USES RW (REPORT WRITER).
*                          BUILDS DEPARTMENT SUMMARY AND
*                          DEPARTMENT WIN-COUNT TABLES BY
*                          SCANNING THE SCORED-WORK AND WINNER
*                          HISTORY FILES, THEN PRINTS THE
*                          ANALYTICS REPORT FOLLOWED BY THE
*                          CHRONOLOGICAL HISTORY REPORT.
*
* VERSION.                SEE PROG-NAME IN WS.
*
* CALLED MODULES.         NONE.
*
* FUNCTIONS USED.         NONE.
*
* FILES USED.             SCOREWK. SCORED-WORK FILE, INPUT.
*                          HISTORY. WINNER HISTORY, INPUT.
*                          ANALYT.  ANALYTICS + HISTORY REPORT,
*                                   OUTPUT.
*
* ERROR MESSAGES USED.
*   SY001.
*   PY006, PY007.
*
* CHANGES.
* 23/09/89 VBC -  1.00  CREATED - DEPARTMENT AVERAGES ONLY, NO
*                       WIN HISTORY YET AS THE BOARD HAD NOT
*                       BEEN RUNNING LONG ENOUGH TO NEED IT.
* 17/04/93 RJT -  1.01  ADDED DEPARTMENT WIN DISTRIBUTION BLOCK
*                       NOW THREE YEARS OF HISTORY EXIST.
* 05/11/97 RJT -  1.02  ADDED CHRONOLOGICAL HISTORY LISTING AS
*                       A SECOND REPORT IN THE SAME PRINT RUN.
* 21/01/99 MPH -    .03 Y2K - DEPARTMENT WIN TABLE DATE COMPARE
*                       NOW USES THE FULL YEAR, NOT JUST YY.
* 15/03/99 MPH -    .04 Y2K - PARALLEL RUN CLEAN OVER CENTURY
*                       BOUNDARY.
* 12/06/07 MPH -  1.10  MANAGER RATING AVERAGE ADDED TO THE
*                       DEPARTMENT SUMMARY BLOCK.
* 09/01/26 VBC -  2.00  SPLIT OUT OF THE OLD PYEOM MONOLITH -
*                       DEPT TABLES NOW BUILT BY LINEAR SEARCH
*                       OVER AN IN-MEMORY TABLE PER EOM-001,
*                       NO SORT STEP USED.
* 03/02/26 VBC -    .01 HISTORY LISTING NO LONGER RE-SORTS -
*                       HISTORY FILE IS APPEND ONLY SO IT IS
*                       ALREADY IN DATE ORDER.
*
 ENVIRONMENT             DIVISION.
 CONFIGURATION SECTION.
 COPY "ENVDIV.COB".
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT SCORED-WORK-FILE   ASSIGN TO "SCOREWK"
                                ORGANIZATION LINE SEQUENTIAL
                                FILE STATUS SW-STATUS.
     SELECT WINNER-HISTORY-FILE ASSIGN TO "HISTORY"
                                ORGANIZATION LINE SEQUENTIAL
                                FILE STATUS WH-STATUS.
     SELECT ANALYTICS-FILE     ASSIGN TO "ANALYT"
                                ORGANIZATION LINE SEQUENTIAL.
*
 DATA                    DIVISION.
 FILE SECTION.
*
 FD  SCORED-WORK-FILE.
 COPY "WSPYSCR.COB".
*
 FD  WINNER-HISTORY-FILE.
 COPY "WSPYWIN.COB".
*
 FD  ANALYTICS-FILE
     REPORTS ARE ANALYTICS-REPORT
              HISTORY-REPORT.
*
 WORKING-STORAGE SECTION.
 77  PROG-NAME               PIC X(17) VALUE "PYEOM030 (2.00)".
*
 COPY "WSPYMSG.COB".
*
 01  WS-DATA.
     03  SW-STATUS           PIC XX     VALUE "00".
         88  SW-FILE-OK          VALUE "00".
         88  SW-FILE-EOF         VALUE "10".
     03  WH-STATUS           PIC XX     VALUE "00".
         88  WH-FILE-OK          VALUE "00".
         88  WH-FILE-EOF         VALUE "10".
     03  WS-NO-HISTORY-SW    PIC X      VALUE "N".
         88  WS-NO-HISTORY       VALUE "Y".
     03  WS-NO-DEPT-WINS-SW  PIC X      VALUE "N".
         88  WS-NO-DEPT-WINS      VALUE "Y".
     03  WS-PAGE-LINES       BINARY-CHAR UNSIGNED VALUE 56.
     03  FILLER              PIC X(05).
*
 01  WS-COUNTERS.
     03  WS-EMP-COUNT        BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-HISTORY-COUNT    BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-DEPT-COUNT       BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-DEPT-WIN-COUNT   BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-SUB              BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-SUB2             BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-DEPT-FOUND-IDX   BINARY-LONG UNSIGNED VALUE ZERO.
     03  FILLER              BINARY-LONG UNSIGNED VALUE ZERO.
*
 01  WS-CURRENT-DEPT         PIC X(20)       VALUE SPACES.
 01  WS-CUR-SCORE            PIC 9(03)V9(2) COMP-3 VALUE ZERO.
 01  WS-CUR-PERF             PIC 9(03)      COMP-3 VALUE ZERO.
 01  WS-CUR-ATTEND           PIC 9(03)      COMP-3 VALUE ZERO.
 01  WS-CUR-MGR              PIC 9(02)V9    COMP-3 VALUE ZERO.
*
 01  WS-AVG-SCORE            PIC 9(03)V9    COMP-3 VALUE ZERO.
 01  WS-AVG-PERF             PIC 9(03)V9    COMP-3 VALUE ZERO.
 01  WS-AVG-ATTEND           PIC 9(03)V9    COMP-3 VALUE ZERO.
 01  WS-AVG-MGR              PIC 9(03)V9    COMP-3 VALUE ZERO.
*
 01  WS-AWARD-MONTH          PIC X(20)       VALUE SPACES.
*
 01  WS-TODAY-CCYYMMDD       PIC 9(08)       VALUE ZERO.
 01  WS-TODAY-DATE REDEFINES WS-TODAY-CCYYMMDD.
     03  WS-TODAY-CC         PIC 99.
     03  WS-TODAY-YY         PIC 99.
     03  WS-TODAY-MM         PIC 99.
     03  WS-TODAY-DD         PIC 99.
*
 01  WS-TODAY-HHMMSSCC       PIC 9(08)       VALUE ZERO.
 01  WS-TODAY-TIME REDEFINES WS-TODAY-HHMMSSCC.
     03  WS-TODAY-HH         PIC 99.
     03  WS-TODAY-MN         PIC 99.
     03  WS-TODAY-SS         PIC 99.
     03  WS-TODAY-CS         PIC 99.
*
 01  WS-CONV-DATE            PIC X(10)       VALUE SPACES.
 01  WS-CONV-TIME            PIC X(08)       VALUE SPACES.
*
 01  WS-SCORED-TABLE.
     03  WS-SCORED-ENTRY OCCURS 500 TIMES
                         INDEXED BY WS-SCORED-IDX.
         COPY "WSEMTAB.COB".
*
 01  WS-SCORED-TABLE-X REDEFINES WS-SCORED-TABLE.
     03  WS-SCORED-ENTRY-X   PIC X(180)  OCCURS 500 TIMES.
*
 01  WS-HISTORY-TABLE.
     03  WS-HISTORY-ENTRY OCCURS 500 TIMES
                          INDEXED BY WS-HIST-IDX.
         05  WH-DATE              PIC X(19).
         05  WH-MONTH             PIC X(20).
         05  WH-EMP-ID            PIC X(08).
         05  WH-EMP-NAME          PIC X(30).
         05  WH-EMP-DEPT          PIC X(20).
         05  WH-COMPOSITE-SCORE   PIC 9(03)V9(2).
         05  FILLER               PIC X(10).
*
 01  WS-DEPT-SUMMARY-TABLE.
     03  WS-DEPT-SUM-ENTRY OCCURS 50 TIMES
                           INDEXED BY WS-DEPT-IDX.
         05  DS-DEPT-NAME         PIC X(20).
         05  DS-EMP-COUNT         BINARY-LONG UNSIGNED.
         05  DS-SUM-SCORE         PIC 9(07)V9(2) COMP-3.
         05  DS-SUM-PERF          PIC 9(07)      COMP-3.
         05  DS-SUM-ATTEND        PIC 9(07)      COMP-3.
         05  DS-SUM-MGR           PIC 9(07)V9    COMP-3.
         05  FILLER               PIC X(05).
*
 01  WS-DEPT-WIN-TABLE.
     03  WS-DEPT-WIN-ENTRY OCCURS 50 TIMES
                           INDEXED BY WS-WIN-IDX.
         05  DW-DEPT-NAME         PIC X(20).
         05  DW-WIN-COUNT         BINARY-LONG UNSIGNED.
         05  FILLER               PIC X(05).
*
 LINKAGE                 SECTION.
 01  LK-AWARD-MONTH          PIC X(20).
*
 REPORT SECTION.
*
 RD  ANALYTICS-REPORT
     CONTROL      FINAL
     PAGE LIMIT   WS-PAGE-LINES
     HEADING      1
     FIRST DETAIL 9
     LAST  DETAIL WS-PAGE-LINES.
*
 01  TYPE PAGE HEADING.
     03  LINE  1.
         05  COL   1     PIC X(17)   SOURCE PROG-NAME.
         05  COL  95     PIC X(10)   SOURCE WS-CONV-DATE.
         05  COL 108     PIC X(08)   SOURCE WS-CONV-TIME.
     03  LINE  2.
         05  COL  40     PIC X(30)   VALUE
             "APPLEWOOD COMPUTERS - PAYROLL".
     03  LINE  3.
         05  COL  35     PIC X(45)   VALUE
             "EMPLOYEE OF THE MONTH - DEPARTMENT ANALYTICS".
     03  LINE  4.
         05  COL  50     PIC X(20)   SOURCE WS-AWARD-MONTH.
     03  LINE  6.
         05  COL   1     PIC X(10)   VALUE "DEPARTMENT".
         05  COL  22     PIC X(09)   VALUE "EMPLOYEES".
         05  COL  33     PIC X(09)   VALUE "AVG SCORE".
         05  COL  44     PIC X(12)   VALUE "AVG PERFORM.".
         05  COL  58     PIC X(11)   VALUE "AVG ATTEND.".
         05  COL  71     PIC X(07)   VALUE "AVG MGR".
*
 01  DEPT-SUMMARY-DETAIL TYPE IS DETAIL.
     03  LINE + 1.
         05  COL   1     PIC X(20)   SOURCE WS-CURRENT-DEPT.
         05  COL  24     PIC ZZ9     SOURCE
                          DS-EMP-COUNT (WS-DEPT-IDX).
         05  COL  33     PIC Z9.9    SOURCE WS-AVG-SCORE.
         05  COL  46     PIC Z9.9    SOURCE WS-AVG-PERF.
         05  COL  59     PIC Z9.9    SOURCE WS-AVG-ATTEND.
         05  COL  71     PIC Z9.9    SOURCE WS-AVG-MGR.
*
 01  DEPT-WINS-HEADING-DETAIL TYPE IS DETAIL.
     03  LINE + 2.
         05  COL   1     PIC X(35)   VALUE
             "DEPARTMENT WIN DISTRIBUTION".
     03  LINE + 1.
         05  COL   1     PIC X(20)   VALUE "DEPARTMENT".
         05  COL  22     PIC X(09)   VALUE "TIMES WON".
*
 01  DEPT-WINS-NOTE-DETAIL TYPE IS DETAIL.
     03  LINE + 1.
         05  COL   1     PIC X(30)   VALUE
             "NO WINNER HISTORY EXISTS YET".
*
 01  DEPT-WINS-DETAIL TYPE IS DETAIL.
     03  LINE + 1.
         05  COL   1     PIC X(20)   SOURCE
                          DW-DEPT-NAME (WS-WIN-IDX).
         05  COL  24     PIC ZZ9     SOURCE
                          DW-WIN-COUNT (WS-WIN-IDX).
*
 RD  HISTORY-REPORT
     CONTROL      FINAL
     PAGE LIMIT   WS-PAGE-LINES
     HEADING      1
     FIRST DETAIL 7
     LAST  DETAIL WS-PAGE-LINES.
*
 01  TYPE PAGE HEADING.
     03  LINE  1.
         05  COL   1     PIC X(17)   SOURCE PROG-NAME.
         05  COL  95     PIC X(10)   SOURCE WS-CONV-DATE.
     03  LINE  3.
         05  COL  38     PIC X(35)   VALUE
             "EMPLOYEE OF THE MONTH - HISTORY".
     03  LINE  5.
         05  COL   1     PIC X(15)   VALUE "MONTH".
         05  COL  22     PIC X(30)   VALUE "WINNER".
         05  COL  53     PIC X(20)   VALUE "DEPARTMENT".
         05  COL  75     PIC X(05)   VALUE "SCORE".
*
 01  HISTORY-NOTE-DETAIL TYPE IS DETAIL.
     03  LINE + 1.
         05  COL   1     PIC X(30)   VALUE
             "NO WINNER HISTORY EXISTS YET".
*
 01  HISTORY-DETAIL TYPE IS DETAIL.
     03  LINE + 1.
         05  COL   1     PIC X(20)   SOURCE
                          WH-MONTH (WS-SUB).
         05  COL  22     PIC X(30)   SOURCE
                          WH-EMP-NAME (WS-SUB).
         05  COL  53     PIC X(20)   SOURCE
                          WH-EMP-DEPT (WS-SUB).
         05  COL  75     PIC ZZ9.99  SOURCE
                          WH-COMPOSITE-SCORE (WS-SUB).
*
 PROCEDURE DIVISION CHAINING LK-AWARD-MONTH.
*
 AA000-MAIN              SECTION.
*****************************
     MOVE LK-AWARD-MONTH TO WS-AWARD-MONTH.
     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
     ACCEPT WS-TODAY-HHMMSSCC FROM TIME.
     STRING WS-TODAY-CC WS-TODAY-YY "/" WS-TODAY-MM "/"
            WS-TODAY-DD
            DELIMITED BY SIZE INTO WS-CONV-DATE.
     STRING WS-TODAY-HH ":" WS-TODAY-MN ":" WS-TODAY-SS
            DELIMITED BY SIZE INTO WS-CONV-TIME.
     PERFORM AA010-OPEN-FILES.
     IF SW-FILE-OK
        PERFORM AA020-LOAD-SCORED
        PERFORM AA030-BUILD-DEPT-SUMMARY
        PERFORM AA040-LOAD-HISTORY
        PERFORM AA050-BUILD-DEPT-WINS
        PERFORM AA060-PRINT-ANALYTICS
        PERFORM AA070-PRINT-HISTORY
        CLOSE SCORED-WORK-FILE
        CLOSE ANALYTICS-FILE
     END-IF.
 AA000-EXIT.
     GOBACK.
*
 AA010-OPEN-FILES        SECTION.
*****************************
     OPEN INPUT SCORED-WORK-FILE.
     IF SW-STATUS NOT = "00"
        DISPLAY PY007
        GO TO AA010-EXIT.
     OPEN OUTPUT ANALYTICS-FILE.
 AA010-EXIT.
     EXIT.
*
 AA020-LOAD-SCORED       SECTION.
*****************************
     MOVE ZERO TO WS-EMP-COUNT.
     PERFORM AA025-READ-SCORED-REC UNTIL SW-FILE-EOF.
 AA020-EXIT.
     EXIT.
*
 AA025-READ-SCORED-REC   SECTION.
*****************************
     READ SCORED-WORK-FILE
          AT END
               MOVE "10" TO SW-STATUS
               GO TO AA025-EXIT
     END-READ.
     ADD 1 TO WS-EMP-COUNT.
     MOVE SPACES TO WS-SCORED-ENTRY-X (WS-EMP-COUNT).
     MOVE SCR-EMP-DEPT         TO TB-EMP-DEPT (WS-EMP-COUNT).
     MOVE SCR-PERF-SCORE       TO TB-PERF-SCORE (WS-EMP-COUNT).
     MOVE SCR-ATTEND-PCT       TO TB-ATTEND-PCT (WS-EMP-COUNT).
     MOVE SCR-MGR-RATING       TO TB-MGR-RATING (WS-EMP-COUNT).
     MOVE SCR-COMPOSITE-SCORE  TO TB-COMPOSITE-SCORE (WS-EMP-COUNT).
 AA025-EXIT.
     EXIT.
*
 AA030-BUILD-DEPT-SUMMARY SECTION.
*****************************
     MOVE ZERO TO WS-DEPT-COUNT.
     MOVE 1 TO WS-SUB.
     PERFORM AA032-SUMMARY-ONE UNTIL WS-SUB > WS-EMP-COUNT.
 AA030-EXIT.
     EXIT.
*
 AA032-SUMMARY-ONE       SECTION.
*****************************
     MOVE TB-EMP-DEPT (WS-SUB)         TO WS-CURRENT-DEPT.
     MOVE TB-COMPOSITE-SCORE (WS-SUB)  TO WS-CUR-SCORE.
     MOVE TB-PERF-SCORE (WS-SUB)       TO WS-CUR-PERF.
     MOVE TB-ATTEND-PCT (WS-SUB)       TO WS-CUR-ATTEND.
     MOVE TB-MGR-RATING (WS-SUB)       TO WS-CUR-MGR.
     PERFORM AA035-FIND-OR-ADD-DEPT.
     ADD 1 TO WS-SUB.
 AA032-EXIT.
     EXIT.
*
 AA035-FIND-OR-ADD-DEPT  SECTION.
*****************************
     MOVE ZERO TO WS-DEPT-FOUND-IDX.
     MOVE 1 TO WS-SUB2.
     PERFORM AA036-SEARCH-DEPT-ONE UNTIL WS-SUB2 > WS-DEPT-COUNT.
     IF WS-DEPT-FOUND-IDX = ZERO
        ADD 1 TO WS-DEPT-COUNT
        MOVE WS-DEPT-COUNT TO WS-DEPT-FOUND-IDX
        MOVE WS-CURRENT-DEPT TO DS-DEPT-NAME (WS-DEPT-FOUND-IDX)
        MOVE ZERO TO DS-EMP-COUNT  (WS-DEPT-FOUND-IDX)
                     DS-SUM-SCORE  (WS-DEPT-FOUND-IDX)
                     DS-SUM-PERF   (WS-DEPT-FOUND-IDX)
                     DS-SUM-ATTEND (WS-DEPT-FOUND-IDX)
                     DS-SUM-MGR    (WS-DEPT-FOUND-IDX)
     END-IF.
     ADD 1        TO DS-EMP-COUNT  (WS-DEPT-FOUND-IDX).
     ADD WS-CUR-SCORE  TO DS-SUM-SCORE  (WS-DEPT-FOUND-IDX).
     ADD WS-CUR-PERF   TO DS-SUM-PERF   (WS-DEPT-FOUND-IDX).
     ADD WS-CUR-ATTEND TO DS-SUM-ATTEND (WS-DEPT-FOUND-IDX).
     ADD WS-CUR-MGR    TO DS-SUM-MGR    (WS-DEPT-FOUND-IDX).
 AA035-EXIT.
     EXIT.
*
 AA036-SEARCH-DEPT-ONE   SECTION.
*****************************
     IF DS-DEPT-NAME (WS-SUB2) = WS-CURRENT-DEPT
        MOVE WS-SUB2 TO WS-DEPT-FOUND-IDX.
     ADD 1 TO WS-SUB2.
 AA036-EXIT.
     EXIT.
*
 AA040-LOAD-HISTORY      SECTION.
*****************************
     MOVE ZERO TO WS-HISTORY-COUNT.
     OPEN INPUT WINNER-HISTORY-FILE.
     IF WH-STATUS NOT = "00"
        MOVE "Y" TO WS-NO-HISTORY-SW
        GO TO AA040-EXIT.
     PERFORM AA045-READ-HISTORY-REC UNTIL WH-FILE-EOF.
     CLOSE WINNER-HISTORY-FILE.
     IF WS-HISTORY-COUNT = ZERO
        MOVE "Y" TO WS-NO-HISTORY-SW.
 AA040-EXIT.
     EXIT.
*
 AA045-READ-HISTORY-REC  SECTION.
*****************************
     READ WINNER-HISTORY-FILE
          AT END
               MOVE "10" TO WH-STATUS
               GO TO AA045-EXIT
     END-READ.
     ADD 1 TO WS-HISTORY-COUNT.
     MOVE WIN-DATE             TO WH-DATE (WS-HISTORY-COUNT).
     MOVE WIN-MONTH            TO WH-MONTH (WS-HISTORY-COUNT).
     MOVE WIN-EMP-ID           TO WH-EMP-ID (WS-HISTORY-COUNT).
     MOVE WIN-EMP-NAME         TO WH-EMP-NAME (WS-HISTORY-COUNT).
     MOVE WIN-EMP-DEPT         TO WH-EMP-DEPT (WS-HISTORY-COUNT).
     MOVE WIN-COMPOSITE-SCORE  TO
                          WH-COMPOSITE-SCORE (WS-HISTORY-COUNT).
 AA045-EXIT.
     EXIT.
*
 AA050-BUILD-DEPT-WINS   SECTION.
*****************************
     MOVE ZERO TO WS-DEPT-WIN-COUNT.
     IF NOT WS-NO-HISTORY
        MOVE 1 TO WS-SUB
        PERFORM AA052-WIN-ONE UNTIL WS-SUB > WS-HISTORY-COUNT.
     IF WS-DEPT-WIN-COUNT = ZERO
        MOVE "Y" TO WS-NO-DEPT-WINS-SW.
 AA050-EXIT.
     EXIT.
*
 AA052-WIN-ONE           SECTION.
*****************************
     MOVE WH-EMP-DEPT (WS-SUB) TO WS-CURRENT-DEPT.
     PERFORM AA055-FIND-OR-ADD-WIN-DEPT.
     ADD 1 TO WS-SUB.
 AA052-EXIT.
     EXIT.
*
 AA055-FIND-OR-ADD-WIN-DEPT SECTION.
*****************************
     MOVE ZERO TO WS-DEPT-FOUND-IDX.
     MOVE 1 TO WS-SUB2.
     PERFORM AA056-SEARCH-WIN-DEPT-ONE
             UNTIL WS-SUB2 > WS-DEPT-WIN-COUNT.
     IF WS-DEPT-FOUND-IDX = ZERO
        ADD 1 TO WS-DEPT-WIN-COUNT
        MOVE WS-DEPT-WIN-COUNT TO WS-DEPT-FOUND-IDX
        MOVE WS-CURRENT-DEPT
                       TO DW-DEPT-NAME (WS-DEPT-FOUND-IDX)
        MOVE ZERO TO DW-WIN-COUNT (WS-DEPT-FOUND-IDX)
     END-IF.
     ADD 1 TO DW-WIN-COUNT (WS-DEPT-FOUND-IDX).
 AA055-EXIT.
     EXIT.
*
 AA056-SEARCH-WIN-DEPT-ONE SECTION.
*****************************
     IF DW-DEPT-NAME (WS-SUB2) = WS-CURRENT-DEPT
        MOVE WS-SUB2 TO WS-DEPT-FOUND-IDX.
     ADD 1 TO WS-SUB2.
 AA056-EXIT.
     EXIT.
*
 AA060-PRINT-ANALYTICS   SECTION.
*****************************
     INITIATE ANALYTICS-REPORT.
     MOVE 1 TO WS-DEPT-IDX.
     PERFORM AA062-PRINT-DEPT-ONE
             UNTIL WS-DEPT-IDX > WS-DEPT-COUNT.
     GENERATE DEPT-WINS-HEADING-DETAIL.
     IF WS-NO-DEPT-WINS
        GENERATE DEPT-WINS-NOTE-DETAIL
     ELSE
        MOVE 1 TO WS-WIN-IDX
        PERFORM AA064-PRINT-WIN-ONE
                UNTIL WS-WIN-IDX > WS-DEPT-WIN-COUNT
     END-IF.
     TERMINATE ANALYTICS-REPORT.
 AA060-EXIT.
     EXIT.
*
 AA062-PRINT-DEPT-ONE    SECTION.
*****************************
     MOVE DS-DEPT-NAME (WS-DEPT-IDX) TO WS-CURRENT-DEPT.
     COMPUTE WS-AVG-SCORE ROUNDED =
           DS-SUM-SCORE (WS-DEPT-IDX) / DS-EMP-COUNT (WS-DEPT-IDX).
     COMPUTE WS-AVG-PERF ROUNDED =
           DS-SUM-PERF (WS-DEPT-IDX) / DS-EMP-COUNT (WS-DEPT-IDX).
     COMPUTE WS-AVG-ATTEND ROUNDED =
           DS-SUM-ATTEND (WS-DEPT-IDX) / DS-EMP-COUNT (WS-DEPT-IDX).
     COMPUTE WS-AVG-MGR ROUNDED =
           DS-SUM-MGR (WS-DEPT-IDX) / DS-EMP-COUNT (WS-DEPT-IDX).
     GENERATE DEPT-SUMMARY-DETAIL.
     SET WS-DEPT-IDX UP BY 1.
 AA062-EXIT.
     EXIT.
*
 AA064-PRINT-WIN-ONE     SECTION.
*****************************
     GENERATE DEPT-WINS-DETAIL.
     SET WS-WIN-IDX UP BY 1.
 AA064-EXIT.
     EXIT.
*
 AA070-PRINT-HISTORY     SECTION.
*****************************
     INITIATE HISTORY-REPORT.
     IF WS-NO-HISTORY
        GENERATE HISTORY-NOTE-DETAIL
     ELSE
        MOVE 1 TO WS-SUB
        PERFORM AA075-PRINT-HIST-ONE
                UNTIL WS-SUB > WS-HISTORY-COUNT
     END-IF.
     TERMINATE HISTORY-REPORT.
 AA070-EXIT.
     EXIT.
*
 AA075-PRINT-HIST-ONE    SECTION.
*****************************
     GENERATE HISTORY-DETAIL.
     ADD 1 TO WS-SUB.
 AA075-EXIT.
     EXIT.
*
