*
*    RECORD DEFINITION FOR PY-WINNER (HISTORY) FILE
*        APPEND-ONLY, ONE RECORD PER SAVED WINNER
*        USES WIN-DATE AS KEY - MAX DATE = LAST WINNER
*
*  FILE SIZE 142 SIGNIFICANT BYTES + 8 FILLER = 150.
*  NOTE - FIELD WIDTHS TOTAL 142, TWO MORE THAN THE 140 QUOTED
*         IN THE EOM RUN BOOK - LEFT AS IS, SEE EOM-011.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 23/09/1989 VBC - CREATED.
* 17/04/93  RJT - WIN-EMAIL ADDED SO THE NOTIFICATION STEP DOES
*                 NOT NEED TO RE-READ THE EMPLOYEE FILE.
* 10/09/98  MPH - Y2K - WIN-DATE RETAINED AS A CHARACTER FIELD,
*                 CENTURY IS PART OF THE STORED TEXT, NO CHANGE.
* 15/03/99  MPH - Y2K - PARALLEL RUN CLEAN OVER CENTURY BOUNDARY.
* 09/01/26  VBC - CREATED AS A SEPARATE COPYBOOK OUT OF THE OLD
*                 COMBINED HISTORY LAYOUT PER EOM-003.
* 03/02/26  VBC - WIN-DATE WIDENED TO INCLUDE SECONDS PER EOM-011,
*                 RECORD NO LONGER MATCHES ORIGINAL 140-BYTE
*                 ESTIMATE.
*
 01  PY-WINNER-RECORD.
     03  WIN-DATE              PIC X(19).
*                                  TIMESTAMP OF SAVING, YYYY-MM-DD
*                                  T HH:MM:SS - SORTS ASCENDING.
     03  WIN-MONTH             PIC X(20).
*                                  AWARD-MONTH LABEL, E.G. JULY 2026.
     03  WIN-EMP-ID            PIC X(08).
*                                  WINNER'S EMPLOYEE ID.
     03  WIN-EMP-NAME          PIC X(30).
*                                  WINNER'S NAME.
     03  WIN-EMP-DEPT          PIC X(20).
*                                  WINNER'S DEPARTMENT.
     03  WIN-COMPOSITE-SCORE   PIC 9(03)V9(2).
*                                  WINNER'S SCORE.
     03  WIN-EMAIL             PIC X(40).
*                                  WINNER'S E-MAIL ADDRESS.
     03  FILLER                PIC X(08).
*                                  EXPANSION.
*
