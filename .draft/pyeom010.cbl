*
*                  EMPLOYEE OF THE MONTH - SCORE, RANK
*                       AND SELECT WINNER
*
*             VALIDATES THE MONTHLY METRICS FEED, APPLIES
*             ELIGIBILITY, NORMALISES AND SCORES EVERY
*             EMPLOYEE, SELECTS THE WINNER AND FILES
*             THE HISTORY RECORD.
*
 IDENTIFICATION          DIVISION.
 PROGRAM-ID.             PYEOM010.
 AUTHOR.                 VINCENT B COEN.
 INSTALLATION.           APPLEWOOD COMPUTERS - PAYROLL DIVISION.
 DATE-WRITTEN.           04/03/1987.
 DATE-COMPILED.
 SECURITY.               APPLEWOOD COMPUTERS INTERNAL USE ONLY -
                          SEE PAYROLL DEPARTMENTAL PROCEDURES
                          MANUAL, SECTION 9, FOR DISTRIBUTION
                          RESTRICTIONS ON THIS SOURCE.
*
* REMARKS.                MAIN DRIVER FOR THE EMPLOYEE-OF-THE-
*                          MONTH (EOM) INCENTIVE RUN. READS THE
*                          MONTHLY METRICS FEED AND THE WINNER
*                          HISTORY, VALIDATES, FILTERS OUT
*                          INELIGIBLE STAFF, NORMALISES AND
*                          WEIGHTS THE FOUR METRICS, RANKS
*                          EVERY EMPLOYEE, PICKS THE WINNER AND
*                          WRITES THE SCORED-WORK FILE PICKED
*                          UP BY PYEOM020/030/040.
*
* CALLED MODULES.         NONE.
*
* FUNCTIONS USED.         NONE - INTRINSICS NOT USED IN THIS
*                          SHOP, SEE WSFNCTN CONVENTIONS.
*
* FILES USED.             WEIGHTS.   SCORING WEIGHT OVERRIDE.
*                          EMPLOYIN. MONTHLY METRICS FEED.
*                          HISTORY.  WINNER HISTORY, READ THEN
*                                    EXTENDED.
*                          SCOREWK.  SCORED-WORK FILE, OUTPUT.
*
* ERROR MESSAGES USED.
*   SY001.
*   PY001 - 7.
*
* CHANGES.
* 04/03/87 VBC -  1.00  CREATED - MANUAL "STAFF OF THE MONTH"
*                       BOARD REPLACED BY THIS BATCH RUN, FIRST
*                       CUT SCORES ON PERFORMANCE ONLY.
* 19/11/87 VBC -  1.01  ADDED PEER NOMINATION AND ATTENDANCE
*                       METRICS PER PERSONNEL REQUEST EOM-014.
* 02/06/91 RJT -  1.02  ADDED TENURE RULE - NEW STARTERS UNDER
*                       6 MONTHS NO LONGER ELIGIBLE.
* 14/01/94 RJT -  1.03  ADDED "WON LAST MONTH" BACK-TO-BACK
*                       RULE AFTER SAME EMPLOYEE WON 3 TIMES
*                       RUNNING - SEE EOM-021.
* 08/09/98 MPH -    .04 Y2K - HISTORY DATE FIELD RE-CAST FROM A
*                       6-BYTE YYMMDD KEY TO A FULL TIMESTAMP SO
*                       DATES DO NOT WRAP AT THE CENTURY.
* 22/03/99 MPH -    .05 Y2K - CONFIRMED CLEAN RUN OVER THE
*                       1999/2000 BOUNDARY IN PARALLEL TEST.
* 17/07/06 MPH -  1.10  MANAGER RATING METRIC ADDED, WEIGHTS
*                       MADE CONFIGURABLE VIA THE WEIGHTS FILE
*                       INSTEAD OF BEING HARD CODED.
* 21/02/15 VBC -  1.11  MIN-MAX NORMALISATION INTRODUCED SO
*                       DEPARTMENTS ON DIFFERENT SCALES COMPARE
*                       FAIRLY - REPLACES STRAIGHT AVERAGING.
* 09/01/26 VBC -  2.00  SPLIT SCORING OUT OF THE OLD PYEOM
*                       MONOLITH INTO PYEOM010/020/030/040 PER
*                       EOM-001. THIS PROGRAM NOW SCORES ONLY.
* 22/01/26 VBC -    .01 ADDED SCR-RANK TO THE SCORED-WORK FILE
*                       PER EOM-006.
* 03/02/26 VBC -    .02 HISTORY TIMESTAMP WIDENED TO INCLUDE
*                       SECONDS PER EOM-011.
*
 ENVIRONMENT             DIVISION.
 CONFIGURATION SECTION.
 COPY "ENVDIV.COB".
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT WEIGHTS-FILE       ASSIGN TO "WEIGHTS"
                                ORGANIZATION LINE SEQUENTIAL
                                FILE STATUS WT-STATUS.
     SELECT EMPLOYEE-IN-FILE   ASSIGN TO "EMPLOYIN"
                                ORGANIZATION LINE SEQUENTIAL
                                FILE STATUS EI-STATUS.
     SELECT WINNER-HISTORY-FILE ASSIGN TO "HISTORY"
                                ORGANIZATION LINE SEQUENTIAL
                                FILE STATUS WH-STATUS.
     SELECT SCORED-WORK-FILE   ASSIGN TO "SCOREWK"
                                ORGANIZATION LINE SEQUENTIAL
                                FILE STATUS SW-STATUS.
*
 DATA                    DIVISION.
 FILE SECTION.
*
 FD  WEIGHTS-FILE.
 COPY "WSPYWGT.COB".
*
 FD  EMPLOYEE-IN-FILE.
 COPY "WSPYEMI.COB".
*
 FD  WINNER-HISTORY-FILE.
 COPY "WSPYWIN.COB".
*
 FD  SCORED-WORK-FILE.
 COPY "WSPYSCR.COB".
*
 WORKING-STORAGE SECTION.
 77  PROG-NAME               PIC X(17) VALUE "PYEOM010 (2.00)".
*
 COPY "WSPYMSG.COB".
*
 01  WS-DATA.
     03  WT-STATUS           PIC XX     VALUE "00".
         88  WT-FILE-OK          VALUE "00".
         88  WT-FILE-EOF         VALUE "10".
     03  EI-STATUS           PIC XX     VALUE "00".
         88  EI-FILE-OK          VALUE "00".
         88  EI-FILE-EOF         VALUE "10".
     03  WH-STATUS           PIC XX     VALUE "00".
         88  WH-FILE-OK          VALUE "00".
         88  WH-FILE-EOF         VALUE "10".
     03  SW-STATUS           PIC XX     VALUE "00".
     03  WS-ABORT-SW         PIC X      VALUE "N".
         88  WS-ABORT-RUN        VALUE "Y".
     03  WS-WINNER-FOUND-SW  PIC X      VALUE "N".
         88  WS-WINNER-FOUND     VALUE "Y".
     03  WS-RUNNERUP-FOUND-SW PIC X     VALUE "N".
         88  WS-RUNNERUP-FOUND   VALUE "Y".
     03  FILLER                PIC X(05).
*
 01  WS-COUNTERS.
     03  WS-EMP-COUNT        BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-ELIGIBLE-COUNT   BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-SUB              BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-SUB2             BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-HIGHER-COUNT     BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-WINNER-SUB       BINARY-LONG UNSIGNED VALUE ZERO.
     03  FILLER              BINARY-LONG UNSIGNED VALUE ZERO.
*
 01  WS-WEIGHTS.
     03  WS-WT-PERF          PIC 9(03)   VALUE 040.
     03  WS-WT-PEER          PIC 9(03)   VALUE 030.
     03  WS-WT-ATTEND        PIC 9(03)   VALUE 020.
     03  WS-WT-MGR           PIC 9(03)   VALUE 010.
     03  WS-WT-TOTAL         PIC 9(03)   VALUE ZERO.
     03  FILLER              PIC X(03).
*
 01  WS-MINMAX.
     03  WS-PERF-MIN         PIC 9(03)       COMP-3 VALUE ZERO.
     03  WS-PERF-MAX         PIC 9(03)       COMP-3 VALUE ZERO.
     03  WS-PEER-MIN         PIC 9(03)       COMP-3 VALUE ZERO.
     03  WS-PEER-MAX         PIC 9(03)       COMP-3 VALUE ZERO.
     03  WS-ATTEND-MIN       PIC 9(03)       COMP-3 VALUE ZERO.
     03  WS-ATTEND-MAX       PIC 9(03)       COMP-3 VALUE ZERO.
     03  WS-MGR-MIN          PIC 9(02)V9     COMP-3 VALUE ZERO.
     03  WS-MGR-MAX          PIC 9(02)V9     COMP-3 VALUE ZERO.
     03  FILLER              PIC X(04).
*
 01  WS-WINNER-DATA.
     03  WS-BEST-SCORE       PIC 9(03)V9(2)  COMP-3 VALUE ZERO.
     03  WS-RUNNERUP-SCORE   PIC 9(03)V9(2)  COMP-3 VALUE ZERO.
     03  WS-LAST-WINNER-ID   PIC X(08)       VALUE SPACES.
     03  WS-MAX-DATE         PIC X(19)       VALUE LOW-VALUES.
     03  FILLER              PIC X(05).
*
 01  WS-AWARD-MONTH          PIC X(20)       VALUE SPACES.
*
 01  WS-TODAY-CCYYMMDD       PIC 9(08)       VALUE ZERO.
 01  WS-TODAY-DATE REDEFINES WS-TODAY-CCYYMMDD.
     03  WS-TODAY-CC         PIC 99.
     03  WS-TODAY-YY         PIC 99.
     03  WS-TODAY-MM         PIC 99.
     03  WS-TODAY-DD         PIC 99.
*
 01  WS-TODAY-HHMMSSCC       PIC 9(08)       VALUE ZERO.
 01  WS-TODAY-TIME REDEFINES WS-TODAY-HHMMSSCC.
     03  WS-TODAY-HH         PIC 99.
     03  WS-TODAY-MN         PIC 99.
     03  WS-TODAY-SS         PIC 99.
     03  WS-TODAY-CS         PIC 99.
*
 01  WS-ISO-TIMESTAMP        PIC X(19)       VALUE SPACES.
*
 01  WS-EMP-TABLE.
     03  WS-EMP-ENTRY OCCURS 500 TIMES
                      INDEXED BY WS-EMP-IDX.
         COPY "WSEMTAB.COB".
*
 01  WS-EMP-TABLE-X REDEFINES WS-EMP-TABLE.
     03  WS-EMP-ENTRY-X      PIC X(180)  OCCURS 500 TIMES.
*
 LINKAGE                 SECTION.
 01  LK-AWARD-MONTH          PIC X(20).
*
 PROCEDURE DIVISION CHAINING LK-AWARD-MONTH.
*
 AA000-MAIN              SECTION.
*****************************
     MOVE LK-AWARD-MONTH TO WS-AWARD-MONTH.
     PERFORM AA010-OPEN-FILES.
     IF WS-ABORT-RUN
        GO TO AA000-EXIT.
     PERFORM AA015-GET-WEIGHTS.
     IF WS-ABORT-RUN
        GO TO AA000-EXIT.
     PERFORM AA020-LOAD-HISTORY.
     PERFORM AA030-LOAD-EMPLOYEES.
     IF WS-ABORT-RUN
        GO TO AA000-EXIT.
     PERFORM BB010-VALIDATE-TABLE.
     IF WS-ABORT-RUN
        GO TO AA000-EXIT.
     PERFORM CC010-APPLY-ELIGIBILITY.
     PERFORM DD010-FIND-MIN-MAX.
     PERFORM DD020-NORMALISE-TABLE.
     PERFORM DD030-SCORE-TABLE.
     PERFORM DD040-RANK-TABLE.
     PERFORM EE010-SELECT-WINNER.
     PERFORM FF010-WRITE-SCORED-FILE.
     IF WS-WINNER-FOUND
        PERFORM EE020-SAVE-WINNER-HISTORY.
     CLOSE SCORED-WORK-FILE.
 AA000-EXIT.
     GOBACK.
*
 AA010-OPEN-FILES        SECTION.
*****************************
     OPEN INPUT  EMPLOYEE-IN-FILE.
     IF EI-STATUS NOT = "00"
        DISPLAY PY003 EI-STATUS
        MOVE "Y" TO WS-ABORT-SW
        GO TO AA010-EXIT.
     CLOSE EMPLOYEE-IN-FILE.
     OPEN OUTPUT SCORED-WORK-FILE.
 AA010-EXIT.
     EXIT.
*
 AA015-GET-WEIGHTS       SECTION.
*****************************
     OPEN INPUT WEIGHTS-FILE.
     IF WT-STATUS = "00"
        READ WEIGHTS-FILE
             AT END
                  MOVE "10" TO WT-STATUS
        END-READ
        IF WT-STATUS = "00"
           MOVE WT-PERFORMANCE TO WS-WT-PERF
           MOVE WT-PEER        TO WS-WT-PEER
           MOVE WT-ATTENDANCE  TO WS-WT-ATTEND
           MOVE WT-MANAGER     TO WS-WT-MGR
        END-IF
        CLOSE WEIGHTS-FILE
     ELSE
        DISPLAY PY001
     END-IF.
     COMPUTE WS-WT-TOTAL = WS-WT-PERF + WS-WT-PEER
                          + WS-WT-ATTEND + WS-WT-MGR.
     IF WS-WT-TOTAL NOT = 100
        DISPLAY PY002 WS-WT-TOTAL
        MOVE "Y" TO WS-ABORT-SW.
 AA015-EXIT.
     EXIT.
*
 AA020-LOAD-HISTORY      SECTION.
*****************************
     MOVE SPACES     TO WS-LAST-WINNER-ID.
     MOVE LOW-VALUES TO WS-MAX-DATE.
     OPEN INPUT WINNER-HISTORY-FILE.
     IF WH-STATUS = "00"
        PERFORM AA025-READ-HISTORY-REC
                UNTIL WH-FILE-EOF
        CLOSE WINNER-HISTORY-FILE
     END-IF.
 AA020-EXIT.
     EXIT.
*
 AA025-READ-HISTORY-REC  SECTION.
*****************************
     READ WINNER-HISTORY-FILE
          AT END
               MOVE "10" TO WH-STATUS
               GO TO AA025-EXIT
     END-READ.
     IF WIN-DATE > WS-MAX-DATE
        MOVE WIN-DATE   TO WS-MAX-DATE
        MOVE WIN-EMP-ID TO WS-LAST-WINNER-ID.
 AA025-EXIT.
     EXIT.
*
 AA030-LOAD-EMPLOYEES    SECTION.
*****************************
     OPEN INPUT EMPLOYEE-IN-FILE.
     IF EI-STATUS NOT = "00"
        DISPLAY PY003 EI-STATUS
        MOVE "Y" TO WS-ABORT-SW
        GO TO AA030-EXIT.
     MOVE ZERO TO WS-EMP-COUNT.
     PERFORM AA035-READ-EMPLOYEE-REC
             UNTIL EI-FILE-EOF.
     CLOSE EMPLOYEE-IN-FILE.
 AA030-EXIT.
     EXIT.
*
 AA035-READ-EMPLOYEE-REC SECTION.
*****************************
     READ EMPLOYEE-IN-FILE
          AT END
               MOVE "10" TO EI-STATUS
               GO TO AA035-EXIT
     END-READ.
     ADD 1 TO WS-EMP-COUNT.
     MOVE SPACES TO WS-EMP-ENTRY-X (WS-EMP-COUNT).
     MOVE EMP-ID              TO TB-EMP-ID (WS-EMP-COUNT).
     MOVE EMP-NAME            TO TB-EMP-NAME (WS-EMP-COUNT).
     MOVE EMP-DEPT            TO TB-EMP-DEPT (WS-EMP-COUNT).
     MOVE EMP-PERF-SCORE      TO TB-PERF-SCORE (WS-EMP-COUNT).
     MOVE EMP-PEER-NOMS       TO TB-PEER-NOMS (WS-EMP-COUNT).
     MOVE EMP-ATTEND-PCT      TO TB-ATTEND-PCT (WS-EMP-COUNT).
     MOVE EMP-MGR-RATING      TO TB-MGR-RATING (WS-EMP-COUNT).
     MOVE EMP-MONTHS-EMPLOYED TO TB-MONTHS-EMPLOYED (WS-EMP-COUNT).
     MOVE EMP-EMAIL           TO TB-EMAIL (WS-EMP-COUNT).
 AA035-EXIT.
     EXIT.
*
 BB000-VALIDATE          SECTION.
*****************************
 BB010-VALIDATE-TABLE.
     MOVE 1 TO WS-SUB.
     PERFORM BB015-VALIDATE-ONE
             UNTIL WS-SUB > WS-EMP-COUNT OR WS-ABORT-RUN.
 BB010-EXIT.
     EXIT.
*
 BB015-VALIDATE-ONE      SECTION.
*****************************
     IF TB-EMP-ID (WS-SUB) = SPACES
        DISPLAY PY005 "EMPLOYEE_ID"
        MOVE "Y" TO WS-ABORT-SW
        GO TO BB015-EXIT.
     IF TB-EMP-NAME (WS-SUB) = SPACES
        DISPLAY PY005 "NAME"
        MOVE "Y" TO WS-ABORT-SW
        GO TO BB015-EXIT.
     IF TB-EMP-DEPT (WS-SUB) = SPACES
        DISPLAY PY005 "DEPARTMENT"
        MOVE "Y" TO WS-ABORT-SW
        GO TO BB015-EXIT.
     IF TB-EMAIL (WS-SUB) = SPACES
        DISPLAY PY005 "EMAIL"
        MOVE "Y" TO WS-ABORT-SW
        GO TO BB015-EXIT.
     IF TB-PERF-SCORE (WS-SUB) NOT NUMERIC
        OR TB-PERF-SCORE (WS-SUB) > 100
        DISPLAY PY005 "PERFORMANCE_SCORE"
        MOVE "Y" TO WS-ABORT-SW
        GO TO BB015-EXIT.
     IF TB-PEER-NOMS (WS-SUB) NOT NUMERIC
        DISPLAY PY005 "PEER_NOMINATIONS"
        MOVE "Y" TO WS-ABORT-SW
        GO TO BB015-EXIT.
     IF TB-ATTEND-PCT (WS-SUB) NOT NUMERIC
        OR TB-ATTEND-PCT (WS-SUB) > 100
        DISPLAY PY005 "ATTENDANCE_PCT"
        MOVE "Y" TO WS-ABORT-SW
        GO TO BB015-EXIT.
     IF TB-MGR-RATING (WS-SUB) NOT NUMERIC
        OR TB-MGR-RATING (WS-SUB) > 10.0
        DISPLAY PY005 "MANAGER_RATING"
        MOVE "Y" TO WS-ABORT-SW
        GO TO BB015-EXIT.
     IF TB-MONTHS-EMPLOYED (WS-SUB) NOT NUMERIC
        DISPLAY PY005 "MONTHS_EMPLOYED"
        MOVE "Y" TO WS-ABORT-SW
        GO TO BB015-EXIT.
     ADD 1 TO WS-SUB.
 BB015-EXIT.
     EXIT.
*
 CC010-APPLY-ELIGIBILITY SECTION.
*****************************
     MOVE 1 TO WS-SUB.
     MOVE ZERO TO WS-ELIGIBLE-COUNT.
     PERFORM CC015-CHECK-ONE UNTIL WS-SUB > WS-EMP-COUNT.
 CC010-EXIT.
     EXIT.
*
 CC015-CHECK-ONE         SECTION.
*****************************
     MOVE "Y" TO TB-ELIGIBLE-FLAG (WS-SUB).
     MOVE SPACES TO TB-INELIG-REASON (WS-SUB).
     IF TB-MONTHS-EMPLOYED (WS-SUB) < 6
        MOVE "N" TO TB-ELIGIBLE-FLAG (WS-SUB)
        MOVE "TENURE < 6 MONTHS" TO TB-INELIG-REASON (WS-SUB).
     IF WS-LAST-WINNER-ID NOT = SPACES
        AND TB-EMP-ID (WS-SUB) = WS-LAST-WINNER-ID
        MOVE "N" TO TB-ELIGIBLE-FLAG (WS-SUB)
        MOVE "WON LAST MONTH" TO TB-INELIG-REASON (WS-SUB).
     IF TB-IS-ELIGIBLE (WS-SUB)
        ADD 1 TO WS-ELIGIBLE-COUNT.
     ADD 1 TO WS-SUB.
 CC015-EXIT.
     EXIT.
*
 DD010-FIND-MIN-MAX      SECTION.
*****************************
     MOVE TB-PERF-SCORE (1)   TO WS-PERF-MIN WS-PERF-MAX.
     MOVE TB-PEER-NOMS (1)    TO WS-PEER-MIN WS-PEER-MAX.
     MOVE TB-ATTEND-PCT (1)   TO WS-ATTEND-MIN WS-ATTEND-MAX.
     MOVE TB-MGR-RATING (1)   TO WS-MGR-MIN WS-MGR-MAX.
     MOVE 2 TO WS-SUB.
     PERFORM DD015-MINMAX-ONE UNTIL WS-SUB > WS-EMP-COUNT.
 DD010-EXIT.
     EXIT.
*
 DD015-MINMAX-ONE        SECTION.
*****************************
     IF TB-PERF-SCORE (WS-SUB) < WS-PERF-MIN
        MOVE TB-PERF-SCORE (WS-SUB) TO WS-PERF-MIN.
     IF TB-PERF-SCORE (WS-SUB) > WS-PERF-MAX
        MOVE TB-PERF-SCORE (WS-SUB) TO WS-PERF-MAX.
     IF TB-PEER-NOMS (WS-SUB) < WS-PEER-MIN
        MOVE TB-PEER-NOMS (WS-SUB) TO WS-PEER-MIN.
     IF TB-PEER-NOMS (WS-SUB) > WS-PEER-MAX
        MOVE TB-PEER-NOMS (WS-SUB) TO WS-PEER-MAX.
     IF TB-ATTEND-PCT (WS-SUB) < WS-ATTEND-MIN
        MOVE TB-ATTEND-PCT (WS-SUB) TO WS-ATTEND-MIN.
     IF TB-ATTEND-PCT (WS-SUB) > WS-ATTEND-MAX
        MOVE TB-ATTEND-PCT (WS-SUB) TO WS-ATTEND-MAX.
     IF TB-MGR-RATING (WS-SUB) < WS-MGR-MIN
        MOVE TB-MGR-RATING (WS-SUB) TO WS-MGR-MIN.
     IF TB-MGR-RATING (WS-SUB) > WS-MGR-MAX
        MOVE TB-MGR-RATING (WS-SUB) TO WS-MGR-MAX.
     ADD 1 TO WS-SUB.
 DD015-EXIT.
     EXIT.
*
 DD020-NORMALISE-TABLE   SECTION.
*****************************
     MOVE 1 TO WS-SUB.
     PERFORM DD025-NORMALISE-ONE UNTIL WS-SUB > WS-EMP-COUNT.
 DD020-EXIT.
     EXIT.
*
 DD025-NORMALISE-ONE     SECTION.
*****************************
     IF WS-PERF-MAX = WS-PERF-MIN
        MOVE 100.0000 TO TB-PERF-NORM (WS-SUB)
     ELSE
        COMPUTE TB-PERF-NORM (WS-SUB) ROUNDED =
              (TB-PERF-SCORE (WS-SUB) - WS-PERF-MIN)
              / (WS-PERF-MAX - WS-PERF-MIN) * 100
     END-IF.
     IF WS-PEER-MAX = WS-PEER-MIN
        MOVE 100.0000 TO TB-PEER-NORM (WS-SUB)
     ELSE
        COMPUTE TB-PEER-NORM (WS-SUB) ROUNDED =
              (TB-PEER-NOMS (WS-SUB) - WS-PEER-MIN)
              / (WS-PEER-MAX - WS-PEER-MIN) * 100
     END-IF.
     IF WS-ATTEND-MAX = WS-ATTEND-MIN
        MOVE 100.0000 TO TB-ATTEND-NORM (WS-SUB)
     ELSE
        COMPUTE TB-ATTEND-NORM (WS-SUB) ROUNDED =
              (TB-ATTEND-PCT (WS-SUB) - WS-ATTEND-MIN)
              / (WS-ATTEND-MAX - WS-ATTEND-MIN) * 100
     END-IF.
     IF WS-MGR-MAX = WS-MGR-MIN
        MOVE 100.0000 TO TB-MGR-NORM (WS-SUB)
     ELSE
        COMPUTE TB-MGR-NORM (WS-SUB) ROUNDED =
              (TB-MGR-RATING (WS-SUB) - WS-MGR-MIN)
              / (WS-MGR-MAX - WS-MGR-MIN) * 100
     END-IF.
     ADD 1 TO WS-SUB.
 DD025-EXIT.
     EXIT.
*
 DD030-SCORE-TABLE       SECTION.
*****************************
     MOVE 1 TO WS-SUB.
     PERFORM DD035-SCORE-ONE UNTIL WS-SUB > WS-EMP-COUNT.
 DD030-EXIT.
     EXIT.
*
 DD035-SCORE-ONE         SECTION.
*****************************
     COMPUTE TB-COMPOSITE-SCORE (WS-SUB) ROUNDED =
           (TB-PERF-NORM (WS-SUB)   * WS-WT-PERF
          + TB-PEER-NORM (WS-SUB)   * WS-WT-PEER
          + TB-ATTEND-NORM (WS-SUB) * WS-WT-ATTEND
          + TB-MGR-NORM (WS-SUB)    * WS-WT-MGR) / 100.
     ADD 1 TO WS-SUB.
 DD035-EXIT.
     EXIT.
*
 DD040-RANK-TABLE        SECTION.
*****************************
     MOVE 1 TO WS-SUB.
     PERFORM DD045-RANK-ONE UNTIL WS-SUB > WS-EMP-COUNT.
 DD040-EXIT.
     EXIT.
*
 DD045-RANK-ONE          SECTION.
*****************************
     MOVE ZERO TO WS-HIGHER-COUNT.
     MOVE 1 TO WS-SUB2.
     PERFORM DD046-COUNT-HIGHER UNTIL WS-SUB2 > WS-EMP-COUNT.
     COMPUTE TB-RANK (WS-SUB) = WS-HIGHER-COUNT + 1.
     ADD 1 TO WS-SUB.
 DD045-EXIT.
     EXIT.
*
 DD046-COUNT-HIGHER      SECTION.
*****************************
     IF TB-COMPOSITE-SCORE (WS-SUB2) > TB-COMPOSITE-SCORE (WS-SUB)
        ADD 1 TO WS-HIGHER-COUNT.
     ADD 1 TO WS-SUB2.
 DD046-EXIT.
     EXIT.
*
 EE010-SELECT-WINNER     SECTION.
*****************************
     MOVE ZERO TO WS-WINNER-SUB WS-BEST-SCORE.
     MOVE "N" TO WS-WINNER-FOUND-SW.
     MOVE 1 TO WS-SUB.
     PERFORM EE015-CHECK-ONE UNTIL WS-SUB > WS-EMP-COUNT.
     IF WS-WINNER-SUB = ZERO
        DISPLAY PY004
     ELSE
        MOVE "Y" TO WS-WINNER-FOUND-SW
        PERFORM EE016-FIND-RUNNER-UP
     END-IF.
 EE010-EXIT.
     EXIT.
*
 EE015-CHECK-ONE         SECTION.
*****************************
     IF TB-IS-ELIGIBLE (WS-SUB)
        IF WS-WINNER-SUB = ZERO
           MOVE WS-SUB TO WS-WINNER-SUB
           MOVE TB-COMPOSITE-SCORE (WS-SUB) TO WS-BEST-SCORE
        ELSE
           IF TB-COMPOSITE-SCORE (WS-SUB) > WS-BEST-SCORE
              MOVE WS-SUB TO WS-WINNER-SUB
              MOVE TB-COMPOSITE-SCORE (WS-SUB) TO WS-BEST-SCORE
           END-IF
        END-IF
     END-IF.
     ADD 1 TO WS-SUB.
 EE015-EXIT.
     EXIT.
*
 EE016-FIND-RUNNER-UP    SECTION.
*****************************
     MOVE ZERO TO WS-RUNNERUP-SCORE.
     MOVE "N" TO WS-RUNNERUP-FOUND-SW.
     MOVE 1 TO WS-SUB.
     PERFORM EE017-CHECK-RUNNERUP UNTIL WS-SUB > WS-EMP-COUNT.
 EE016-EXIT.
     EXIT.
*
 EE017-CHECK-RUNNERUP    SECTION.
*****************************
     IF WS-SUB NOT = WS-WINNER-SUB AND TB-IS-ELIGIBLE (WS-SUB)
        IF WS-RUNNERUP-FOUND
           IF TB-COMPOSITE-SCORE (WS-SUB) > WS-RUNNERUP-SCORE
              MOVE TB-COMPOSITE-SCORE (WS-SUB)
                                    TO WS-RUNNERUP-SCORE
           END-IF
        ELSE
           MOVE TB-COMPOSITE-SCORE (WS-SUB) TO WS-RUNNERUP-SCORE
           MOVE "Y" TO WS-RUNNERUP-FOUND-SW
        END-IF
     END-IF.
     ADD 1 TO WS-SUB.
 EE017-EXIT.
     EXIT.
*
 EE020-SAVE-WINNER-HISTORY SECTION.
*****************************
     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
     ACCEPT WS-TODAY-HHMMSSCC FROM TIME.
     STRING WS-TODAY-CC WS-TODAY-YY  "-" WS-TODAY-MM "-"
            WS-TODAY-DD "T" WS-TODAY-HH ":" WS-TODAY-MN ":"
            WS-TODAY-SS
            DELIMITED BY SIZE INTO WS-ISO-TIMESTAMP.
     MOVE SPACES TO PY-WINNER-RECORD.
     MOVE WS-ISO-TIMESTAMP TO WIN-DATE.
     MOVE WS-AWARD-MONTH   TO WIN-MONTH.
     MOVE TB-EMP-ID (WS-WINNER-SUB)   TO WIN-EMP-ID.
     MOVE TB-EMP-NAME (WS-WINNER-SUB) TO WIN-EMP-NAME.
     MOVE TB-EMP-DEPT (WS-WINNER-SUB) TO WIN-EMP-DEPT.
     MOVE TB-COMPOSITE-SCORE (WS-WINNER-SUB)
                                       TO WIN-COMPOSITE-SCORE.
     MOVE TB-EMAIL (WS-WINNER-SUB)    TO WIN-EMAIL.
     OPEN EXTEND WINNER-HISTORY-FILE.
     WRITE PY-WINNER-RECORD.
     CLOSE WINNER-HISTORY-FILE.
 EE020-EXIT.
     EXIT.
*
 FF010-WRITE-SCORED-FILE SECTION.
*****************************
     MOVE 1 TO WS-SUB.
     PERFORM FF015-WRITE-ONE UNTIL WS-SUB > WS-EMP-COUNT.
 FF010-EXIT.
     EXIT.
*
 FF015-WRITE-ONE         SECTION.
*****************************
     MOVE SPACES TO PY-SCORED-RECORD.
     MOVE TB-EMP-ID (WS-SUB)             TO SCR-EMP-ID.
     MOVE TB-EMP-NAME (WS-SUB)           TO SCR-EMP-NAME.
     MOVE TB-EMP-DEPT (WS-SUB)           TO SCR-EMP-DEPT.
     MOVE TB-PERF-SCORE (WS-SUB)         TO SCR-PERF-SCORE.
     MOVE TB-PEER-NOMS (WS-SUB)          TO SCR-PEER-NOMS.
     MOVE TB-ATTEND-PCT (WS-SUB)         TO SCR-ATTEND-PCT.
     MOVE TB-MGR-RATING (WS-SUB)         TO SCR-MGR-RATING.
     MOVE TB-MONTHS-EMPLOYED (WS-SUB)    TO SCR-MONTHS-EMPLOYED.
     MOVE TB-EMAIL (WS-SUB)              TO SCR-EMAIL.
     MOVE TB-ELIGIBLE-FLAG (WS-SUB)      TO SCR-ELIGIBLE-FLAG.
     MOVE TB-INELIG-REASON (WS-SUB)      TO SCR-INELIG-REASON.
     MOVE TB-PERF-NORM (WS-SUB)          TO SCR-PERF-NORM.
     MOVE TB-PEER-NORM (WS-SUB)          TO SCR-PEER-NORM.
     MOVE TB-ATTEND-NORM (WS-SUB)        TO SCR-ATTEND-NORM.
     MOVE TB-MGR-NORM (WS-SUB)           TO SCR-MGR-NORM.
     MOVE TB-COMPOSITE-SCORE (WS-SUB)    TO SCR-COMPOSITE-SCORE.
     MOVE TB-RANK (WS-SUB)               TO SCR-RANK.
     WRITE PY-SCORED-RECORD.
     ADD 1 TO WS-SUB.
 FF015-EXIT.
     EXIT.
*
