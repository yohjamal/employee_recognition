*
*    RECORD DEFINITION FOR PY-WEIGHT (SCORING WEIGHT)
*             CONFIGURATION FILE
*        SINGLE RECORD FILE, NO KEY
*
*  FILE SIZE 12 SIGNIFICANT BYTES + 4 FILLER = 16.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 25/07/1987 VBC - CREATED.
* 14/01/94  RJT - DEFAULT WEIGHTS RE-CONFIRMED WITH HR AFTER THE
*                 SCORING METHOD REVIEW.
* 10/09/98  MPH - Y2K - NO DATE FIELDS, REVIEWED AND PASSED.
* 11/02/26  VBC - DEFAULTS RE-CONFIRMED WITH HR AS 40/30/20/10
*                 PER EOM-009.
*
 01  PY-WEIGHT-RECORD.
     03  WT-PERFORMANCE        PIC 9(03).
*                                  PERFORMANCE WEIGHT, WHOLE PERCENT.
*                                  DEF 040.
     03  WT-PEER               PIC 9(03).
*                                  PEER-NOMINATION WEIGHT, PERCENT.
*                                  DEF 030.
     03  WT-ATTENDANCE         PIC 9(03).
*                                  ATTENDANCE WEIGHT, PERCENT.
*                                  DEF 020.
     03  WT-MANAGER            PIC 9(03).
*                                  MANAGER-RATING WEIGHT, PERCENT.
*                                  DEF 010.
     03  FILLER                PIC X(04).
*                                  EXPANSION.
*
