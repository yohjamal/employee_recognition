*
*    WORKING-STORAGE TABLE ENTRY FRAGMENT FOR THE
*        IN-MEMORY EMPLOYEE TABLE (PYEOM010)
*        SAME FIELD ORDER/WIDTHS AS PY-SCORED-RECORD SO A
*        GROUP MOVE TO/FROM THE FD RECORD STAYS BYTE FOR BYTE.
*
* 23/09/1989 VBC - CREATED AS THE IN-MEMORY EMPLOYEE TABLE ENTRY
*                  FOR THE PAYROLL ANALYSIS RUNS, SAME FIELD
*                  ORDER AS THE ON-FILE RECORD SO GROUP MOVES
*                  STAY BYTE FOR BYTE.
* 14/01/94  RJT   - RE-USED FOR THE SCORING RE-WRITE, FIELD LIST
*                  KEPT IN STEP WITH THE SCORED RECORD LAYOUT.
* 10/09/98  MPH   - Y2K - NO DATE FIELDS PRESENT, PASSED.
* 07/01/26  VBC   - SPLIT OUT AS ITS OWN FRAGMENT COPYBOOK SO THE
*                  500-DEEP TABLE STAYS READABLE PER EOM-003.
*
     05  TB-EMP-ID             PIC X(08).
     05  TB-EMP-NAME           PIC X(30).
     05  TB-EMP-DEPT           PIC X(20).
     05  TB-PERF-SCORE         PIC 9(03).
     05  TB-PEER-NOMS          PIC 9(03).
     05  TB-ATTEND-PCT         PIC 9(03).
     05  TB-MGR-RATING         PIC 9(02)V9.
     05  TB-MONTHS-EMPLOYED    PIC 9(03).
     05  TB-EMAIL              PIC X(40).
     05  TB-ELIGIBLE-FLAG      PIC X(01).
         88  TB-IS-ELIGIBLE        VALUE "Y".
         88  TB-NOT-ELIGIBLE       VALUE "N".
     05  TB-INELIG-REASON      PIC X(20).
     05  TB-PERF-NORM          PIC 9(03)V9(4).
     05  TB-PEER-NORM          PIC 9(03)V9(4).
     05  TB-ATTEND-NORM        PIC 9(03)V9(4).
     05  TB-MGR-NORM           PIC 9(03)V9(4).
     05  TB-COMPOSITE-SCORE    PIC 9(03)V9(2).
     05  TB-RANK               PIC 9(03).
     05  FILLER                PIC X(10).
*
