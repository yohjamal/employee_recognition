*
*    COMMON ERROR MESSAGE LITERALS FOR THE
*        EMPLOYEE-OF-THE-MONTH SUITE (PYEOM010/020/030/040)
*
* 04/03/1987 VBC - CREATED, SY001 ONLY.
* 19/11/87  VBC - ADDED PY001-PY003.
* 14/01/94  RJT - ADDED PY004, PY005 FOR THE SCORING RE-WRITE.
* 05/11/97  RJT - ADDED PY006 FOR THE HISTORY READ.
* 08/09/98  MPH - Y2K - MESSAGE TEXT REVIEWED, NO DATE LITERALS
*                 PRESENT, PASSED.
* 06/01/26  VBC - LIFTED OUT INTO ITS OWN COPYBOOK SO ALL FOUR
*                 EOM PROGRAMS REPORT THE SAME WORDING PER
*                 EOM-002.
* 14/02/26  VBC - ADDED PY007 FOR THE NOTIFY STEP.
*
 01  EOM-ERROR-MESSAGES.
     03  SY001    PIC X(46) VALUE
         "SY001 ABORTING RUN - SEE MESSAGE ABOVE".
     03  PY001    PIC X(45) VALUE
         "PY001 WEIGHTS FILE NOT FOUND - USING DEFAULTS".
     03  PY002    PIC X(45) VALUE
         "PY002 WEIGHTS DO NOT TOTAL 100 - RUN ABORTED".
     03  PY003    PIC X(40) VALUE
         "PY003 EMPLOYEE-IN FILE NOT FOUND -".
     03  PY004    PIC X(30) VALUE
         "PY004 NO ELIGIBLE EMPLOYEES".
     03  PY005    PIC X(40) VALUE
         "PY005 VALIDATION FAILED, FIELD =".
     03  PY006    PIC X(35) VALUE
         "PY006 HISTORY FILE READ ERROR -".
     03  PY007    PIC X(35) VALUE
         "PY007 NO SCORED-WORK RECORDS FOUND".
*
