*
*                  EMPLOYEE OF THE MONTH - LEADERBOARD
*                            REPORT
*
*             USES RW (REPORT WRITER) TO PRINT THE RANKED
*             LEADERBOARD AND SUMMARY BLOCK FROM THE
*             SCORED-WORK FILE BUILT BY PYEOM010.
*
 IDENTIFICATION          DIVISION.
 PROGRAM-ID.             PYEOM020.
 AUTHOR.                 VINCENT B COEN.
 INSTALLATION.           APPLEWOOD COMPUTERS - PAYROLL DIVISION.
 DATE-WRITTEN.           11/05/1987.
 DATE-COMPILED.
 SECURITY.               APPLEWOOD COMPUTERS INTERNAL USE ONLY -
                          SEE PAYROLL DEPARTMENTAL PROCEDURES
                          MANUAL, SECTION 9, FOR DISTRIBUTION
                          RESTRICTIONS ON THIS SOURCE.
*
* REMARKS.                THIS PROGRAM USES RW (REPORT WRITER).
*                          PRINTS THE RANKED LEADERBOARD AND
*                          THE MONTH'S SUMMARY BLOCK (COUNTS,
*                          WINNER, RUNNER-UP SCORE) FROM THE
*                          SCORED-WORK FILE.
*
* VERSION.                SEE PROG-NAME IN WS.
*
* CALLED MODULES.         NONE.
*
* FUNCTIONS USED.         NONE.
*
* FILES USED.             SCOREWK. SCORED-WORK FILE, INPUT.
*                          LBOARD.  LEADERBOARD REPORT, OUTPUT.
*
* ERROR MESSAGES USED.
*   SY001.
*   PY007.
*
* CHANGES.
* 11/05/87 VBC -  1.00  CREATED - FIRST CUT OF THE PRINTED
*                       "STAFF OF THE MONTH" BOARD, RANKS BY
*                       PERFORMANCE SCORE ONLY.
* 30/03/91 RJT -  1.01  ADDED PEER NOMINATION AND ATTENDANCE
*                       COLUMNS TO THE DETAIL LINE.
* 19/02/94 RJT -  1.02  ADDED ELIGIBLE/REASON COLUMNS AFTER THE
*                       BACK-TO-BACK WINNER RULE WENT IN.
* 11/09/98 MPH -    .03 Y2K - HEADING DATE NOW SHOWS 4 DIGIT
*                       YEAR THROUGHOUT.
* 04/03/99 MPH -    .04 Y2K - PARALLEL RUN OVER CENTURY BOUNDARY
*                       CLEAN, NO FURTHER CHANGE.
* 02/08/06 MPH -  1.10  MANAGER RATING COLUMN ADDED TO MATCH
*                       THE FOURTH SCORING METRIC.
* 09/01/26 VBC -  2.00  SPLIT OUT OF THE OLD PYEOM MONOLITH -
*                       THIS PROGRAM NOW ONLY READS SCOREWK AND
*                       PRINTS PER EOM-001, NO LONGER RE-SCORES.
* 22/01/26 VBC -    .01 WINNER/RUNNER-UP FOUND BY RE-SCANNING
*                       SCOREWK FOR THE TOP ELIGIBLE SCORE(S)
*                       RATHER THAN CARRYING A WINNER FLAG.
* 07/02/26 VBC -    .02 DETAIL LINES NOW PRINT IN RANK ORDER BY
*                       TARGET-RANK PASS, NO SORT STEP USED.
*
 ENVIRONMENT             DIVISION.
 CONFIGURATION SECTION.
 COPY "ENVDIV.COB".
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT SCORED-WORK-FILE  ASSIGN TO "SCOREWK"
                               ORGANIZATION LINE SEQUENTIAL
                               FILE STATUS SW-STATUS.
     SELECT LEADERBOARD-FILE  ASSIGN TO "LBOARD"
                               ORGANIZATION LINE SEQUENTIAL.
*
 DATA                    DIVISION.
 FILE SECTION.
*
 FD  SCORED-WORK-FILE.
 COPY "WSPYSCR.COB".
*
 FD  LEADERBOARD-FILE
     REPORT IS LEADERBOARD-REPORT.
*
 WORKING-STORAGE SECTION.
 77  PROG-NAME               PIC X(17) VALUE "PYEOM020 (2.00)".
*
 COPY "WSPYMSG.COB".
*
 01  WS-DATA.
     03  SW-STATUS           PIC XX     VALUE "00".
         88  SW-FILE-OK          VALUE "00".
         88  SW-FILE-EOF         VALUE "10".
     03  WS-NO-ELIGIBLE-SW   PIC X      VALUE "N".
         88  WS-NO-ELIGIBLE      VALUE "Y".
     03  WS-RUNNERUP-FOUND-SW PIC X     VALUE "N".
         88  WS-RUNNERUP-FOUND   VALUE "Y".
     03  WS-PAGE-LINES       BINARY-CHAR UNSIGNED VALUE 56.
     03  FILLER              PIC X(05).
*
 01  WS-COUNTERS.
     03  WS-EMP-COUNT        BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-ELIGIBLE-COUNT   BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-SUB              BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-WINNER-SUB       BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-TARGET-RANK      BINARY-LONG UNSIGNED VALUE ZERO.
     03  FILLER              BINARY-LONG UNSIGNED VALUE ZERO.
*
 01  WS-WINNER-DATA.
     03  WS-WINNER-ID        PIC X(08)       VALUE SPACES.
     03  WS-WINNER-NAME      PIC X(30)       VALUE SPACES.
     03  WS-WINNER-DEPT      PIC X(20)       VALUE SPACES.
     03  WS-WINNER-SCORE-1DP PIC 9(03)V9 COMP-3 VALUE ZERO.
     03  WS-RUNNERUP-SCORE-1DP PIC 9(03)V9 COMP-3 VALUE ZERO.
     03  FILLER              PIC X(05).
*
 01  WS-MARK-CHAR            PIC X           VALUE SPACE.
*
 01  WS-AWARD-MONTH          PIC X(20)       VALUE SPACES.
*
 01  WS-TODAY-CCYYMMDD       PIC 9(08)       VALUE ZERO.
 01  WS-TODAY-DATE REDEFINES WS-TODAY-CCYYMMDD.
     03  WS-TODAY-CC         PIC 99.
     03  WS-TODAY-YY         PIC 99.
     03  WS-TODAY-MM         PIC 99.
     03  WS-TODAY-DD         PIC 99.
*
 01  WS-TODAY-HHMMSSCC       PIC 9(08)       VALUE ZERO.
 01  WS-TODAY-TIME REDEFINES WS-TODAY-HHMMSSCC.
     03  WS-TODAY-HH         PIC 99.
     03  WS-TODAY-MN         PIC 99.
     03  WS-TODAY-SS         PIC 99.
     03  WS-TODAY-CS         PIC 99.
*
 01  WS-CONV-DATE            PIC X(10)       VALUE SPACES.
 01  WS-CONV-TIME            PIC X(08)       VALUE SPACES.
*
 01  WS-SCORED-TABLE.
     03  WS-SCORED-ENTRY OCCURS 500 TIMES
                         INDEXED BY WS-SCORED-IDX.
         COPY "WSEMTAB.COB".
*
 01  WS-SCORED-TABLE-X REDEFINES WS-SCORED-TABLE.
     03  WS-SCORED-ENTRY-X   PIC X(180)  OCCURS 500 TIMES.
*
 LINKAGE                 SECTION.
 01  LK-AWARD-MONTH          PIC X(20).
*
 REPORT SECTION.
*
 RD  LEADERBOARD-REPORT
     CONTROL      FINAL
     PAGE LIMIT   WS-PAGE-LINES
     HEADING      1
     FIRST DETAIL 13
     LAST  DETAIL WS-PAGE-LINES.
*
 01  TYPE PAGE HEADING.
     03  LINE  1.
         05  COL   1     PIC X(17)   SOURCE PROG-NAME.
         05  COL  95     PIC X(10)   SOURCE WS-CONV-DATE.
         05  COL 108     PIC X(08)   SOURCE WS-CONV-TIME.
     03  LINE  2.
         05  COL  40     PIC X(30)   VALUE
             "APPLEWOOD COMPUTERS - PAYROLL".
     03  LINE  3.
         05  COL  38     PIC X(38)   VALUE
             "EMPLOYEE OF THE MONTH - LEADERBOARD".
     03  LINE  4.
         05  COL  50     PIC X(20)   SOURCE WS-AWARD-MONTH.
     03  LINE  6.
         05  COL   1     PIC X(20)   VALUE "EMPLOYEES EVALUATED:".
         05  COL  22     PIC ZZ9     SOURCE WS-EMP-COUNT.
         05  COL  35     PIC X(16)   VALUE "ELIGIBLE COUNT:".
         05  COL  52     PIC ZZ9     SOURCE WS-ELIGIBLE-COUNT.
     03  LINE  7.
         05  COL   1     PIC X(09)   VALUE "WINNER:"
                          PRESENT WHEN NOT WS-NO-ELIGIBLE.
         05  COL  11     PIC X(30)   SOURCE WS-WINNER-NAME
                          PRESENT WHEN NOT WS-NO-ELIGIBLE.
         05  COL  43     PIC X(20)   SOURCE WS-WINNER-DEPT
                          PRESENT WHEN NOT WS-NO-ELIGIBLE.
         05  COL  65     PIC Z9.9    SOURCE WS-WINNER-SCORE-1DP
                          PRESENT WHEN NOT WS-NO-ELIGIBLE.
         05  COL   1     PIC X(45)   SOURCE PY004
                          PRESENT WHEN WS-NO-ELIGIBLE.
     03  LINE  8.
         05  COL   1     PIC X(17)   VALUE "RUNNER-UP SCORE:"
                          PRESENT WHEN NOT WS-NO-ELIGIBLE.
         05  COL  19     PIC Z9.9    SOURCE WS-RUNNERUP-SCORE-1DP
                          PRESENT WHEN WS-RUNNERUP-FOUND.
         05  COL  19     PIC X(01)   VALUE "-"
                          PRESENT WHEN NOT WS-RUNNERUP-FOUND.
     03  LINE 11.
         05  COL   1     PIC X(01)   VALUE " ".
         05  COL   3     PIC X(04)   VALUE "RANK".
         05  COL   8     PIC X(30)   VALUE "NAME".
         05  COL  40     PIC X(20)   VALUE "DEPARTMENT".
         05  COL  62     PIC X(05)   VALUE "SCORE".
         05  COL  71     PIC X(04)   VALUE "PERF".
         05  COL  77     PIC X(08)   VALUE "PEER NOM".
         05  COL  86     PIC X(06)   VALUE "ATTEND".
         05  COL  93     PIC X(03)   VALUE "MGR".
         05  COL  98     PIC X(04)   VALUE "ELIG".
         05  COL 103     PIC X(20)   VALUE "REASON".
*
 01  LEADERBOARD-DETAIL TYPE IS DETAIL.
     03  LINE + 1.
         05  COL   1     PIC X       SOURCE WS-MARK-CHAR.
         05  COL   3     PIC ZZ9     SOURCE TB-RANK (WS-SUB).
         05  COL   8     PIC X(30)   SOURCE TB-EMP-NAME (WS-SUB).
         05  COL  40     PIC X(20)   SOURCE TB-EMP-DEPT (WS-SUB).
         05  COL  61     PIC ZZ9.99  SOURCE
                          TB-COMPOSITE-SCORE (WS-SUB).
         05  COL  71     PIC ZZ9     SOURCE TB-PERF-SCORE (WS-SUB).
         05  COL  78     PIC ZZ9     SOURCE TB-PEER-NOMS (WS-SUB).
         05  COL  86     PIC ZZ9     SOURCE TB-ATTEND-PCT (WS-SUB).
         05  COL  93     PIC Z9.9    SOURCE TB-MGR-RATING (WS-SUB).
         05  COL  98     PIC X       SOURCE TB-ELIGIBLE-FLAG (WS-SUB).
         05  COL 103     PIC X(20)   SOURCE
                          TB-INELIG-REASON (WS-SUB).
*
 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
     03  COL   1          PIC X(28)  VALUE
         "TOTAL - EMPLOYEES EVALUATED:".
     03  COL  30          PIC ZZ9    SOURCE WS-EMP-COUNT.
*
 PROCEDURE DIVISION CHAINING LK-AWARD-MONTH.
*
 AA000-MAIN              SECTION.
*****************************
     MOVE LK-AWARD-MONTH TO WS-AWARD-MONTH.
     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
     ACCEPT WS-TODAY-HHMMSSCC FROM TIME.
     STRING WS-TODAY-CC WS-TODAY-YY "/" WS-TODAY-MM "/"
            WS-TODAY-DD
            DELIMITED BY SIZE INTO WS-CONV-DATE.
     STRING WS-TODAY-HH ":" WS-TODAY-MN ":" WS-TODAY-SS
            DELIMITED BY SIZE INTO WS-CONV-TIME.
     PERFORM AA010-OPEN-FILES.
     IF SW-STATUS = "00"
        PERFORM AA020-LOAD-SCORED
        PERFORM AA030-COMPUTE-SUMMARY
        PERFORM AA050-PRINT-REPORT
        CLOSE SCORED-WORK-FILE
        CLOSE LEADERBOARD-FILE
     END-IF.
 AA000-EXIT.
     GOBACK.
*
 AA010-OPEN-FILES        SECTION.
*****************************
     OPEN INPUT SCORED-WORK-FILE.
     IF SW-STATUS NOT = "00"
        DISPLAY PY007
        GO TO AA010-EXIT.
     OPEN OUTPUT LEADERBOARD-FILE.
 AA010-EXIT.
     EXIT.
*
 AA020-LOAD-SCORED       SECTION.
*****************************
     MOVE ZERO TO WS-EMP-COUNT.
     PERFORM AA025-READ-SCORED-REC UNTIL SW-FILE-EOF.
 AA020-EXIT.
     EXIT.
*
 AA025-READ-SCORED-REC   SECTION.
*****************************
     READ SCORED-WORK-FILE
          AT END
               MOVE "10" TO SW-STATUS
               GO TO AA025-EXIT
     END-READ.
     ADD 1 TO WS-EMP-COUNT.
     MOVE SPACES TO WS-SCORED-ENTRY-X (WS-EMP-COUNT).
     MOVE SCR-EMP-ID           TO TB-EMP-ID (WS-EMP-COUNT).
     MOVE SCR-EMP-NAME         TO TB-EMP-NAME (WS-EMP-COUNT).
     MOVE SCR-EMP-DEPT         TO TB-EMP-DEPT (WS-EMP-COUNT).
     MOVE SCR-PERF-SCORE       TO TB-PERF-SCORE (WS-EMP-COUNT).
     MOVE SCR-PEER-NOMS        TO TB-PEER-NOMS (WS-EMP-COUNT).
     MOVE SCR-ATTEND-PCT       TO TB-ATTEND-PCT (WS-EMP-COUNT).
     MOVE SCR-MGR-RATING       TO TB-MGR-RATING (WS-EMP-COUNT).
     MOVE SCR-EMAIL            TO TB-EMAIL (WS-EMP-COUNT).
     MOVE SCR-ELIGIBLE-FLAG    TO TB-ELIGIBLE-FLAG (WS-EMP-COUNT).
     MOVE SCR-INELIG-REASON    TO TB-INELIG-REASON (WS-EMP-COUNT).
     MOVE SCR-COMPOSITE-SCORE  TO TB-COMPOSITE-SCORE (WS-EMP-COUNT).
     MOVE SCR-RANK             TO TB-RANK (WS-EMP-COUNT).
 AA025-EXIT.
     EXIT.
*
 AA030-COMPUTE-SUMMARY   SECTION.
*****************************
     MOVE ZERO TO WS-ELIGIBLE-COUNT WS-WINNER-SUB.
     MOVE 1 TO WS-SUB.
     PERFORM AA035-SCAN-ONE UNTIL WS-SUB > WS-EMP-COUNT.
     IF WS-WINNER-SUB = ZERO
        MOVE "Y" TO WS-NO-ELIGIBLE-SW
     ELSE
        MOVE "N" TO WS-NO-ELIGIBLE-SW
        MOVE TB-EMP-ID (WS-WINNER-SUB)   TO WS-WINNER-ID
        MOVE TB-EMP-NAME (WS-WINNER-SUB) TO WS-WINNER-NAME
        MOVE TB-EMP-DEPT (WS-WINNER-SUB) TO WS-WINNER-DEPT
        COMPUTE WS-WINNER-SCORE-1DP ROUNDED =
              TB-COMPOSITE-SCORE (WS-WINNER-SUB)
        PERFORM AA036-FIND-RUNNERUP
     END-IF.
 AA030-EXIT.
     EXIT.
*
 AA035-SCAN-ONE          SECTION.
*****************************
     IF TB-IS-ELIGIBLE (WS-SUB)
        ADD 1 TO WS-ELIGIBLE-COUNT
        IF WS-WINNER-SUB = ZERO
           MOVE WS-SUB TO WS-WINNER-SUB
        ELSE
           IF TB-COMPOSITE-SCORE (WS-SUB) >
              TB-COMPOSITE-SCORE (WS-WINNER-SUB)
              MOVE WS-SUB TO WS-WINNER-SUB
           END-IF
        END-IF
     END-IF.
     ADD 1 TO WS-SUB.
 AA035-EXIT.
     EXIT.
*
 AA036-FIND-RUNNERUP     SECTION.
*****************************
     MOVE ZERO TO WS-RUNNERUP-SCORE-1DP.
     MOVE "N" TO WS-RUNNERUP-FOUND-SW.
     MOVE 1 TO WS-SUB.
     PERFORM AA037-CHECK-RUNNERUP UNTIL WS-SUB > WS-EMP-COUNT.
 AA036-EXIT.
     EXIT.
*
 AA037-CHECK-RUNNERUP    SECTION.
*****************************
     IF WS-SUB NOT = WS-WINNER-SUB AND TB-IS-ELIGIBLE (WS-SUB)
        IF WS-RUNNERUP-FOUND
           IF TB-COMPOSITE-SCORE (WS-SUB) >
              WS-RUNNERUP-SCORE-1DP
              COMPUTE WS-RUNNERUP-SCORE-1DP ROUNDED =
                    TB-COMPOSITE-SCORE (WS-SUB)
           END-IF
        ELSE
           COMPUTE WS-RUNNERUP-SCORE-1DP ROUNDED =
                 TB-COMPOSITE-SCORE (WS-SUB)
           MOVE "Y" TO WS-RUNNERUP-FOUND-SW
        END-IF
     END-IF.
     ADD 1 TO WS-SUB.
 AA037-EXIT.
     EXIT.
*
 AA050-PRINT-REPORT      SECTION.
*****************************
     INITIATE LEADERBOARD-REPORT.
     MOVE 1 TO WS-TARGET-RANK.
     PERFORM AA055-PRINT-RANK-GROUP
             UNTIL WS-TARGET-RANK > WS-EMP-COUNT.
     TERMINATE LEADERBOARD-REPORT.
 AA050-EXIT.
     EXIT.
*
 AA055-PRINT-RANK-GROUP  SECTION.
*****************************
     MOVE 1 TO WS-SUB.
     PERFORM AA056-PRINT-IF-MATCH UNTIL WS-SUB > WS-EMP-COUNT.
     ADD 1 TO WS-TARGET-RANK.
 AA055-EXIT.
     EXIT.
*
 AA056-PRINT-IF-MATCH    SECTION.
*****************************
     IF TB-RANK (WS-SUB) = WS-TARGET-RANK
        MOVE SPACE TO WS-MARK-CHAR
        IF TB-EMP-ID (WS-SUB) = WS-WINNER-ID
           MOVE "*" TO WS-MARK-CHAR
        END-IF
        GENERATE LEADERBOARD-DETAIL
     END-IF.
     ADD 1 TO WS-SUB.
 AA056-EXIT.
     EXIT.
*
