*
*    COMMON ENVIRONMENT DIVISION ENTRIES
*        COPIED INTO EVERY EOM SUITE PROGRAM
*
* 04/03/1987 VBC - CREATED FOR THE PAYROLL SUITE, SAME SHAPE AS
*                  THE COMMON ENVDIV USED ELSEWHERE IN THE
*                  ACCOUNTING SYSTEM.
* 10/09/98  MPH   - Y2K - REVIEWED, NO DATE-SENSITIVE ENTRIES
*                  PRESENT, PASSED.
* 06/01/26  VBC   - RE-CUT FOR THE EOM SUITE, SAME SHAPE AS THE
*                  COMMON ENVDIV USED ACROSS THE REST OF ACAS.
*
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  GENERIC-PC.
 OBJECT-COMPUTER.  GENERIC-PC.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS EOM-ALPHABETIC   IS "A" THRU "Z", "a" THRU "z"
     CLASS EOM-NUMERIC-TEXT IS "0" THRU "9".
*
