*
*    RECORD DEFINITION FOR PY-SCORED (WORK) FILE
*        EMPLOYEE-IN FIELDS PLUS COMPUTED SCORING FIELDS
*        USES EMP-ID AS KEY WHEN SORTED
*
*  FILE SIZE 170 SIGNIFICANT BYTES + 10 FILLER = 180.
*  INTERNAL WORK FILE, PASSED BETWEEN PYEOM010/020/030/040.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 11/06/1987 VBC - CREATED, MIRRORS PY-EMPLOYEE-IN-RECORD PLUS
*                  THE COMPUTED SCORING FIELDS.
* 02/09/91  RJT  - INELIGIBILITY-REASON WIDENED TO X(20) TO TAKE
*                  THE FULL WORDING RATHER THAN A CODE.
* 10/09/98  MPH  - Y2K - NO DATE FIELDS ON THIS RECORD, REVIEWED
*                  AND PASSED.
* 09/01/26  VBC  - CREATED AS A SEPARATE COPYBOOK OUT OF THE OLD
*                  COMBINED EMPLOYEE/SCORE LAYOUT PER EOM-003.
* 22/01/26  VBC  - ADDED SCR-RANK AFTER RANKING LOGIC MOVED HERE
*                  FROM PYEOM020 PER EOM-006.
*
 01  PY-SCORED-RECORD.
     03  SCR-EMP-ID            PIC X(08).
*                                  UNIQUE EMPLOYEE IDENTIFIER.
     03  SCR-EMP-NAME          PIC X(30).
*                                  EMPLOYEE FULL NAME.
     03  SCR-EMP-DEPT          PIC X(20).
*                                  DEPARTMENT NAME.
     03  SCR-PERF-SCORE        PIC 9(03).
*                                  KPI ATTAINMENT AS SUPPLIED.
     03  SCR-PEER-NOMS         PIC 9(03).
*                                  PEER NOMINATION COUNT AS SUPPLIED.
     03  SCR-ATTEND-PCT        PIC 9(03).
*                                  ATTENDANCE PERCENTAGE AS SUPPLIED.
     03  SCR-MGR-RATING        PIC 9(02)V9.
*                                  SUPERVISOR RATING AS SUPPLIED.
     03  SCR-MONTHS-EMPLOYED   PIC 9(03).
*                                  TENURE IN MONTHS AS SUPPLIED.
     03  SCR-EMAIL             PIC X(40).
*                                  EMPLOYEE E-MAIL ADDRESS.
     03  SCR-ELIGIBLE-FLAG     PIC X(01).
         88  SCR-IS-ELIGIBLE       VALUE "Y".
         88  SCR-NOT-ELIGIBLE      VALUE "N".
*                                  Y OR N - PASSES ELIGIBILITY RULES.
     03  SCR-INELIG-REASON     PIC X(20).
*                                  BLANK, "TENURE < 6 MONTHS" OR
*                                  "WON LAST MONTH".
     03  SCR-PERF-NORM         PIC 9(03)V9(4).
*                                  PERFORMANCE, MIN-MAX NORMALISED.
     03  SCR-PEER-NORM         PIC 9(03)V9(4).
*                                  PEER NOMINATIONS, NORMALISED.
     03  SCR-ATTEND-NORM       PIC 9(03)V9(4).
*                                  ATTENDANCE, NORMALISED.
     03  SCR-MGR-NORM          PIC 9(03)V9(4).
*                                  MANAGER RATING, NORMALISED.
     03  SCR-COMPOSITE-SCORE   PIC 9(03)V9(2).
*                                  WEIGHTED COMPOSITE, ROUNDED 2 DP.
     03  SCR-RANK              PIC 9(03).
*                                  1 = HIGHEST, "MIN" TIE METHOD.
     03  FILLER                PIC X(10).
*                                  EXPANSION.
*
