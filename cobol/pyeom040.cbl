000100*                                                                         
000110*                  EMPLOYEE OF THE MONTH - WINNER AND                     
000120*                    HR NOTIFICATION CONTENT BUILDER                      
000130*                                                                         
000140*             BUILDS THE TEXT OF THE WINNER CONGRATULATIONS               
000150*             NOTICE AND THE HR SUMMARY NOTICE AND WRITES THEM            
000160*             TO THE NOTIFY PRINT FILE TOGETHER WITH A ONE-LINE           
000170*             DISPATCH RESULT PER RECIPIENT.  THIS PROGRAM DOES           
000180*             NOT SEND MAIL - THE SITE'S MAIL GATEWAY PICKS THE           
000190*             NOTIFY FILE UP SEPARATELY, SEE THE EOM RUN BOOK.            
000200*                                                                         
000210 IDENTIFICATION          DIVISION.                                        
000220 PROGRAM-ID.             PYEOM040.                                EOM-001 
000230 AUTHOR.                 VINCENT B COEN.                                  
000240 INSTALLATION.           APPLEWOOD COMPUTERS - PAYROLL DIVISION.          
000250 DATE-WRITTEN.           14/02/1988.                                      
000260 DATE-COMPILED.                                                           
000270 SECURITY.               APPLEWOOD COMPUTERS INTERNAL USE ONLY -          
000280                          SEE PAYROLL DEPARTMENTAL PROCEDURES             
000290                          MANUAL, SECTION 9, FOR DISTRIBUTION             
000300                          RESTRICTIONS ON THIS SOURCE.                    
000310*                                                                         
000320* REMARKS.                STANDALONE CHAINED STEP, NO REPORT WRITER -     
000330*                          NOTIFY OUTPUT IS PLAIN PRINT LINES BUILT BY    
000340*                          STRING, ONE NOTICE PER RECIPIENT.              
000350*                                                                         
000360* VERSION.                SEE PROG-NAME IN WS.                            
000370*                                                                         
000380* CALLED MODULES.         NONE.                                           
000390*                                                                         
000400* FUNCTIONS USED.         NONE.                                           
000410*                                                                         
000420* FILES USED.             SCOREWK. SCORED-WORK FILE, INPUT.               
000430*                          NOTIFY.  NOTIFICATION CONTENT, OUTPUT.         
000440*                                                                         
000450* ERROR MESSAGES USED.                                                    
000460*   PY004, PY007.                                                         
000470*                                                                         
000480* CHANGES.                                                                
000490* 14/02/88 VBC -  1.00  CREATED - WINNER NOTICE ONLY.                     
000500* 30/08/91 RJT -  1.01  ADDED THE HR SUMMARY NOTICE AS A SECOND           
000510*                       BLOCK IN THE SAME NOTIFY FILE.                    
000520* 22/03/94 RJT -  1.02  ADDED THE PER-RECIPIENT DISPATCH RESULT           
000530*                       LINES REQUESTED BY THE MAILROOM SO THEY           
000540*                       CAN RECONCILE WHAT WENT OUT.                      
000550* 09/09/98 MPH -    .03 Y2K - GENERATION DATE ON THE HR NOTICE NOW        
000560*                       CARRIES THE CENTURY.                              
000570* 02/04/99 MPH -    .04 Y2K - PARALLEL RUN CLEAN OVER CENTURY             
000580*                       BOUNDARY.                                         
000590* 19/10/06 MPH -  1.10  HR NOTICE RECIPIENT ADDRESS MOVED TO A WS         
000600*                       CONSTANT INSTEAD OF BEING HARD CODED IN           
000610*                       THE STRING STATEMENT, EASIER TO CHANGE            
000620*                       WHEN HR MOVE MAILBOXES.                           
000630* 09/01/26 VBC -  2.00  SPLIT OUT OF THE OLD PYEOM MONOLITH PER           
000640*                       EOM-001. RE-SCANS THE SCORED-WORK FILE    EOM-001 
000650*                       FOR THE WINNER RATHER THAN CARRYING A             
000660*                       WINNER FLAG THROUGH FROM PYEOM010.                
000670* 03/02/26 VBC -    .01 NO ELIGIBLE WINNER NOW SUPPRESSES THE             
000680*                       WINNER NOTICE BUT STILL WRITES THE HR             
000690*                       NOTICE, WITH PY004 IN PLACE OF THE                
000700*                       WINNER LINE.                                      
000710*                                                                         
000720 ENVIRONMENT             DIVISION.                                        
000730 CONFIGURATION SECTION.                                                   
000740 COPY "ENVDIV.COB".                                                       
000750 INPUT-OUTPUT            SECTION.                                         
000760 FILE-CONTROL.                                                            
000770     SELECT SCORED-WORK-FILE   ASSIGN TO "SCOREWK"                        
000780                                ORGANIZATION LINE SEQUENTIAL              
000790                                FILE STATUS SW-STATUS.                    
000800     SELECT NOTIFY-FILE        ASSIGN TO "NOTIFY"                         
000810                                ORGANIZATION LINE SEQUENTIAL              
000820                                FILE STATUS NF-STATUS.                    
000830*                                                                         
000840 DATA                    DIVISION.                                        
000850 FILE SECTION.                                                            
000860*                                                                         
000870 FD  SCORED-WORK-FILE.                                                    
000880 COPY "WSPYSCR.COB".                                                      
000890*                                                                         
000900 FD  NOTIFY-FILE.                                                         
000910 01  NOTIFY-PRINT-LINE.                                                   
000920     03  NF-TEXT             PIC X(132).                                  
000930*                                                                         
000940 WORKING-STORAGE SECTION.                                                 
000950 77  PROG-NAME               PIC X(17) VALUE "PYEOM040 (2.00)".           
000960*                                                                         
000970 COPY "WSPYMSG.COB".                                                      
000980*                                                                         
000990 01  WS-DATA.                                                             
001000     03  SW-STATUS           PIC XX     VALUE "00".                       
001010         88  SW-FILE-OK          VALUE "00".                              
001020         88  SW-FILE-EOF         VALUE "10".                              
001030     03  NF-STATUS           PIC XX     VALUE "00".                       
001040     03  WS-WINNER-FOUND-SW  PIC X      VALUE "N".                        
001050         88  WS-WINNER-FOUND      VALUE "Y".                              
001060     03  WS-HR-ADDRESS       PIC X(40) VALUE                              
001070                              "HR-DEPT@APPLEWOOD-COMPUTERS.CO.UK".        
001080     03  FILLER              PIC X(05).                                   
001090*                                                                         
001100 01  WS-COUNTERS.                                                         
001110     03  WS-EMP-COUNT        BINARY-LONG UNSIGNED VALUE ZERO.             
001120     03  WS-SUB              BINARY-LONG UNSIGNED VALUE ZERO.             
001130     03  WS-WINNER-SUB       BINARY-LONG UNSIGNED VALUE ZERO.             
001140     03  FILLER              BINARY-LONG UNSIGNED VALUE ZERO.             
001150*                                                                         
001160 01  WS-BEST-SCORE           PIC 9(03)V9(2) COMP-3 VALUE ZERO.            
001170*                                                                         
001180 01  WS-SCORE-1DP            PIC ZZ9.9      VALUE ZERO.                   
001190 01  WS-SCORE-2DP            PIC ZZ9.99     VALUE ZERO.                   
001200*                                                                         
001210 01  WS-AWARD-MONTH          PIC X(20)       VALUE SPACES.                
001220 01  WS-AWARD-MONTH-PARTS REDEFINES WS-AWARD-MONTH.                       
001230     03  WS-AWARD-MONTH-NAME PIC X(15).                                   
001240     03  WS-AWARD-MONTH-YEAR PIC X(05).                                   
001250*                                                                         
001260 01  WS-EMP-COUNT-ED         PIC ZZZ9        VALUE ZERO.                  
001270*                                                                         
001280 01  WS-TODAY-CCYYMMDD       PIC 9(08)       VALUE ZERO.                  
001290 01  WS-TODAY-DATE REDEFINES WS-TODAY-CCYYMMDD.                           
001300     03  WS-TODAY-CC         PIC 99.                                      
001310     03  WS-TODAY-YY         PIC 99.                                      
001320     03  WS-TODAY-MM         PIC 99.                                      
001330     03  WS-TODAY-DD         PIC 99.                                      
001340*                                                                         
001350 01  WS-CONV-DATE            PIC X(10)       VALUE SPACES.                
001360*                                                                         
001370 01  WS-SCORED-TABLE.                                                     
001380     03  WS-SCORED-ENTRY OCCURS 500 TIMES                                 
001390                         INDEXED BY WS-SCORED-IDX.                        
001400         COPY "WSEMTAB.COB".                                              
001410*                                                                         
001420 01  WS-SCORED-TABLE-X REDEFINES WS-SCORED-TABLE.                         
001430     03  WS-SCORED-ENTRY-X   PIC X(180)  OCCURS 500 TIMES.                
001440*                                                                         
001450 LINKAGE                 SECTION.                                         
001460 01  LK-AWARD-MONTH          PIC X(20).                                   
001470*                                                                         
001480 PROCEDURE DIVISION CHAINING LK-AWARD-MONTH.                              
001490*                                                                         
001500 AA000-MAIN              SECTION.                                         
001510*****************************                                             
001520     MOVE LK-AWARD-MONTH TO WS-AWARD-MONTH.                               
001530     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                         
001540     STRING WS-TODAY-CC WS-TODAY-YY "/" WS-TODAY-MM "/"                   
001550            WS-TODAY-DD                                                   
001560            DELIMITED BY SIZE INTO WS-CONV-DATE.                          
001570     PERFORM AA010-OPEN-FILES.                                            
001580     IF SW-FILE-OK                                                        
001590        PERFORM AA020-LOAD-SCORED                                         
001600        PERFORM AA030-FIND-WINNER                                         
001610        PERFORM BB010-BUILD-WINNER-NOTICE                                 
001620        PERFORM BB020-BUILD-HR-NOTICE                                     
001630        CLOSE SCORED-WORK-FILE                                            
001640        CLOSE NOTIFY-FILE                                                 
001650     END-IF.                                                              
001660 AA000-EXIT.                                                              
001670     GOBACK.                                                              
001680*                                                                         
001690 AA010-OPEN-FILES        SECTION.                                         
001700*****************************                                             
001710     OPEN INPUT SCORED-WORK-FILE.                                         
001720     IF SW-STATUS NOT = "00"                                              
001730        DISPLAY PY007                                                     
001740        GO TO AA010-EXIT.                                                 
001750     OPEN OUTPUT NOTIFY-FILE.                                             
001760 AA010-EXIT.                                                              
001770     EXIT.                                                                
001780*                                                                         
001790 AA020-LOAD-SCORED       SECTION.                                         
001800*****************************                                             
001810     MOVE ZERO TO WS-EMP-COUNT.                                           
001820     PERFORM AA025-READ-SCORED-REC UNTIL SW-FILE-EOF.                     
001830 AA020-EXIT.                                                              
001840     EXIT.                                                                
001850*                                                                         
001860 AA025-READ-SCORED-REC   SECTION.                                         
001870*****************************                                             
001880     READ SCORED-WORK-FILE                                                
001890          AT END                                                          
001900               MOVE "10" TO SW-STATUS                                     
001910               GO TO AA025-EXIT                                           
001920     END-READ.                                                            
001930     ADD 1 TO WS-EMP-COUNT.                                               
001940     MOVE SPACES              TO WS-SCORED-ENTRY-X (WS-EMP-COUNT).        
001950     MOVE SCR-EMP-ID          TO TB-EMP-ID (WS-EMP-COUNT).                
001960     MOVE SCR-EMP-NAME        TO TB-EMP-NAME (WS-EMP-COUNT).              
001970     MOVE SCR-EMP-DEPT        TO TB-EMP-DEPT (WS-EMP-COUNT).              
001980     MOVE SCR-ELIGIBLE-FLAG   TO TB-ELIGIBLE-FLAG (WS-EMP-COUNT).         
001990     MOVE SCR-COMPOSITE-SCORE TO TB-COMPOSITE-SCORE (WS-EMP-COUNT).       
002000     MOVE SCR-EMAIL           TO TB-EMAIL (WS-EMP-COUNT).                 
002010 AA025-EXIT.                                                              
002020     EXIT.                                                                
002030*                                                                         
002040 AA030-FIND-WINNER       SECTION.                                         
002050*****************************                                             
002060     MOVE ZERO TO WS-BEST-SCORE.                                          
002070     MOVE ZERO TO WS-WINNER-SUB.                                          
002080     MOVE 1 TO WS-SUB.                                                    
002090     PERFORM AA035-CHECK-ONE UNTIL WS-SUB > WS-EMP-COUNT.                 
002100     IF WS-WINNER-SUB NOT = ZERO                                          
002110        MOVE "Y" TO WS-WINNER-FOUND-SW.                                   
002120 AA030-EXIT.                                                              
002130     EXIT.                                                                
002140*                                                                         
002150 AA035-CHECK-ONE         SECTION.                                         
002160*****************************                                             
002170     IF TB-IS-ELIGIBLE (WS-SUB)                                           
002180        IF WS-WINNER-SUB = ZERO                                           
002190           OR TB-COMPOSITE-SCORE (WS-SUB) > WS-BEST-SCORE                 
002200           MOVE WS-SUB TO WS-WINNER-SUB                                   
002210           MOVE TB-COMPOSITE-SCORE (WS-SUB) TO WS-BEST-SCORE              
002220        END-IF                                                            
002230     END-IF.                                                              
002240     ADD 1 TO WS-SUB.                                                     
002250 AA035-EXIT.                                                              
002260     EXIT.                                                                
002270*                                                                         
002280 BB010-BUILD-WINNER-NOTICE SECTION.                                       
002290*****************************                                             
002300     IF NOT WS-WINNER-FOUND                                               
002310        MOVE PY004 TO NF-TEXT                                             
002320        WRITE NOTIFY-PRINT-LINE                                           
002330        GO TO BB010-EXIT.                                                 
002340     MOVE WS-BEST-SCORE TO WS-SCORE-1DP.                                  
002350     MOVE SPACES TO NF-TEXT.                                              
002360     STRING "SUBJECT: CONGRATULATIONS! YOU'RE " WS-AWARD-MONTH            
002370            DELIMITED BY SIZE                                             
002380            "EMPLOYEE OF THE MONTH!" DELIMITED BY SIZE                    
002390            INTO NF-TEXT.                                                 
002400     WRITE NOTIFY-PRINT-LINE.                                             
002410     MOVE SPACES TO NF-TEXT.                                              
002420     WRITE NOTIFY-PRINT-LINE.                                             
002430     MOVE SPACES TO NF-TEXT.                                              
002440     STRING "RECIPIENT: " TB-EMAIL (WS-WINNER-SUB)                        
002450            DELIMITED BY SIZE INTO NF-TEXT.                               
002460     WRITE NOTIFY-PRINT-LINE.                                             
002470     MOVE SPACES TO NF-TEXT.                                              
002480     STRING "DEAR " TB-EMP-NAME (WS-WINNER-SUB) DELIMITED BY SIZE         
002490            "," DELIMITED BY SIZE                                         
002500            INTO NF-TEXT.                                                 
002510     WRITE NOTIFY-PRINT-LINE.                                             
002520     MOVE SPACES TO NF-TEXT.                                              
002530     STRING "CONGRATULATIONS ON BEING NAMED " WS-AWARD-MONTH              
002540            DELIMITED BY SIZE                                             
002550            "EMPLOYEE OF THE MONTH FOR THE "                              
002560            DELIMITED BY SIZE                                             
002570            TB-EMP-DEPT (WS-WINNER-SUB) DELIMITED BY SIZE                 
002580            "DEPARTMENT." DELIMITED BY SIZE                               
002590            INTO NF-TEXT.                                                 
002600     WRITE NOTIFY-PRINT-LINE.                                             
002610     MOVE SPACES TO NF-TEXT.                                              
002620     STRING "YOUR COMPOSITE SCORE WAS " WS-SCORE-1DP                      
002630            DELIMITED BY SIZE                                             
002640            " OUT OF 100." DELIMITED BY SIZE                              
002650            INTO NF-TEXT.                                                 
002660     WRITE NOTIFY-PRINT-LINE.                                             
002670     MOVE SPACES TO NF-TEXT.                                              
002680     WRITE NOTIFY-PRINT-LINE.                                             
002690     MOVE SPACES TO NF-TEXT.                                              
002700     STRING "DISPATCH RESULT - RECIPIENT "                                
002710            TB-EMAIL (WS-WINNER-SUB) DELIMITED BY SIZE                    
002720            " - OK - NOTICE QUEUED FOR THE MAIL GATEWAY."                 
002730            DELIMITED BY SIZE                                             
002740            INTO NF-TEXT.                                                 
002750     WRITE NOTIFY-PRINT-LINE.                                             
002760     MOVE SPACES TO NF-TEXT.                                              
002770     WRITE NOTIFY-PRINT-LINE.                                             
002780 BB010-EXIT.                                                              
002790     EXIT.                                                                
002800*                                                                         
002810 BB020-BUILD-HR-NOTICE   SECTION.                                         
002820*****************************                                             
002830     MOVE SPACES TO NF-TEXT.                                              
002840     STRING "SUBJECT: [HR SYSTEM] EMPLOYEE OF THE MONTH REPORT - "        
002850            WS-AWARD-MONTH DELIMITED BY SIZE                              
002860            INTO NF-TEXT.                                                 
002870     WRITE NOTIFY-PRINT-LINE.                                             
002880     MOVE SPACES TO NF-TEXT.                                              
002890     WRITE NOTIFY-PRINT-LINE.                                             
002900     MOVE SPACES TO NF-TEXT.                                              
002910     STRING "RECIPIENT: " WS-HR-ADDRESS DELIMITED BY SIZE                 
002920            INTO NF-TEXT.                                                 
002930     WRITE NOTIFY-PRINT-LINE.                                             
002940     MOVE SPACES TO NF-TEXT.                                              
002950     IF WS-WINNER-FOUND                                                   
002960        MOVE WS-BEST-SCORE TO WS-SCORE-2DP                                
002970        STRING "WINNER - " TB-EMP-NAME (WS-WINNER-SUB)                    
002980               DELIMITED BY SIZE                                          
002990               ", " DELIMITED BY SIZE                                     
003000               TB-EMP-DEPT (WS-WINNER-SUB) DELIMITED BY SIZE              
003010               ", SCORE " WS-SCORE-2DP DELIMITED BY SIZE                  
003020               " / 100." DELIMITED BY SIZE                                
003030               INTO NF-TEXT                                               
003040     ELSE                                                                 
003050        MOVE PY004 TO NF-TEXT                                             
003060     END-IF.                                                              
003070     WRITE NOTIFY-PRINT-LINE.                                             
003080     MOVE WS-EMP-COUNT TO WS-EMP-COUNT-ED.                                
003090     MOVE SPACES TO NF-TEXT.                                              
003100     STRING "EMPLOYEES EVALUATED - " WS-EMP-COUNT-ED                      
003110            DELIMITED BY SIZE                                             
003120            INTO NF-TEXT.                                                 
003130     WRITE NOTIFY-PRINT-LINE.                                             
003140     MOVE SPACES TO NF-TEXT.                                              
003150     STRING "REPORT GENERATED - " WS-CONV-DATE DELIMITED BY SIZE          
003160            INTO NF-TEXT.                                                 
003170     WRITE NOTIFY-PRINT-LINE.                                             
003180     MOVE SPACES TO NF-TEXT.                                              
003190     WRITE NOTIFY-PRINT-LINE.                                             
003200     MOVE SPACES TO NF-TEXT.                                              
003210     STRING "DISPATCH RESULT - RECIPIENT " WS-HR-ADDRESS                  
003220            DELIMITED BY SIZE                                             
003230            " - OK - NOTICE QUEUED FOR THE MAIL GATEWAY."                 
003240            DELIMITED BY SIZE                                             
003250            INTO NF-TEXT.                                                 
003260     WRITE NOTIFY-PRINT-LINE.                                             
003270 BB020-EXIT.                                                              
003280     EXIT.                                                                
003290*                                                                         
