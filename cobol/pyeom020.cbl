000100*                                                                         
000110*                  EMPLOYEE OF THE MONTH - LEADERBOARD                    
000120*                            REPORT                                       
000130*                                                                         
000140*             USES RW (REPORT WRITER) TO PRINT THE RANKED                 
000150*             LEADERBOARD AND SUMMARY BLOCK FROM THE                      
000160*             SCORED-WORK FILE BUILT BY PYEOM010.                         
000170*                                                                         
000180 IDENTIFICATION          DIVISION.                                        
000190 PROGRAM-ID.             PYEOM020.                                EOM-001 
000200 AUTHOR.                 VINCENT B COEN.                                  
000210 INSTALLATION.           APPLEWOOD COMPUTERS - PAYROLL DIVISION.          
000220 DATE-WRITTEN.           11/05/1987.                                      
000230 DATE-COMPILED.                                                           
000240 SECURITY.               APPLEWOOD COMPUTERS INTERNAL USE ONLY -          
000250                          SEE PAYROLL DEPARTMENTAL PROCEDURES             
000260                          MANUAL, SECTION 9, FOR DISTRIBUTION             
000270                          RESTRICTIONS ON THIS SOURCE.                    
000280*                                                                         
000290* REMARKS.                THIS PROGRAM USES RW (REPORT WRITER).           
000300*                          PRINTS THE RANKED LEADERBOARD AND              
000310*                          THE MONTH'S SUMMARY BLOCK (COUNTS,             
000320*                          WINNER, RUNNER-UP SCORE) FROM THE              
000330*                          SCORED-WORK FILE.                              
000340*                                                                         
000350* VERSION.                SEE PROG-NAME IN WS.                            
000360*                                                                         
000370* CALLED MODULES.         NONE.                                           
000380*                                                                         
000390* FUNCTIONS USED.         NONE.                                           
000400*                                                                         
000410* FILES USED.             SCOREWK. SCORED-WORK FILE, INPUT.               
000420*                          LBOARD.  LEADERBOARD REPORT, OUTPUT.           
000430*                                                                         
000440* ERROR MESSAGES USED.                                                    
000450*   SY001.                                                                
000460*   PY007.                                                                
000470*                                                                         
000480* CHANGES.                                                                
000490* 11/05/87 VBC -  1.00  CREATED - FIRST CUT OF THE PRINTED                
000500*                       "STAFF OF THE MONTH" BOARD, RANKS BY              
000510*                       PERFORMANCE SCORE ONLY.                           
000520* 30/03/91 RJT -  1.01  ADDED PEER NOMINATION AND ATTENDANCE              
000530*                       COLUMNS TO THE DETAIL LINE.                       
000540* 19/02/94 RJT -  1.02  ADDED ELIGIBLE/REASON COLUMNS AFTER THE           
000550*                       BACK-TO-BACK WINNER RULE WENT IN.                 
000560* 11/09/98 MPH -    .03 Y2K - HEADING DATE NOW SHOWS 4 DIGIT              
000570*                       YEAR THROUGHOUT.                                  
000580* 04/03/99 MPH -    .04 Y2K - PARALLEL RUN OVER CENTURY BOUNDARY          
000590*                       CLEAN, NO FURTHER CHANGE.                         
000600* 02/08/06 MPH -  1.10  MANAGER RATING COLUMN ADDED TO MATCH              
000610*                       THE FOURTH SCORING METRIC.                        
000620* 09/01/26 VBC -  2.00  SPLIT OUT OF THE OLD PYEOM MONOLITH -             
000630*                       THIS PROGRAM NOW ONLY READS SCOREWK AND           
000640*                       PRINTS PER EOM-001, NO LONGER RE-SCORES.  EOM-001 
000650* 22/01/26 VBC -    .01 WINNER/RUNNER-UP FOUND BY RE-SCANNING             
000660*                       SCOREWK FOR THE TOP ELIGIBLE SCORE(S)             
000670*                       RATHER THAN CARRYING A WINNER FLAG.               
000680* 07/02/26 VBC -    .02 DETAIL LINES NOW PRINT IN RANK ORDER BY           
000690*                       TARGET-RANK PASS, NO SORT STEP USED.              
000700*                                                                         
000710 ENVIRONMENT             DIVISION.                                        
000720 CONFIGURATION SECTION.                                                   
000730 COPY "ENVDIV.COB".                                                       
000740 INPUT-OUTPUT            SECTION.                                         
000750 FILE-CONTROL.                                                            
000760     SELECT SCORED-WORK-FILE  ASSIGN TO "SCOREWK"                         
000770                               ORGANIZATION LINE SEQUENTIAL               
000780                               FILE STATUS SW-STATUS.                     
000790     SELECT LEADERBOARD-FILE  ASSIGN TO "LBOARD"                          
000800                               ORGANIZATION LINE SEQUENTIAL.              
000810*                                                                         
000820 DATA                    DIVISION.                                        
000830 FILE SECTION.                                                            
000840*                                                                         
000850 FD  SCORED-WORK-FILE.                                                    
000860 COPY "WSPYSCR.COB".                                                      
000870*                                                                         
000880 FD  LEADERBOARD-FILE                                                     
000890     REPORT IS LEADERBOARD-REPORT.                                        
000900*                                                                         
000910 WORKING-STORAGE SECTION.                                                 
000920 77  PROG-NAME               PIC X(17) VALUE "PYEOM020 (2.00)".           
000930*                                                                         
000940 COPY "WSPYMSG.COB".                                                      
000950*                                                                         
000960 01  WS-DATA.                                                             
000970     03  SW-STATUS           PIC XX     VALUE "00".                       
000980         88  SW-FILE-OK          VALUE "00".                              
000990         88  SW-FILE-EOF         VALUE "10".                              
001000     03  WS-NO-ELIGIBLE-SW   PIC X      VALUE "N".                        
001010         88  WS-NO-ELIGIBLE      VALUE "Y".                               
001020     03  WS-RUNNERUP-FOUND-SW PIC X     VALUE "N".                        
001030         88  WS-RUNNERUP-FOUND   VALUE "Y".                               
001040     03  WS-PAGE-LINES       BINARY-CHAR UNSIGNED VALUE 56.               
001050     03  FILLER              PIC X(05).                                   
001060*                                                                         
001070 01  WS-COUNTERS.                                                         
001080     03  WS-EMP-COUNT        BINARY-LONG UNSIGNED VALUE ZERO.             
001090     03  WS-ELIGIBLE-COUNT   BINARY-LONG UNSIGNED VALUE ZERO.             
001100     03  WS-SUB              BINARY-LONG UNSIGNED VALUE ZERO.             
001110     03  WS-WINNER-SUB       BINARY-LONG UNSIGNED VALUE ZERO.             
001120     03  WS-TARGET-RANK      BINARY-LONG UNSIGNED VALUE ZERO.             
001130     03  FILLER              BINARY-LONG UNSIGNED VALUE ZERO.             
001140*                                                                         
001150 01  WS-WINNER-DATA.                                                      
001160     03  WS-WINNER-ID        PIC X(08)       VALUE SPACES.                
001170     03  WS-WINNER-NAME      PIC X(30)       VALUE SPACES.                
001180     03  WS-WINNER-DEPT      PIC X(20)       VALUE SPACES.                
001190     03  WS-WINNER-SCORE-1DP PIC 9(03)V9 COMP-3 VALUE ZERO.               
001200     03  WS-RUNNERUP-SCORE-1DP PIC 9(03)V9 COMP-3 VALUE ZERO.             
001210     03  FILLER              PIC X(05).                                   
001220*                                                                         
001230 01  WS-MARK-CHAR            PIC X           VALUE SPACE.                 
001240*                                                                         
001250 01  WS-AWARD-MONTH          PIC X(20)       VALUE SPACES.                
001260*                                                                         
001270 01  WS-TODAY-CCYYMMDD       PIC 9(08)       VALUE ZERO.                  
001280 01  WS-TODAY-DATE REDEFINES WS-TODAY-CCYYMMDD.                           
001290     03  WS-TODAY-CC         PIC 99.                                      
001300     03  WS-TODAY-YY         PIC 99.                                      
001310     03  WS-TODAY-MM         PIC 99.                                      
001320     03  WS-TODAY-DD         PIC 99.                                      
001330*                                                                         
001340 01  WS-TODAY-HHMMSSCC       PIC 9(08)       VALUE ZERO.                  
001350 01  WS-TODAY-TIME REDEFINES WS-TODAY-HHMMSSCC.                           
001360     03  WS-TODAY-HH         PIC 99.                                      
001370     03  WS-TODAY-MN         PIC 99.                                      
001380     03  WS-TODAY-SS         PIC 99.                                      
001390     03  WS-TODAY-CS         PIC 99.                                      
001400*                                                                         
001410 01  WS-CONV-DATE            PIC X(10)       VALUE SPACES.                
001420 01  WS-CONV-TIME            PIC X(08)       VALUE SPACES.                
001430*                                                                         
001440 01  WS-SCORED-TABLE.                                                     
001450     03  WS-SCORED-ENTRY OCCURS 500 TIMES                                 
001460                         INDEXED BY WS-SCORED-IDX.                        
001470         COPY "WSEMTAB.COB".                                              
001480*                                                                         
001490 01  WS-SCORED-TABLE-X REDEFINES WS-SCORED-TABLE.                         
001500     03  WS-SCORED-ENTRY-X   PIC X(180)  OCCURS 500 TIMES.                
001510*                                                                         
001520 LINKAGE                 SECTION.                                         
001530 01  LK-AWARD-MONTH          PIC X(20).                                   
001540*                                                                         
001550 REPORT SECTION.                                                          
001560*                                                                         
001570 RD  LEADERBOARD-REPORT                                                   
001580     CONTROL      FINAL                                                   
001590     PAGE LIMIT   WS-PAGE-LINES                                           
001600     HEADING      1                                                       
001610     FIRST DETAIL 13                                                      
001620     LAST  DETAIL WS-PAGE-LINES.                                          
001630*                                                                         
001640 01  TYPE PAGE HEADING.                                                   
001650     03  LINE  1.                                                         
001660         05  COL   1     PIC X(17)   SOURCE PROG-NAME.                    
001670         05  COL  95     PIC X(10)   SOURCE WS-CONV-DATE.                 
001680         05  COL 108     PIC X(08)   SOURCE WS-CONV-TIME.                 
001690     03  LINE  2.                                                         
001700         05  COL  40     PIC X(30)   VALUE                                
001710             "APPLEWOOD COMPUTERS - PAYROLL".                             
001720     03  LINE  3.                                                         
001730         05  COL  38     PIC X(38)   VALUE                                
001740             "EMPLOYEE OF THE MONTH - LEADERBOARD".                       
001750     03  LINE  4.                                                         
001760         05  COL  50     PIC X(20)   SOURCE WS-AWARD-MONTH.               
001770     03  LINE  6.                                                         
001780         05  COL   1     PIC X(20)   VALUE "EMPLOYEES EVALUATED:".        
001790         05  COL  22     PIC ZZ9     SOURCE WS-EMP-COUNT.                 
001800         05  COL  35     PIC X(16)   VALUE "ELIGIBLE COUNT:".             
001810         05  COL  52     PIC ZZ9     SOURCE WS-ELIGIBLE-COUNT.            
001820     03  LINE  7.                                                         
001830         05  COL   1     PIC X(09)   VALUE "WINNER:"                      
001840                          PRESENT WHEN NOT WS-NO-ELIGIBLE.                
001850         05  COL  11     PIC X(30)   SOURCE WS-WINNER-NAME                
001860                          PRESENT WHEN NOT WS-NO-ELIGIBLE.                
001870         05  COL  43     PIC X(20)   SOURCE WS-WINNER-DEPT                
001880                          PRESENT WHEN NOT WS-NO-ELIGIBLE.                
001890         05  COL  65     PIC Z9.9    SOURCE WS-WINNER-SCORE-1DP           
001900                          PRESENT WHEN NOT WS-NO-ELIGIBLE.                
001910         05  COL   1     PIC X(45)   SOURCE PY004                         
001920                          PRESENT WHEN WS-NO-ELIGIBLE.                    
001930     03  LINE  8.                                                         
001940         05  COL   1     PIC X(17)   VALUE "RUNNER-UP SCORE:"             
001950                          PRESENT WHEN NOT WS-NO-ELIGIBLE.                
001960         05  COL  19     PIC Z9.9    SOURCE WS-RUNNERUP-SCORE-1DP         
001970                          PRESENT WHEN WS-RUNNERUP-FOUND.                 
001980         05  COL  19     PIC X(01)   VALUE "-"                            
001990                          PRESENT WHEN NOT WS-RUNNERUP-FOUND.             
002000     03  LINE 11.                                                         
002010         05  COL   1     PIC X(01)   VALUE " ".                           
002020         05  COL   3     PIC X(04)   VALUE "RANK".                        
002030         05  COL   8     PIC X(30)   VALUE "NAME".                        
002040         05  COL  40     PIC X(20)   VALUE "DEPARTMENT".                  
002050         05  COL  62     PIC X(05)   VALUE "SCORE".                       
002060         05  COL  71     PIC X(04)   VALUE "PERF".                        
002070         05  COL  77     PIC X(08)   VALUE "PEER NOM".                    
002080         05  COL  86     PIC X(06)   VALUE "ATTEND".                      
002090         05  COL  93     PIC X(03)   VALUE "MGR".                         
002100         05  COL  98     PIC X(04)   VALUE "ELIG".                        
002110         05  COL 103     PIC X(20)   VALUE "REASON".                      
002120*                                                                         
002130 01  LEADERBOARD-DETAIL TYPE IS DETAIL.                                   
002140     03  LINE + 1.                                                        
002150         05  COL   1     PIC X       SOURCE WS-MARK-CHAR.                 
002160         05  COL   3     PIC ZZ9     SOURCE TB-RANK (WS-SUB).             
002170         05  COL   8     PIC X(30)   SOURCE TB-EMP-NAME (WS-SUB).         
002180         05  COL  40     PIC X(20)   SOURCE TB-EMP-DEPT (WS-SUB).         
002190         05  COL  61     PIC ZZ9.99  SOURCE                               
002200                          TB-COMPOSITE-SCORE (WS-SUB).                    
002210         05  COL  71     PIC ZZ9     SOURCE TB-PERF-SCORE (WS-SUB).       
002220         05  COL  78     PIC ZZ9     SOURCE TB-PEER-NOMS (WS-SUB).        
002230         05  COL  86     PIC ZZ9     SOURCE TB-ATTEND-PCT (WS-SUB).       
002240         05  COL  93     PIC Z9.9    SOURCE TB-MGR-RATING (WS-SUB).       
002250         05  COL  98     PIC X       SOURCE TB-ELIGIBLE-FLAG (WS-SUB).    
002260         05  COL 103     PIC X(20)   SOURCE                               
002270                          TB-INELIG-REASON (WS-SUB).                      
002280*                                                                         
002290 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.                              
002300     03  COL   1          PIC X(28)  VALUE                                
002310         "TOTAL - EMPLOYEES EVALUATED:".                                  
002320     03  COL  30          PIC ZZ9    SOURCE WS-EMP-COUNT.                 
002330*                                                                         
002340 PROCEDURE DIVISION CHAINING LK-AWARD-MONTH.                              
002350*                                                                         
002360 AA000-MAIN              SECTION.                                         
002370*****************************                                             
002380     MOVE LK-AWARD-MONTH TO WS-AWARD-MONTH.                               
002390     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                         
002400     ACCEPT WS-TODAY-HHMMSSCC FROM TIME.                                  
002410     STRING WS-TODAY-CC WS-TODAY-YY "/" WS-TODAY-MM "/"                   
002420            WS-TODAY-DD                                                   
002430            DELIMITED BY SIZE INTO WS-CONV-DATE.                          
002440     STRING WS-TODAY-HH ":" WS-TODAY-MN ":" WS-TODAY-SS                   
002450            DELIMITED BY SIZE INTO WS-CONV-TIME.                          
002460     PERFORM AA010-OPEN-FILES.                                            
002470     IF SW-STATUS = "00"                                                  
002480        PERFORM AA020-LOAD-SCORED                                         
002490        PERFORM AA030-COMPUTE-SUMMARY                                     
002500        PERFORM AA050-PRINT-REPORT                                        
002510        CLOSE SCORED-WORK-FILE                                            
002520        CLOSE LEADERBOARD-FILE                                            
002530     END-IF.                                                              
002540 AA000-EXIT.                                                              
002550     GOBACK.                                                              
002560*                                                                         
002570 AA010-OPEN-FILES        SECTION.                                         
002580*****************************                                             
002590     OPEN INPUT SCORED-WORK-FILE.                                         
002600     IF SW-STATUS NOT = "00"                                              
002610        DISPLAY PY007                                                     
002620        GO TO AA010-EXIT.                                                 
002630     OPEN OUTPUT LEADERBOARD-FILE.                                        
002640 AA010-EXIT.                                                              
002650     EXIT.                                                                
002660*                                                                         
002670 AA020-LOAD-SCORED       SECTION.                                         
002680*****************************                                             
002690     MOVE ZERO TO WS-EMP-COUNT.                                           
002700     PERFORM AA025-READ-SCORED-REC UNTIL SW-FILE-EOF.                     
002710 AA020-EXIT.                                                              
002720     EXIT.                                                                
002730*                                                                         
002740 AA025-READ-SCORED-REC   SECTION.                                         
002750*****************************                                             
002760     READ SCORED-WORK-FILE                                                
002770          AT END                                                          
002780               MOVE "10" TO SW-STATUS                                     
002790               GO TO AA025-EXIT                                           
002800     END-READ.                                                            
002810     ADD 1 TO WS-EMP-COUNT.                                               
002820     MOVE SPACES TO WS-SCORED-ENTRY-X (WS-EMP-COUNT).                     
002830     MOVE SCR-EMP-ID           TO TB-EMP-ID (WS-EMP-COUNT).               
002840     MOVE SCR-EMP-NAME         TO TB-EMP-NAME (WS-EMP-COUNT).             
002850     MOVE SCR-EMP-DEPT         TO TB-EMP-DEPT (WS-EMP-COUNT).             
002860     MOVE SCR-PERF-SCORE       TO TB-PERF-SCORE (WS-EMP-COUNT).           
002870     MOVE SCR-PEER-NOMS        TO TB-PEER-NOMS (WS-EMP-COUNT).            
002880     MOVE SCR-ATTEND-PCT       TO TB-ATTEND-PCT (WS-EMP-COUNT).           
002890     MOVE SCR-MGR-RATING       TO TB-MGR-RATING (WS-EMP-COUNT).           
002900     MOVE SCR-EMAIL            TO TB-EMAIL (WS-EMP-COUNT).                
002910     MOVE SCR-ELIGIBLE-FLAG    TO TB-ELIGIBLE-FLAG (WS-EMP-COUNT).        
002920     MOVE SCR-INELIG-REASON    TO TB-INELIG-REASON (WS-EMP-COUNT).        
002930     MOVE SCR-COMPOSITE-SCORE  TO TB-COMPOSITE-SCORE (WS-EMP-COUNT).      
002940     MOVE SCR-RANK             TO TB-RANK (WS-EMP-COUNT).                 
002950 AA025-EXIT.                                                              
002960     EXIT.                                                                
002970*                                                                         
002980 AA030-COMPUTE-SUMMARY   SECTION.                                         
002990*****************************                                             
003000     MOVE ZERO TO WS-ELIGIBLE-COUNT WS-WINNER-SUB.                        
003010     MOVE 1 TO WS-SUB.                                                    
003020     PERFORM AA035-SCAN-ONE UNTIL WS-SUB > WS-EMP-COUNT.                  
003030     IF WS-WINNER-SUB = ZERO                                              
003040        MOVE "Y" TO WS-NO-ELIGIBLE-SW                                     
003050     ELSE                                                                 
003060        MOVE "N" TO WS-NO-ELIGIBLE-SW                                     
003070        MOVE TB-EMP-ID (WS-WINNER-SUB)   TO WS-WINNER-ID                  
003080        MOVE TB-EMP-NAME (WS-WINNER-SUB) TO WS-WINNER-NAME                
003090        MOVE TB-EMP-DEPT (WS-WINNER-SUB) TO WS-WINNER-DEPT                
003100        COMPUTE WS-WINNER-SCORE-1DP ROUNDED =                             
003110              TB-COMPOSITE-SCORE (WS-WINNER-SUB)                          
003120        PERFORM AA036-FIND-RUNNERUP                                       
003130     END-IF.                                                              
003140 AA030-EXIT.                                                              
003150     EXIT.                                                                
003160*                                                                         
003170 AA035-SCAN-ONE          SECTION.                                         
003180*****************************                                             
003190     IF TB-IS-ELIGIBLE (WS-SUB)                                           
003200        ADD 1 TO WS-ELIGIBLE-COUNT                                        
003210        IF WS-WINNER-SUB = ZERO                                           
003220           MOVE WS-SUB TO WS-WINNER-SUB                                   
003230        ELSE                                                              
003240           IF TB-COMPOSITE-SCORE (WS-SUB) >                               
003250              TB-COMPOSITE-SCORE (WS-WINNER-SUB)                          
003260              MOVE WS-SUB TO WS-WINNER-SUB                                
003270           END-IF                                                         
003280        END-IF                                                            
003290     END-IF.                                                              
003300     ADD 1 TO WS-SUB.                                                     
003310 AA035-EXIT.                                                              
003320     EXIT.                                                                
003330*                                                                         
003340 AA036-FIND-RUNNERUP     SECTION.                                         
003350*****************************                                             
003360     MOVE ZERO TO WS-RUNNERUP-SCORE-1DP.                                  
003370     MOVE "N" TO WS-RUNNERUP-FOUND-SW.                                    
003380     MOVE 1 TO WS-SUB.                                                    
003390     PERFORM AA037-CHECK-RUNNERUP UNTIL WS-SUB > WS-EMP-COUNT.            
003400 AA036-EXIT.                                                              
003410     EXIT.                                                                
003420*                                                                         
003430 AA037-CHECK-RUNNERUP    SECTION.                                         
003440*****************************                                             
003450     IF WS-SUB NOT = WS-WINNER-SUB AND TB-IS-ELIGIBLE (WS-SUB)            
003460        IF WS-RUNNERUP-FOUND                                              
003470           IF TB-COMPOSITE-SCORE (WS-SUB) >                               
003480              WS-RUNNERUP-SCORE-1DP                                       
003490              COMPUTE WS-RUNNERUP-SCORE-1DP ROUNDED =                     
003500                    TB-COMPOSITE-SCORE (WS-SUB)                           
003510           END-IF                                                         
003520        ELSE                                                              
003530           COMPUTE WS-RUNNERUP-SCORE-1DP ROUNDED =                        
003540                 TB-COMPOSITE-SCORE (WS-SUB)                              
003550           MOVE "Y" TO WS-RUNNERUP-FOUND-SW                               
003560        END-IF                                                            
003570     END-IF.                                                              
003580     ADD 1 TO WS-SUB.                                                     
003590 AA037-EXIT.                                                              
003600     EXIT.                                                                
003610*                                                                         
003620 AA050-PRINT-REPORT      SECTION.                                         
003630*****************************                                             
003640     INITIATE LEADERBOARD-REPORT.                                         
003650     MOVE 1 TO WS-TARGET-RANK.                                            
003660     PERFORM AA055-PRINT-RANK-GROUP                                       
003670             UNTIL WS-TARGET-RANK > WS-EMP-COUNT.                         
003680     TERMINATE LEADERBOARD-REPORT.                                        
003690 AA050-EXIT.                                                              
003700     EXIT.                                                                
003710*                                                                         
003720 AA055-PRINT-RANK-GROUP  SECTION.                                         
003730*****************************                                             
003740     MOVE 1 TO WS-SUB.                                                    
003750     PERFORM AA056-PRINT-IF-MATCH UNTIL WS-SUB > WS-EMP-COUNT.            
003760     ADD 1 TO WS-TARGET-RANK.                                             
003770 AA055-EXIT.                                                              
003780     EXIT.                                                                
003790*                                                                         
003800 AA056-PRINT-IF-MATCH    SECTION.                                         
003810*****************************                                             
003820     IF TB-RANK (WS-SUB) = WS-TARGET-RANK                                 
003830        MOVE SPACE TO WS-MARK-CHAR                                        
003840        IF TB-EMP-ID (WS-SUB) = WS-WINNER-ID                              
003850           MOVE "*" TO WS-MARK-CHAR                                       
003860        END-IF                                                            
003870        GENERATE LEADERBOARD-DETAIL                                       
003880     END-IF.                                                              
003890     ADD 1 TO WS-SUB.                                                     
003900 AA056-EXIT.                                                              
003910     EXIT.                                                                
003920*                                                                         
