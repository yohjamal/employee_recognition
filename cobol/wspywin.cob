000100*                                                                         
000110*    RECORD DEFINITION FOR PY-WINNER (HISTORY) FILE                       
000120*        APPEND-ONLY, ONE RECORD PER SAVED WINNER                         
000130*        USES WIN-DATE AS KEY - MAX DATE = LAST WINNER                    
000140*                                                                         
000150*  FILE SIZE 142 SIGNIFICANT BYTES + 8 FILLER = 150.                      
000160*  NOTE - FIELD WIDTHS TOTAL 142, TWO MORE THAN THE 140 QUOTED            
000170*         IN THE EOM RUN BOOK - LEFT AS IS, SEE EOM-011.          EOM-011 
000180*                                                                         
000190* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000200*                                                                         
000210* 23/09/1989 VBC - CREATED.                                               
000220* 17/04/93  RJT - WIN-EMAIL ADDED SO THE NOTIFICATION STEP DOES           
000230*                 NOT NEED TO RE-READ THE EMPLOYEE FILE.                  
000240* 10/09/98  MPH - Y2K - WIN-DATE RETAINED AS A CHARACTER FIELD,           
000250*                 CENTURY IS PART OF THE STORED TEXT, NO CHANGE.          
000260* 15/03/99  MPH - Y2K - PARALLEL RUN CLEAN OVER CENTURY BOUNDARY.         
000270* 09/01/26  VBC - CREATED AS A SEPARATE COPYBOOK OUT OF THE OLD           
000280*                 COMBINED HISTORY LAYOUT PER EOM-003.            EOM-003 
000290* 03/02/26  VBC - WIN-DATE WIDENED TO INCLUDE SECONDS PER EOM-011,EOM-011 
000300*                 RECORD NO LONGER MATCHES ORIGINAL 140-BYTE              
000310*                 ESTIMATE.                                               
000320*                                                                         
000330 01  PY-WINNER-RECORD.                                                    
000340     03  WIN-DATE              PIC X(19).                         EOM-011 
000350*                                  TIMESTAMP OF SAVING, YYYY-MM-DD        
000360*                                  T HH:MM:SS - SORTS ASCENDING.          
000370     03  WIN-MONTH             PIC X(20).                                 
000380*                                  AWARD-MONTH LABEL, E.G. JULY 2026.     
000390     03  WIN-EMP-ID            PIC X(08).                                 
000400*                                  WINNER'S EMPLOYEE ID.                  
000410     03  WIN-EMP-NAME          PIC X(30).                                 
000420*                                  WINNER'S NAME.                         
000430     03  WIN-EMP-DEPT          PIC X(20).                                 
000440*                                  WINNER'S DEPARTMENT.                   
000450     03  WIN-COMPOSITE-SCORE   PIC 9(03)V9(2).                            
000460*                                  WINNER'S SCORE.                        
000470     03  WIN-EMAIL             PIC X(40).                                 
000480*                                  WINNER'S E-MAIL ADDRESS.               
000490     03  FILLER                PIC X(08).                                 
000500*                                  EXPANSION.                             
000510*                                                                         
