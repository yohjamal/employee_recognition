000100*                                                                         
000110*    WORKING-STORAGE TABLE ENTRY FRAGMENT FOR THE                         
000120*        IN-MEMORY EMPLOYEE TABLE (PYEOM010)                              
000130*        SAME FIELD ORDER/WIDTHS AS PY-SCORED-RECORD SO A                 
000140*        GROUP MOVE TO/FROM THE FD RECORD STAYS BYTE FOR BYTE.            
000150*                                                                         
000160* 23/09/1989 VBC - CREATED AS THE IN-MEMORY EMPLOYEE TABLE ENTRY          
000170*                  FOR THE PAYROLL ANALYSIS RUNS, SAME FIELD              
000180*                  ORDER AS THE ON-FILE RECORD SO GROUP MOVES             
000190*                  STAY BYTE FOR BYTE.                                    
000200* 14/01/94  RJT   - RE-USED FOR THE SCORING RE-WRITE, FIELD LIST          
000210*                  KEPT IN STEP WITH THE SCORED RECORD LAYOUT.            
000220* 10/09/98  MPH   - Y2K - NO DATE FIELDS PRESENT, PASSED.                 
000230* 07/01/26  VBC   - SPLIT OUT AS ITS OWN FRAGMENT COPYBOOK SO THE         
000240*                  500-DEEP TABLE STAYS READABLE PER EOM-003.     EOM-003 
000250*                                                                         
000260     05  TB-EMP-ID             PIC X(08).                         EOM-003 
000270     05  TB-EMP-NAME           PIC X(30).                                 
000280     05  TB-EMP-DEPT           PIC X(20).                                 
000290     05  TB-PERF-SCORE         PIC 9(03).                                 
000300     05  TB-PEER-NOMS          PIC 9(03).                                 
000310     05  TB-ATTEND-PCT         PIC 9(03).                                 
000320     05  TB-MGR-RATING         PIC 9(02)V9.                               
000330     05  TB-MONTHS-EMPLOYED    PIC 9(03).                                 
000340     05  TB-EMAIL              PIC X(40).                                 
000350     05  TB-ELIGIBLE-FLAG      PIC X(01).                                 
000360         88  TB-IS-ELIGIBLE        VALUE "Y".                             
000370         88  TB-NOT-ELIGIBLE       VALUE "N".                             
000380     05  TB-INELIG-REASON      PIC X(20).                                 
000390     05  TB-PERF-NORM          PIC 9(03)V9(4).                            
000400     05  TB-PEER-NORM          PIC 9(03)V9(4).                            
000410     05  TB-ATTEND-NORM        PIC 9(03)V9(4).                            
000420     05  TB-MGR-NORM           PIC 9(03)V9(4).                            
000430     05  TB-COMPOSITE-SCORE    PIC 9(03)V9(2).                            
000440     05  TB-RANK               PIC 9(03).                                 
000450     05  FILLER                PIC X(10).                                 
000460*                                                                         
