000100*                                                                         
000110*    RECORD DEFINITION FOR PY-SCORED (WORK) FILE                          
000120*        EMPLOYEE-IN FIELDS PLUS COMPUTED SCORING FIELDS                  
000130*        USES EMP-ID AS KEY WHEN SORTED                                   
000140*                                                                         
000150*  FILE SIZE 170 SIGNIFICANT BYTES + 10 FILLER = 180.                     
000160*  INTERNAL WORK FILE, PASSED BETWEEN PYEOM010/020/030/040.               
000170*                                                                         
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000190*                                                                         
000200* 11/06/1987 VBC - CREATED, MIRRORS PY-EMPLOYEE-IN-RECORD PLUS            
000210*                  THE COMPUTED SCORING FIELDS.                           
000220* 02/09/91  RJT  - INELIGIBILITY-REASON WIDENED TO X(20) TO TAKE          
000230*                  THE FULL WORDING RATHER THAN A CODE.                   
000240* 10/09/98  MPH  - Y2K - NO DATE FIELDS ON THIS RECORD, REVIEWED          
000250*                  AND PASSED.                                            
000260* 09/01/26  VBC  - CREATED AS A SEPARATE COPYBOOK OUT OF THE OLD          
000270*                  COMBINED EMPLOYEE/SCORE LAYOUT PER EOM-003.    EOM-003 
000280* 22/01/26  VBC  - ADDED SCR-RANK AFTER RANKING LOGIC MOVED HERE          
000290*                  FROM PYEOM020 PER EOM-006.                     EOM-006 
000300*                                                                         
000310 01  PY-SCORED-RECORD.                                            EOM-003 
000320     03  SCR-EMP-ID            PIC X(08).                                 
000330*                                  UNIQUE EMPLOYEE IDENTIFIER.            
000340     03  SCR-EMP-NAME          PIC X(30).                                 
000350*                                  EMPLOYEE FULL NAME.                    
000360     03  SCR-EMP-DEPT          PIC X(20).                                 
000370*                                  DEPARTMENT NAME.                       
000380     03  SCR-PERF-SCORE        PIC 9(03).                                 
000390*                                  KPI ATTAINMENT AS SUPPLIED.            
000400     03  SCR-PEER-NOMS         PIC 9(03).                                 
000410*                                  PEER NOMINATION COUNT AS SUPPLIED.     
000420     03  SCR-ATTEND-PCT        PIC 9(03).                                 
000430*                                  ATTENDANCE PERCENTAGE AS SUPPLIED.     
000440     03  SCR-MGR-RATING        PIC 9(02)V9.                               
000450*                                  SUPERVISOR RATING AS SUPPLIED.         
000460     03  SCR-MONTHS-EMPLOYED   PIC 9(03).                                 
000470*                                  TENURE IN MONTHS AS SUPPLIED.          
000480     03  SCR-EMAIL             PIC X(40).                                 
000490*                                  EMPLOYEE E-MAIL ADDRESS.               
000500     03  SCR-ELIGIBLE-FLAG     PIC X(01).                                 
000510         88  SCR-IS-ELIGIBLE       VALUE "Y".                             
000520         88  SCR-NOT-ELIGIBLE      VALUE "N".                             
000530*                                  Y OR N - PASSES ELIGIBILITY RULES.     
000540     03  SCR-INELIG-REASON     PIC X(20).                                 
000550*                                  BLANK, "TENURE < 6 MONTHS" OR          
000560*                                  "WON LAST MONTH".                      
000570     03  SCR-PERF-NORM         PIC 9(03)V9(4).                            
000580*                                  PERFORMANCE, MIN-MAX NORMALISED.       
000590     03  SCR-PEER-NORM         PIC 9(03)V9(4).                            
000600*                                  PEER NOMINATIONS, NORMALISED.          
000610     03  SCR-ATTEND-NORM       PIC 9(03)V9(4).                            
000620*                                  ATTENDANCE, NORMALISED.                
000630     03  SCR-MGR-NORM          PIC 9(03)V9(4).                            
000640*                                  MANAGER RATING, NORMALISED.            
000650     03  SCR-COMPOSITE-SCORE   PIC 9(03)V9(2).                            
000660*                                  WEIGHTED COMPOSITE, ROUNDED 2 DP.      
000670     03  SCR-RANK              PIC 9(03).                         EOM-006 
000680*                                  1 = HIGHEST, "MIN" TIE METHOD.         
000690     03  FILLER                PIC X(10).                                 
000700*                                  EXPANSION.                             
000710*                                                                         
