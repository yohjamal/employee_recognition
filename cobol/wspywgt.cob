000100*                                                                         
000110*    RECORD DEFINITION FOR PY-WEIGHT (SCORING WEIGHT)                     
000120*             CONFIGURATION FILE                                          
000130*        SINGLE RECORD FILE, NO KEY                                       
000140*                                                                         
000150*  FILE SIZE 12 SIGNIFICANT BYTES + 4 FILLER = 16.                        
000160*                                                                         
000170* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000180*                                                                         
000190* 25/07/1987 VBC - CREATED.                                               
000200* 14/01/94  RJT - DEFAULT WEIGHTS RE-CONFIRMED WITH HR AFTER THE          
000210*                 SCORING METHOD REVIEW.                                  
000220* 10/09/98  MPH - Y2K - NO DATE FIELDS, REVIEWED AND PASSED.              
000230* 11/02/26  VBC - DEFAULTS RE-CONFIRMED WITH HR AS 40/30/20/10            
000240*                 PER EOM-009.                                    EOM-009 
000250*                                                                         
000260 01  PY-WEIGHT-RECORD.                                                    
000270     03  WT-PERFORMANCE        PIC 9(03).                                 
000280*                                  PERFORMANCE WEIGHT, WHOLE PERCENT.     
000290*                                  DEF 040.                       EOM-009 
000300     03  WT-PEER               PIC 9(03).                                 
000310*                                  PEER-NOMINATION WEIGHT, PERCENT.       
000320*                                  DEF 030.                       EOM-009 
000330     03  WT-ATTENDANCE         PIC 9(03).                                 
000340*                                  ATTENDANCE WEIGHT, PERCENT.            
000350*                                  DEF 020.                       EOM-009 
000360     03  WT-MANAGER            PIC 9(03).                                 
000370*                                  MANAGER-RATING WEIGHT, PERCENT.        
000380*                                  DEF 010.                       EOM-009 
000390     03  FILLER                PIC X(04).                                 
000400*                                  EXPANSION.                             
000410*                                                                         
