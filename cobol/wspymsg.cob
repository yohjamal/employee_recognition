000100*                                                                         
000110*    COMMON ERROR MESSAGE LITERALS FOR THE                                
000120*        EMPLOYEE-OF-THE-MONTH SUITE (PYEOM010/020/030/040)               
000130*                                                                         
000140* 04/03/1987 VBC - CREATED, SY001 ONLY.                                   
000150* 19/11/87  VBC - ADDED PY001-PY003.                                      
000160* 14/01/94  RJT - ADDED PY004, PY005 FOR THE SCORING RE-WRITE.            
000170* 05/11/97  RJT - ADDED PY006 FOR THE HISTORY READ.                       
000180* 08/09/98  MPH - Y2K - MESSAGE TEXT REVIEWED, NO DATE LITERALS           
000190*                 PRESENT, PASSED.                                        
000200* 06/01/26  VBC - LIFTED OUT INTO ITS OWN COPYBOOK SO ALL FOUR            
000210*                 EOM PROGRAMS REPORT THE SAME WORDING PER                
000220*                 EOM-002.                                        EOM-002 
000230* 14/02/26  VBC - ADDED PY007 FOR THE NOTIFY STEP.                        
000240*                                                                         
000250 01  EOM-ERROR-MESSAGES.                                          EOM-002 
000260     03  SY001    PIC X(46) VALUE                                         
000270         "SY001 ABORTING RUN - SEE MESSAGE ABOVE".                        
000280     03  PY001    PIC X(45) VALUE                                         
000290         "PY001 WEIGHTS FILE NOT FOUND - USING DEFAULTS".                 
000300     03  PY002    PIC X(45) VALUE                                         
000310         "PY002 WEIGHTS DO NOT TOTAL 100 - RUN ABORTED".                  
000320     03  PY003    PIC X(40) VALUE                                         
000330         "PY003 EMPLOYEE-IN FILE NOT FOUND -".                            
000340     03  PY004    PIC X(30) VALUE                                         
000350         "PY004 NO ELIGIBLE EMPLOYEES".                                   
000360     03  PY005    PIC X(40) VALUE                                         
000370         "PY005 VALIDATION FAILED, FIELD =".                              
000380     03  PY006    PIC X(35) VALUE                                         
000390         "PY006 HISTORY FILE READ ERROR -".                               
000400     03  PY007    PIC X(35) VALUE                                         
000410         "PY007 NO SCORED-WORK RECORDS FOUND".                            
000420*                                                                         
