000100*                                                                         
000110*                  EMPLOYEE OF THE MONTH - DEPARTMENT                     
000120*                   ANALYTICS AND HISTORY REPORTING                       
000130*                                                                         
000140*             USES RW (REPORT WRITER) TO PRINT THE                        
000150*             DEPARTMENT SUMMARY, THE DEPARTMENT WIN                      
000160*             DISTRIBUTION AND THE CHRONOLOGICAL WINNER                   
000170*             HISTORY.                                                    
000180*                                                                         
000190 IDENTIFICATION          DIVISION.                                        
000200 PROGRAM-ID.             PYEOM030.                                EOM-001 
000210 AUTHOR.                 VINCENT B COEN.                                  
000220 INSTALLATION.           APPLEWOOD COMPUTERS - PAYROLL DIVISION.          
000230 DATE-WRITTEN.           23/09/1989.                                      
000240 DATE-COMPILED.                                                           
000250 SECURITY.               APPLEWOOD COMPUTERS INTERNAL USE ONLY -          
000260                          SEE PAYROLL DEPARTMENTAL PROCEDURES             
000270                          MANUAL, SECTION 9, FOR DISTRIBUTION             
000280                          RESTRICTIONS ON THIS SOURCE.                    
000290*                                                                         
000300* REMARKS.                THIS PROGRAM USES RW (REPORT WRITER).           
000310*                          BUILDS DEPARTMENT SUMMARY AND                  
000320*                          DEPARTMENT WIN-COUNT TABLES BY                 
000330*                          SCANNING THE SCORED-WORK AND WINNER            
000340*                          HISTORY FILES, THEN PRINTS THE                 
000350*                          ANALYTICS REPORT FOLLOWED BY THE               
000360*                          CHRONOLOGICAL HISTORY REPORT.                  
000370*                                                                         
000380* VERSION.                SEE PROG-NAME IN WS.                            
000390*                                                                         
000400* CALLED MODULES.         NONE.                                           
000410*                                                                         
000420* FUNCTIONS USED.         NONE.                                           
000430*                                                                         
000440* FILES USED.             SCOREWK. SCORED-WORK FILE, INPUT.               
000450*                          HISTORY. WINNER HISTORY, INPUT.                
000460*                          ANALYT.  ANALYTICS + HISTORY REPORT,           
000470*                                   OUTPUT.                               
000480*                                                                         
000490* ERROR MESSAGES USED.                                                    
000500*   SY001.                                                                
000510*   PY006, PY007.                                                         
000520*                                                                         
000530* CHANGES.                                                                
000540* 23/09/89 VBC -  1.00  CREATED - DEPARTMENT AVERAGES ONLY, NO            
000550*                       WIN HISTORY YET AS THE BOARD HAD NOT              
000560*                       BEEN RUNNING LONG ENOUGH TO NEED IT.              
000570* 17/04/93 RJT -  1.01  ADDED DEPARTMENT WIN DISTRIBUTION BLOCK           
000580*                       NOW THREE YEARS OF HISTORY EXIST.                 
000590* 05/11/97 RJT -  1.02  ADDED CHRONOLOGICAL HISTORY LISTING AS            
000600*                       A SECOND REPORT IN THE SAME PRINT RUN.            
000610* 21/01/99 MPH -    .03 Y2K - DEPARTMENT WIN TABLE DATE COMPARE           
000620*                       NOW USES THE FULL YEAR, NOT JUST YY.              
000630* 15/03/99 MPH -    .04 Y2K - PARALLEL RUN CLEAN OVER CENTURY             
000640*                       BOUNDARY.                                         
000650* 12/06/07 MPH -  1.10  MANAGER RATING AVERAGE ADDED TO THE               
000660*                       DEPARTMENT SUMMARY BLOCK.                         
000670* 09/01/26 VBC -  2.00  SPLIT OUT OF THE OLD PYEOM MONOLITH -             
000680*                       DEPT TABLES NOW BUILT BY LINEAR SEARCH            
000690*                       OVER AN IN-MEMORY TABLE PER EOM-001,      EOM-001 
000700*                       NO SORT STEP USED.                                
000710* 03/02/26 VBC -    .01 HISTORY LISTING NO LONGER RE-SORTS -              
000720*                       HISTORY FILE IS APPEND ONLY SO IT IS              
000730*                       ALREADY IN DATE ORDER.                            
000740*                                                                         
000750 ENVIRONMENT             DIVISION.                                        
000760 CONFIGURATION SECTION.                                                   
000770 COPY "ENVDIV.COB".                                                       
000780 INPUT-OUTPUT            SECTION.                                         
000790 FILE-CONTROL.                                                            
000800     SELECT SCORED-WORK-FILE   ASSIGN TO "SCOREWK"                        
000810                                ORGANIZATION LINE SEQUENTIAL              
000820                                FILE STATUS SW-STATUS.                    
000830     SELECT WINNER-HISTORY-FILE ASSIGN TO "HISTORY"                       
000840                                ORGANIZATION LINE SEQUENTIAL              
000850                                FILE STATUS WH-STATUS.                    
000860     SELECT ANALYTICS-FILE     ASSIGN TO "ANALYT"                         
000870                                ORGANIZATION LINE SEQUENTIAL.             
000880*                                                                         
000890 DATA                    DIVISION.                                        
000900 FILE SECTION.                                                            
000910*                                                                         
000920 FD  SCORED-WORK-FILE.                                                    
000930 COPY "WSPYSCR.COB".                                                      
000940*                                                                         
000950 FD  WINNER-HISTORY-FILE.                                                 
000960 COPY "WSPYWIN.COB".                                                      
000970*                                                                         
000980 FD  ANALYTICS-FILE                                                       
000990     REPORTS ARE ANALYTICS-REPORT                                         
001000              HISTORY-REPORT.                                             
001010*                                                                         
001020 WORKING-STORAGE SECTION.                                                 
001030 77  PROG-NAME               PIC X(17) VALUE "PYEOM030 (2.00)".           
001040*                                                                         
001050 COPY "WSPYMSG.COB".                                                      
001060*                                                                         
001070 01  WS-DATA.                                                             
001080     03  SW-STATUS           PIC XX     VALUE "00".                       
001090         88  SW-FILE-OK          VALUE "00".                              
001100         88  SW-FILE-EOF         VALUE "10".                              
001110     03  WH-STATUS           PIC XX     VALUE "00".                       
001120         88  WH-FILE-OK          VALUE "00".                              
001130         88  WH-FILE-EOF         VALUE "10".                              
001140     03  WS-NO-HISTORY-SW    PIC X      VALUE "N".                        
001150         88  WS-NO-HISTORY       VALUE "Y".                               
001160     03  WS-NO-DEPT-WINS-SW  PIC X      VALUE "N".                        
001170         88  WS-NO-DEPT-WINS      VALUE "Y".                              
001180     03  WS-PAGE-LINES       BINARY-CHAR UNSIGNED VALUE 56.               
001190     03  FILLER              PIC X(05).                                   
001200*                                                                         
001210 01  WS-COUNTERS.                                                         
001220     03  WS-EMP-COUNT        BINARY-LONG UNSIGNED VALUE ZERO.             
001230     03  WS-HISTORY-COUNT    BINARY-LONG UNSIGNED VALUE ZERO.             
001240     03  WS-DEPT-COUNT       BINARY-LONG UNSIGNED VALUE ZERO.             
001250     03  WS-DEPT-WIN-COUNT   BINARY-LONG UNSIGNED VALUE ZERO.             
001260     03  WS-SUB              BINARY-LONG UNSIGNED VALUE ZERO.             
001270     03  WS-SUB2             BINARY-LONG UNSIGNED VALUE ZERO.             
001280     03  WS-DEPT-FOUND-IDX   BINARY-LONG UNSIGNED VALUE ZERO.             
001290     03  FILLER              BINARY-LONG UNSIGNED VALUE ZERO.             
001300*                                                                         
001310 01  WS-CURRENT-DEPT         PIC X(20)       VALUE SPACES.                
001320 01  WS-CUR-SCORE            PIC 9(03)V9(2) COMP-3 VALUE ZERO.            
001330 01  WS-CUR-PERF             PIC 9(03)      COMP-3 VALUE ZERO.            
001340 01  WS-CUR-ATTEND           PIC 9(03)      COMP-3 VALUE ZERO.            
001350 01  WS-CUR-MGR              PIC 9(02)V9    COMP-3 VALUE ZERO.            
001360*                                                                         
001370 01  WS-AVG-SCORE            PIC 9(03)V9    COMP-3 VALUE ZERO.            
001380 01  WS-AVG-PERF             PIC 9(03)V9    COMP-3 VALUE ZERO.            
001390 01  WS-AVG-ATTEND           PIC 9(03)V9    COMP-3 VALUE ZERO.            
001400 01  WS-AVG-MGR              PIC 9(03)V9    COMP-3 VALUE ZERO.            
001410*                                                                         
001420 01  WS-AWARD-MONTH          PIC X(20)       VALUE SPACES.                
001430*                                                                         
001440 01  WS-TODAY-CCYYMMDD       PIC 9(08)       VALUE ZERO.                  
001450 01  WS-TODAY-DATE REDEFINES WS-TODAY-CCYYMMDD.                           
001460     03  WS-TODAY-CC         PIC 99.                                      
001470     03  WS-TODAY-YY         PIC 99.                                      
001480     03  WS-TODAY-MM         PIC 99.                                      
001490     03  WS-TODAY-DD         PIC 99.                                      
001500*                                                                         
001510 01  WS-TODAY-HHMMSSCC       PIC 9(08)       VALUE ZERO.                  
001520 01  WS-TODAY-TIME REDEFINES WS-TODAY-HHMMSSCC.                           
001530     03  WS-TODAY-HH         PIC 99.                                      
001540     03  WS-TODAY-MN         PIC 99.                                      
001550     03  WS-TODAY-SS         PIC 99.                                      
001560     03  WS-TODAY-CS         PIC 99.                                      
001570*                                                                         
001580 01  WS-CONV-DATE            PIC X(10)       VALUE SPACES.                
001590 01  WS-CONV-TIME            PIC X(08)       VALUE SPACES.                
001600*                                                                         
001610 01  WS-SCORED-TABLE.                                                     
001620     03  WS-SCORED-ENTRY OCCURS 500 TIMES                                 
001630                         INDEXED BY WS-SCORED-IDX.                        
001640         COPY "WSEMTAB.COB".                                              
001650*                                                                         
001660 01  WS-SCORED-TABLE-X REDEFINES WS-SCORED-TABLE.                         
001670     03  WS-SCORED-ENTRY-X   PIC X(180)  OCCURS 500 TIMES.                
001680*                                                                         
001690 01  WS-HISTORY-TABLE.                                                    
001700     03  WS-HISTORY-ENTRY OCCURS 500 TIMES                                
001710                          INDEXED BY WS-HIST-IDX.                         
001720         05  WH-DATE              PIC X(19).                              
001730         05  WH-MONTH             PIC X(20).                              
001740         05  WH-EMP-ID            PIC X(08).                              
001750         05  WH-EMP-NAME          PIC X(30).                              
001760         05  WH-EMP-DEPT          PIC X(20).                              
001770         05  WH-COMPOSITE-SCORE   PIC 9(03)V9(2).                         
001780         05  FILLER               PIC X(10).                              
001790*                                                                         
001800 01  WS-DEPT-SUMMARY-TABLE.                                               
001810     03  WS-DEPT-SUM-ENTRY OCCURS 50 TIMES                                
001820                           INDEXED BY WS-DEPT-IDX.                        
001830         05  DS-DEPT-NAME         PIC X(20).                              
001840         05  DS-EMP-COUNT         BINARY-LONG UNSIGNED.                   
001850         05  DS-SUM-SCORE         PIC 9(07)V9(2) COMP-3.                  
001860         05  DS-SUM-PERF          PIC 9(07)      COMP-3.                  
001870         05  DS-SUM-ATTEND        PIC 9(07)      COMP-3.                  
001880         05  DS-SUM-MGR           PIC 9(07)V9    COMP-3.                  
001890         05  FILLER               PIC X(05).                              
001900*                                                                         
001910 01  WS-DEPT-WIN-TABLE.                                                   
001920     03  WS-DEPT-WIN-ENTRY OCCURS 50 TIMES                                
001930                           INDEXED BY WS-WIN-IDX.                         
001940         05  DW-DEPT-NAME         PIC X(20).                              
001950         05  DW-WIN-COUNT         BINARY-LONG UNSIGNED.                   
001960         05  FILLER               PIC X(05).                              
001970*                                                                         
001980 LINKAGE                 SECTION.                                         
001990 01  LK-AWARD-MONTH          PIC X(20).                                   
002000*                                                                         
002010 REPORT SECTION.                                                          
002020*                                                                         
002030 RD  ANALYTICS-REPORT                                                     
002040     CONTROL      FINAL                                                   
002050     PAGE LIMIT   WS-PAGE-LINES                                           
002060     HEADING      1                                                       
002070     FIRST DETAIL 9                                                       
002080     LAST  DETAIL WS-PAGE-LINES.                                          
002090*                                                                         
002100 01  TYPE PAGE HEADING.                                                   
002110     03  LINE  1.                                                         
002120         05  COL   1     PIC X(17)   SOURCE PROG-NAME.                    
002130         05  COL  95     PIC X(10)   SOURCE WS-CONV-DATE.                 
002140         05  COL 108     PIC X(08)   SOURCE WS-CONV-TIME.                 
002150     03  LINE  2.                                                         
002160         05  COL  40     PIC X(30)   VALUE                                
002170             "APPLEWOOD COMPUTERS - PAYROLL".                             
002180     03  LINE  3.                                                         
002190         05  COL  35     PIC X(45)   VALUE                                
002200             "EMPLOYEE OF THE MONTH - DEPARTMENT ANALYTICS".              
002210     03  LINE  4.                                                         
002220         05  COL  50     PIC X(20)   SOURCE WS-AWARD-MONTH.               
002230     03  LINE  6.                                                         
002240         05  COL   1     PIC X(10)   VALUE "DEPARTMENT".                  
002250         05  COL  22     PIC X(09)   VALUE "EMPLOYEES".                   
002260         05  COL  33     PIC X(09)   VALUE "AVG SCORE".                   
002270         05  COL  44     PIC X(12)   VALUE "AVG PERFORM.".                
002280         05  COL  58     PIC X(11)   VALUE "AVG ATTEND.".                 
002290         05  COL  71     PIC X(07)   VALUE "AVG MGR".                     
002300*                                                                         
002310 01  DEPT-SUMMARY-DETAIL TYPE IS DETAIL.                                  
002320     03  LINE + 1.                                                        
002330         05  COL   1     PIC X(20)   SOURCE WS-CURRENT-DEPT.              
002340         05  COL  24     PIC ZZ9     SOURCE                               
002350                          DS-EMP-COUNT (WS-DEPT-IDX).                     
002360         05  COL  33     PIC Z9.9    SOURCE WS-AVG-SCORE.                 
002370         05  COL  46     PIC Z9.9    SOURCE WS-AVG-PERF.                  
002380         05  COL  59     PIC Z9.9    SOURCE WS-AVG-ATTEND.                
002390         05  COL  71     PIC Z9.9    SOURCE WS-AVG-MGR.                   
002400*                                                                         
002410 01  DEPT-WINS-HEADING-DETAIL TYPE IS DETAIL.                             
002420     03  LINE + 2.                                                        
002430         05  COL   1     PIC X(35)   VALUE                                
002440             "DEPARTMENT WIN DISTRIBUTION".                               
002450     03  LINE + 1.                                                        
002460         05  COL   1     PIC X(20)   VALUE "DEPARTMENT".                  
002470         05  COL  22     PIC X(09)   VALUE "TIMES WON".                   
002480*                                                                         
002490 01  DEPT-WINS-NOTE-DETAIL TYPE IS DETAIL.                                
002500     03  LINE + 1.                                                        
002510         05  COL   1     PIC X(30)   VALUE                                
002520             "NO WINNER HISTORY EXISTS YET".                              
002530*                                                                         
002540 01  DEPT-WINS-DETAIL TYPE IS DETAIL.                                     
002550     03  LINE + 1.                                                        
002560         05  COL   1     PIC X(20)   SOURCE                               
002570                          DW-DEPT-NAME (WS-WIN-IDX).                      
002580         05  COL  24     PIC ZZ9     SOURCE                               
002590                          DW-WIN-COUNT (WS-WIN-IDX).                      
002600*                                                                         
002610 RD  HISTORY-REPORT                                                       
002620     CONTROL      FINAL                                                   
002630     PAGE LIMIT   WS-PAGE-LINES                                           
002640     HEADING      1                                                       
002650     FIRST DETAIL 7                                                       
002660     LAST  DETAIL WS-PAGE-LINES.                                          
002670*                                                                         
002680 01  TYPE PAGE HEADING.                                                   
002690     03  LINE  1.                                                         
002700         05  COL   1     PIC X(17)   SOURCE PROG-NAME.                    
002710         05  COL  95     PIC X(10)   SOURCE WS-CONV-DATE.                 
002720     03  LINE  3.                                                         
002730         05  COL  38     PIC X(35)   VALUE                                
002740             "EMPLOYEE OF THE MONTH - HISTORY".                           
002750     03  LINE  5.                                                         
002760         05  COL   1     PIC X(15)   VALUE "MONTH".                       
002770         05  COL  22     PIC X(30)   VALUE "WINNER".                      
002780         05  COL  53     PIC X(20)   VALUE "DEPARTMENT".                  
002790         05  COL  75     PIC X(05)   VALUE "SCORE".                       
002800*                                                                         
002810 01  HISTORY-NOTE-DETAIL TYPE IS DETAIL.                                  
002820     03  LINE + 1.                                                        
002830         05  COL   1     PIC X(30)   VALUE                                
002840             "NO WINNER HISTORY EXISTS YET".                              
002850*                                                                         
002860 01  HISTORY-DETAIL TYPE IS DETAIL.                                       
002870     03  LINE + 1.                                                        
002880         05  COL   1     PIC X(20)   SOURCE                               
002890                          WH-MONTH (WS-SUB).                              
002900         05  COL  22     PIC X(30)   SOURCE                               
002910                          WH-EMP-NAME (WS-SUB).                           
002920         05  COL  53     PIC X(20)   SOURCE                               
002930                          WH-EMP-DEPT (WS-SUB).                           
002940         05  COL  75     PIC ZZ9.99  SOURCE                               
002950                          WH-COMPOSITE-SCORE (WS-SUB).                    
002960*                                                                         
002970 PROCEDURE DIVISION CHAINING LK-AWARD-MONTH.                              
002980*                                                                         
002990 AA000-MAIN              SECTION.                                         
003000*****************************                                             
003010     MOVE LK-AWARD-MONTH TO WS-AWARD-MONTH.                               
003020     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                         
003030     ACCEPT WS-TODAY-HHMMSSCC FROM TIME.                                  
003040     STRING WS-TODAY-CC WS-TODAY-YY "/" WS-TODAY-MM "/"                   
003050            WS-TODAY-DD                                                   
003060            DELIMITED BY SIZE INTO WS-CONV-DATE.                          
003070     STRING WS-TODAY-HH ":" WS-TODAY-MN ":" WS-TODAY-SS                   
003080            DELIMITED BY SIZE INTO WS-CONV-TIME.                          
003090     PERFORM AA010-OPEN-FILES.                                            
003100     IF SW-FILE-OK                                                        
003110        PERFORM AA020-LOAD-SCORED                                         
003120        PERFORM AA030-BUILD-DEPT-SUMMARY                                  
003130        PERFORM AA040-LOAD-HISTORY                                        
003140        PERFORM AA050-BUILD-DEPT-WINS                                     
003150        PERFORM AA060-PRINT-ANALYTICS                                     
003160        PERFORM AA070-PRINT-HISTORY                                       
003170        CLOSE SCORED-WORK-FILE                                            
003180        CLOSE ANALYTICS-FILE                                              
003190     END-IF.                                                              
003200 AA000-EXIT.                                                              
003210     GOBACK.                                                              
003220*                                                                         
003230 AA010-OPEN-FILES        SECTION.                                         
003240*****************************                                             
003250     OPEN INPUT SCORED-WORK-FILE.                                         
003260     IF SW-STATUS NOT = "00"                                              
003270        DISPLAY PY007                                                     
003280        GO TO AA010-EXIT.                                                 
003290     OPEN OUTPUT ANALYTICS-FILE.                                          
003300 AA010-EXIT.                                                              
003310     EXIT.                                                                
003320*                                                                         
003330 AA020-LOAD-SCORED       SECTION.                                         
003340*****************************                                             
003350     MOVE ZERO TO WS-EMP-COUNT.                                           
003360     PERFORM AA025-READ-SCORED-REC UNTIL SW-FILE-EOF.                     
003370 AA020-EXIT.                                                              
003380     EXIT.                                                                
003390*                                                                         
003400 AA025-READ-SCORED-REC   SECTION.                                         
003410*****************************                                             
003420     READ SCORED-WORK-FILE                                                
003430          AT END                                                          
003440               MOVE "10" TO SW-STATUS                                     
003450               GO TO AA025-EXIT                                           
003460     END-READ.                                                            
003470     ADD 1 TO WS-EMP-COUNT.                                               
003480     MOVE SPACES TO WS-SCORED-ENTRY-X (WS-EMP-COUNT).                     
003490     MOVE SCR-EMP-DEPT         TO TB-EMP-DEPT (WS-EMP-COUNT).             
003500     MOVE SCR-PERF-SCORE       TO TB-PERF-SCORE (WS-EMP-COUNT).           
003510     MOVE SCR-ATTEND-PCT       TO TB-ATTEND-PCT (WS-EMP-COUNT).           
003520     MOVE SCR-MGR-RATING       TO TB-MGR-RATING (WS-EMP-COUNT).           
003530     MOVE SCR-COMPOSITE-SCORE  TO TB-COMPOSITE-SCORE (WS-EMP-COUNT).      
003540 AA025-EXIT.                                                              
003550     EXIT.                                                                
003560*                                                                         
003570 AA030-BUILD-DEPT-SUMMARY SECTION.                                        
003580*****************************                                             
003590     MOVE ZERO TO WS-DEPT-COUNT.                                          
003600     MOVE 1 TO WS-SUB.                                                    
003610     PERFORM AA032-SUMMARY-ONE UNTIL WS-SUB > WS-EMP-COUNT.               
003620 AA030-EXIT.                                                              
003630     EXIT.                                                                
003640*                                                                         
003650 AA032-SUMMARY-ONE       SECTION.                                         
003660*****************************                                             
003670     MOVE TB-EMP-DEPT (WS-SUB)         TO WS-CURRENT-DEPT.                
003680     MOVE TB-COMPOSITE-SCORE (WS-SUB)  TO WS-CUR-SCORE.                   
003690     MOVE TB-PERF-SCORE (WS-SUB)       TO WS-CUR-PERF.                    
003700     MOVE TB-ATTEND-PCT (WS-SUB)       TO WS-CUR-ATTEND.                  
003710     MOVE TB-MGR-RATING (WS-SUB)       TO WS-CUR-MGR.                     
003720     PERFORM AA035-FIND-OR-ADD-DEPT.                                      
003730     ADD 1 TO WS-SUB.                                                     
003740 AA032-EXIT.                                                              
003750     EXIT.                                                                
003760*                                                                         
003770 AA035-FIND-OR-ADD-DEPT  SECTION.                                         
003780*****************************                                             
003790     MOVE ZERO TO WS-DEPT-FOUND-IDX.                                      
003800     MOVE 1 TO WS-SUB2.                                                   
003810     PERFORM AA036-SEARCH-DEPT-ONE UNTIL WS-SUB2 > WS-DEPT-COUNT.         
003820     IF WS-DEPT-FOUND-IDX = ZERO                                          
003830        ADD 1 TO WS-DEPT-COUNT                                            
003840        MOVE WS-DEPT-COUNT TO WS-DEPT-FOUND-IDX                           
003850        MOVE WS-CURRENT-DEPT TO DS-DEPT-NAME (WS-DEPT-FOUND-IDX)          
003860        MOVE ZERO TO DS-EMP-COUNT  (WS-DEPT-FOUND-IDX)                    
003870                     DS-SUM-SCORE  (WS-DEPT-FOUND-IDX)                    
003880                     DS-SUM-PERF   (WS-DEPT-FOUND-IDX)                    
003890                     DS-SUM-ATTEND (WS-DEPT-FOUND-IDX)                    
003900                     DS-SUM-MGR    (WS-DEPT-FOUND-IDX)                    
003910     END-IF.                                                              
003920     ADD 1        TO DS-EMP-COUNT  (WS-DEPT-FOUND-IDX).                   
003930     ADD WS-CUR-SCORE  TO DS-SUM-SCORE  (WS-DEPT-FOUND-IDX).              
003940     ADD WS-CUR-PERF   TO DS-SUM-PERF   (WS-DEPT-FOUND-IDX).              
003950     ADD WS-CUR-ATTEND TO DS-SUM-ATTEND (WS-DEPT-FOUND-IDX).              
003960     ADD WS-CUR-MGR    TO DS-SUM-MGR    (WS-DEPT-FOUND-IDX).              
003970 AA035-EXIT.                                                              
003980     EXIT.                                                                
003990*                                                                         
004000 AA036-SEARCH-DEPT-ONE   SECTION.                                         
004010*****************************                                             
004020     IF DS-DEPT-NAME (WS-SUB2) = WS-CURRENT-DEPT                          
004030        MOVE WS-SUB2 TO WS-DEPT-FOUND-IDX.                                
004040     ADD 1 TO WS-SUB2.                                                    
004050 AA036-EXIT.                                                              
004060     EXIT.                                                                
004070*                                                                         
004080 AA040-LOAD-HISTORY      SECTION.                                         
004090*****************************                                             
004100     MOVE ZERO TO WS-HISTORY-COUNT.                                       
004110     OPEN INPUT WINNER-HISTORY-FILE.                                      
004120     IF WH-STATUS NOT = "00"                                              
004130        MOVE "Y" TO WS-NO-HISTORY-SW                                      
004140        GO TO AA040-EXIT.                                                 
004150     PERFORM AA045-READ-HISTORY-REC UNTIL WH-FILE-EOF.                    
004160     CLOSE WINNER-HISTORY-FILE.                                           
004170     IF WS-HISTORY-COUNT = ZERO                                           
004180        MOVE "Y" TO WS-NO-HISTORY-SW.                                     
004190 AA040-EXIT.                                                              
004200     EXIT.                                                                
004210*                                                                         
004220 AA045-READ-HISTORY-REC  SECTION.                                         
004230*****************************                                             
004240     READ WINNER-HISTORY-FILE                                             
004250          AT END                                                          
004260               MOVE "10" TO WH-STATUS                                     
004270               GO TO AA045-EXIT                                           
004280     END-READ.                                                            
004290     ADD 1 TO WS-HISTORY-COUNT.                                           
004300     MOVE WIN-DATE             TO WH-DATE (WS-HISTORY-COUNT).             
004310     MOVE WIN-MONTH            TO WH-MONTH (WS-HISTORY-COUNT).            
004320     MOVE WIN-EMP-ID           TO WH-EMP-ID (WS-HISTORY-COUNT).           
004330     MOVE WIN-EMP-NAME         TO WH-EMP-NAME (WS-HISTORY-COUNT).         
004340     MOVE WIN-EMP-DEPT         TO WH-EMP-DEPT (WS-HISTORY-COUNT).         
004350     MOVE WIN-COMPOSITE-SCORE  TO                                         
004360                          WH-COMPOSITE-SCORE (WS-HISTORY-COUNT).          
004370 AA045-EXIT.                                                              
004380     EXIT.                                                                
004390*                                                                         
004400 AA050-BUILD-DEPT-WINS   SECTION.                                         
004410*****************************                                             
004420     MOVE ZERO TO WS-DEPT-WIN-COUNT.                                      
004430     IF NOT WS-NO-HISTORY                                                 
004440        MOVE 1 TO WS-SUB                                                  
004450        PERFORM AA052-WIN-ONE UNTIL WS-SUB > WS-HISTORY-COUNT.            
004460     IF WS-DEPT-WIN-COUNT = ZERO                                          
004470        MOVE "Y" TO WS-NO-DEPT-WINS-SW.                                   
004480 AA050-EXIT.                                                              
004490     EXIT.                                                                
004500*                                                                         
004510 AA052-WIN-ONE           SECTION.                                         
004520*****************************                                             
004530     MOVE WH-EMP-DEPT (WS-SUB) TO WS-CURRENT-DEPT.                        
004540     PERFORM AA055-FIND-OR-ADD-WIN-DEPT.                                  
004550     ADD 1 TO WS-SUB.                                                     
004560 AA052-EXIT.                                                              
004570     EXIT.                                                                
004580*                                                                         
004590 AA055-FIND-OR-ADD-WIN-DEPT SECTION.                                      
004600*****************************                                             
004610     MOVE ZERO TO WS-DEPT-FOUND-IDX.                                      
004620     MOVE 1 TO WS-SUB2.                                                   
004630     PERFORM AA056-SEARCH-WIN-DEPT-ONE                                    
004640             UNTIL WS-SUB2 > WS-DEPT-WIN-COUNT.                           
004650     IF WS-DEPT-FOUND-IDX = ZERO                                          
004660        ADD 1 TO WS-DEPT-WIN-COUNT                                        
004670        MOVE WS-DEPT-WIN-COUNT TO WS-DEPT-FOUND-IDX                       
004680        MOVE WS-CURRENT-DEPT                                              
004690                       TO DW-DEPT-NAME (WS-DEPT-FOUND-IDX)                
004700        MOVE ZERO TO DW-WIN-COUNT (WS-DEPT-FOUND-IDX)                     
004710     END-IF.                                                              
004720     ADD 1 TO DW-WIN-COUNT (WS-DEPT-FOUND-IDX).                           
004730 AA055-EXIT.                                                              
004740     EXIT.                                                                
004750*                                                                         
004760 AA056-SEARCH-WIN-DEPT-ONE SECTION.                                       
004770*****************************                                             
004780     IF DW-DEPT-NAME (WS-SUB2) = WS-CURRENT-DEPT                          
004790        MOVE WS-SUB2 TO WS-DEPT-FOUND-IDX.                                
004800     ADD 1 TO WS-SUB2.                                                    
004810 AA056-EXIT.                                                              
004820     EXIT.                                                                
004830*                                                                         
004840 AA060-PRINT-ANALYTICS   SECTION.                                         
004850*****************************                                             
004860     INITIATE ANALYTICS-REPORT.                                           
004870     MOVE 1 TO WS-DEPT-IDX.                                               
004880     PERFORM AA062-PRINT-DEPT-ONE                                         
004890             UNTIL WS-DEPT-IDX > WS-DEPT-COUNT.                           
004900     GENERATE DEPT-WINS-HEADING-DETAIL.                                   
004910     IF WS-NO-DEPT-WINS                                                   
004920        GENERATE DEPT-WINS-NOTE-DETAIL                                    
004930     ELSE                                                                 
004940        MOVE 1 TO WS-WIN-IDX                                              
004950        PERFORM AA064-PRINT-WIN-ONE                                       
004960                UNTIL WS-WIN-IDX > WS-DEPT-WIN-COUNT                      
004970     END-IF.                                                              
004980     TERMINATE ANALYTICS-REPORT.                                          
004990 AA060-EXIT.                                                              
005000     EXIT.                                                                
005010*                                                                         
005020 AA062-PRINT-DEPT-ONE    SECTION.                                         
005030*****************************                                             
005040     MOVE DS-DEPT-NAME (WS-DEPT-IDX) TO WS-CURRENT-DEPT.                  
005050     COMPUTE WS-AVG-SCORE ROUNDED =                                       
005060           DS-SUM-SCORE (WS-DEPT-IDX) / DS-EMP-COUNT (WS-DEPT-IDX).       
005070     COMPUTE WS-AVG-PERF ROUNDED =                                        
005080           DS-SUM-PERF (WS-DEPT-IDX) / DS-EMP-COUNT (WS-DEPT-IDX).        
005090     COMPUTE WS-AVG-ATTEND ROUNDED =                                      
005100           DS-SUM-ATTEND (WS-DEPT-IDX) / DS-EMP-COUNT (WS-DEPT-IDX).      
005110     COMPUTE WS-AVG-MGR ROUNDED =                                         
005120           DS-SUM-MGR (WS-DEPT-IDX) / DS-EMP-COUNT (WS-DEPT-IDX).         
005130     GENERATE DEPT-SUMMARY-DETAIL.                                        
005140     SET WS-DEPT-IDX UP BY 1.                                             
005150 AA062-EXIT.                                                              
005160     EXIT.                                                                
005170*                                                                         
005180 AA064-PRINT-WIN-ONE     SECTION.                                         
005190*****************************                                             
005200     GENERATE DEPT-WINS-DETAIL.                                           
005210     SET WS-WIN-IDX UP BY 1.                                              
005220 AA064-EXIT.                                                              
005230     EXIT.                                                                
005240*                                                                         
005250 AA070-PRINT-HISTORY     SECTION.                                         
005260*****************************                                             
005270     INITIATE HISTORY-REPORT.                                             
005280     IF WS-NO-HISTORY                                                     
005290        GENERATE HISTORY-NOTE-DETAIL                                      
005300     ELSE                                                                 
005310        MOVE 1 TO WS-SUB                                                  
005320        PERFORM AA075-PRINT-HIST-ONE                                      
005330                UNTIL WS-SUB > WS-HISTORY-COUNT                           
005340     END-IF.                                                              
005350     TERMINATE HISTORY-REPORT.                                            
005360 AA070-EXIT.                                                              
005370     EXIT.                                                                
005380*                                                                         
005390 AA075-PRINT-HIST-ONE    SECTION.                                         
005400*****************************                                             
005410     GENERATE HISTORY-DETAIL.                                             
005420     ADD 1 TO WS-SUB.                                                     
005430 AA075-EXIT.                                                              
005440     EXIT.                                                                
005450*                                                                         
