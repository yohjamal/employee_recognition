000100*                                                                         
000110*    RECORD DEFINITION FOR EMPLOYEE-OF-THE-MONTH                          
000120*             INPUT (EMPLOYEE-IN) FILE                                    
000130*        USES EMP-ID AS KEY WHEN SORTED                                   
000140*                                                                         
000150*  FILE SIZE 120 BYTES (LINE SEQUENTIAL, FIXED FIELDS).                   
000160*                                                                         
000170* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000180*                                                                         
000190* 11/06/1987 VBC - CREATED.                                               
000200* 02/09/91  RJT - EMP-DEPT WIDENED FROM X(15) TO X(20), MORE              
000210*                 DEPARTMENTS NOW USE THE FULL 20 CHARACTERS.             
000220* 14/02/94  RJT - EMAIL FIELD ADDED, NOT ALL STAFF HAD ONE WHEN           
000230*                 THIS WAS FIRST WRITTEN.                                 
000240* 10/09/98  MPH - Y2K - NO DATE FIELDS ON THIS RECORD, REVIEWED           
000250*                 AND PASSED.                                             
000260* 24/03/99  MPH - Y2K - PARALLEL RUN CLEAN, NO CHANGE REQUIRED.           
000270* 09/01/26  VBC - EMP-DEPT WIDENED TO X(20) PER HR REQUEST.      EOM-004  
000280*                                                                         
000290 01  PY-EMPLOYEE-IN-RECORD.                                               
000300     03  EMP-ID                PIC X(08).                                 
000310*                                  UNIQUE EMPLOYEE IDENTIFIER.            
000320     03  EMP-NAME              PIC X(30).                                 
000330*                                  EMPLOYEE FULL NAME.                    
000340     03  EMP-DEPT              PIC X(20).                         EOM-004 
000350*                                  DEPARTMENT NAME.                       
000360     03  EMP-PERF-SCORE        PIC 9(03).                                 
000370*                                  KPI ATTAINMENT, 000-100.               
000380     03  EMP-PEER-NOMS         PIC 9(03).                                 
000390*                                  PEER NOMINATION COUNT, 000-999.        
000400     03  EMP-ATTEND-PCT        PIC 9(03).                                 
000410*                                  ATTENDANCE PERCENTAGE, 000-100.        
000420     03  EMP-MGR-RATING        PIC 9(02)V9.                               
000430*                                  SUPERVISOR RATING, 00.0-10.0.          
000440     03  EMP-MONTHS-EMPLOYED   PIC 9(03).                                 
000450*                                  TENURE IN MONTHS, 000-999.             
000460     03  EMP-EMAIL             PIC X(40).                                 
000470*                                  EMPLOYEE E-MAIL ADDRESS.               
000480     03  FILLER                PIC X(07).                                 
000490*                                  PADS RECORD TO 120 BYTES.              
000500*                                                                         
