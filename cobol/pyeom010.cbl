000100*                                                                         
000110*                  EMPLOYEE OF THE MONTH - SCORE, RANK                    
000120*                       AND SELECT WINNER                                 
000130*                                                                         
000140*             VALIDATES THE MONTHLY METRICS FEED, APPLIES                 
000150*             ELIGIBILITY, NORMALISES AND SCORES EVERY                    
000160*             EMPLOYEE, SELECTS THE WINNER AND FILES                      
000170*             THE HISTORY RECORD.                                         
000180*                                                                         
000190 IDENTIFICATION          DIVISION.                                        
000200 PROGRAM-ID.             PYEOM010.                                        
000210 AUTHOR.                 VINCENT B COEN.                                  
000220 INSTALLATION.           APPLEWOOD COMPUTERS - PAYROLL DIVISION.          
000230 DATE-WRITTEN.           04/03/1987.                                      
000240 DATE-COMPILED.                                                           
000250 SECURITY.               APPLEWOOD COMPUTERS INTERNAL USE ONLY -          
000260                          SEE PAYROLL DEPARTMENTAL PROCEDURES             
000270                          MANUAL, SECTION 9, FOR DISTRIBUTION             
000280                          RESTRICTIONS ON THIS SOURCE.                    
000290*                                                                         
000300* REMARKS.                MAIN DRIVER FOR THE EMPLOYEE-OF-THE-            
000310*                          MONTH (EOM) INCENTIVE RUN. READS THE           
000320*                          MONTHLY METRICS FEED AND THE WINNER            
000330*                          HISTORY, VALIDATES, FILTERS OUT                
000340*                          INELIGIBLE STAFF, NORMALISES AND               
000350*                          WEIGHTS THE FOUR METRICS, RANKS                
000360*                          EVERY EMPLOYEE, PICKS THE WINNER AND           
000370*                          WRITES THE SCORED-WORK FILE PICKED             
000380*                          UP BY PYEOM020/030/040.                        
000390*                                                                         
000400* CALLED MODULES.         NONE.                                           
000410*                                                                         
000420* FUNCTIONS USED.         NONE - INTRINSICS NOT USED IN THIS              
000430*                          SHOP, SEE WSFNCTN CONVENTIONS.                 
000440*                                                                         
000450* FILES USED.             WEIGHTS.   SCORING WEIGHT OVERRIDE.             
000460*                          EMPLOYIN. MONTHLY METRICS FEED.                
000470*                          HISTORY.  WINNER HISTORY, READ THEN            
000480*                                    EXTENDED.                            
000490*                          SCOREWK.  SCORED-WORK FILE, OUTPUT.            
000500*                                                                         
000510* ERROR MESSAGES USED.                                                    
000520*   SY001.                                                                
000530*   PY001 - 7.                                                            
000540*                                                                         
000550* CHANGES.                                                                
000560* 04/03/87 VBC -  1.00  CREATED - MANUAL "STAFF OF THE MONTH"             
000570*                       BOARD REPLACED BY THIS BATCH RUN, FIRST           
000580*                       CUT SCORES ON PERFORMANCE ONLY.                   
000590* 19/11/87 VBC -  1.01  ADDED PEER NOMINATION AND ATTENDANCE              
000600*                       METRICS PER PERSONNEL REQUEST EOM-014.    EOM-014 
000610* 02/06/91 RJT -  1.02  ADDED TENURE RULE - NEW STARTERS UNDER            
000620*                       6 MONTHS NO LONGER ELIGIBLE.                      
000630* 14/01/94 RJT -  1.03  ADDED "WON LAST MONTH" BACK-TO-BACK               
000640*                       RULE AFTER SAME EMPLOYEE WON 3 TIMES              
000650*                       RUNNING - SEE EOM-021.                    EOM-021 
000660* 08/09/98 MPH -    .04 Y2K - HISTORY DATE FIELD RE-CAST FROM A           
000670*                       6-BYTE YYMMDD KEY TO A FULL TIMESTAMP SO          
000680*                       DATES DO NOT WRAP AT THE CENTURY.                 
000690* 22/03/99 MPH -    .05 Y2K - CONFIRMED CLEAN RUN OVER THE                
000700*                       1999/2000 BOUNDARY IN PARALLEL TEST.              
000710* 17/07/06 MPH -  1.10  MANAGER RATING METRIC ADDED, WEIGHTS              
000720*                       MADE CONFIGURABLE VIA THE WEIGHTS FILE            
000730*                       INSTEAD OF BEING HARD CODED.                      
000740* 21/02/15 VBC -  1.11  MIN-MAX NORMALISATION INTRODUCED SO               
000750*                       DEPARTMENTS ON DIFFERENT SCALES COMPARE           
000760*                       FAIRLY - REPLACES STRAIGHT AVERAGING.             
000770* 09/01/26 VBC -  2.00  SPLIT SCORING OUT OF THE OLD PYEOM                
000780*                       MONOLITH INTO PYEOM010/020/030/040 PER            
000790*                       EOM-001. THIS PROGRAM NOW SCORES ONLY.    EOM-001 
000800* 22/01/26 VBC -    .01 ADDED SCR-RANK TO THE SCORED-WORK FILE            
000810*                       PER EOM-006.                              EOM-006 
000820* 03/02/26 VBC -    .02 HISTORY TIMESTAMP WIDENED TO INCLUDE              
000830*                       SECONDS PER EOM-011.                      EOM-011 
000840*                                                                         
000850 ENVIRONMENT             DIVISION.                                        
000860 CONFIGURATION SECTION.                                                   
000870 COPY "ENVDIV.COB".                                                       
000880 INPUT-OUTPUT            SECTION.                                         
000890 FILE-CONTROL.                                                            
000900     SELECT WEIGHTS-FILE       ASSIGN TO "WEIGHTS"                        
000910                                ORGANIZATION LINE SEQUENTIAL              
000920                                FILE STATUS WT-STATUS.                    
000930     SELECT EMPLOYEE-IN-FILE   ASSIGN TO "EMPLOYIN"                       
000940                                ORGANIZATION LINE SEQUENTIAL              
000950                                FILE STATUS EI-STATUS.                    
000960     SELECT WINNER-HISTORY-FILE ASSIGN TO "HISTORY"                       
000970                                ORGANIZATION LINE SEQUENTIAL              
000980                                FILE STATUS WH-STATUS.                    
000990     SELECT SCORED-WORK-FILE   ASSIGN TO "SCOREWK"                        
001000                                ORGANIZATION LINE SEQUENTIAL              
001010                                FILE STATUS SW-STATUS.                    
001020*                                                                         
001030 DATA                    DIVISION.                                        
001040 FILE SECTION.                                                            
001050*                                                                         
001060 FD  WEIGHTS-FILE.                                                        
001070 COPY "WSPYWGT.COB".                                                      
001080*                                                                         
001090 FD  EMPLOYEE-IN-FILE.                                                    
001100 COPY "WSPYEMI.COB".                                                      
001110*                                                                         
001120 FD  WINNER-HISTORY-FILE.                                                 
001130 COPY "WSPYWIN.COB".                                                      
001140*                                                                         
001150 FD  SCORED-WORK-FILE.                                                    
001160 COPY "WSPYSCR.COB".                                                      
001170*                                                                         
001180 WORKING-STORAGE SECTION.                                                 
001190 77  PROG-NAME               PIC X(17) VALUE "PYEOM010 (2.00)".           
001200*                                                                         
001210 COPY "WSPYMSG.COB".                                                      
001220*                                                                         
001230 01  WS-DATA.                                                             
001240     03  WT-STATUS           PIC XX     VALUE "00".                       
001250         88  WT-FILE-OK          VALUE "00".                              
001260         88  WT-FILE-EOF         VALUE "10".                              
001270     03  EI-STATUS           PIC XX     VALUE "00".                       
001280         88  EI-FILE-OK          VALUE "00".                              
001290         88  EI-FILE-EOF         VALUE "10".                              
001300     03  WH-STATUS           PIC XX     VALUE "00".                       
001310         88  WH-FILE-OK          VALUE "00".                              
001320         88  WH-FILE-EOF         VALUE "10".                              
001330     03  SW-STATUS           PIC XX     VALUE "00".                       
001340     03  WS-ABORT-SW         PIC X      VALUE "N".                        
001350         88  WS-ABORT-RUN        VALUE "Y".                               
001360     03  WS-WINNER-FOUND-SW  PIC X      VALUE "N".                        
001370         88  WS-WINNER-FOUND     VALUE "Y".                               
001380     03  WS-RUNNERUP-FOUND-SW PIC X     VALUE "N".                        
001390         88  WS-RUNNERUP-FOUND   VALUE "Y".                               
001400     03  FILLER                PIC X(05).                                 
001410*                                                                         
001420 01  WS-COUNTERS.                                                         
001430     03  WS-EMP-COUNT        BINARY-LONG UNSIGNED VALUE ZERO.             
001440     03  WS-ELIGIBLE-COUNT   BINARY-LONG UNSIGNED VALUE ZERO.             
001450     03  WS-SUB              BINARY-LONG UNSIGNED VALUE ZERO.             
001460     03  WS-SUB2             BINARY-LONG UNSIGNED VALUE ZERO.             
001470     03  WS-HIGHER-COUNT     BINARY-LONG UNSIGNED VALUE ZERO.             
001480     03  WS-WINNER-SUB       BINARY-LONG UNSIGNED VALUE ZERO.             
001490     03  FILLER              BINARY-LONG UNSIGNED VALUE ZERO.             
001500*                                                                         
001510 01  WS-WEIGHTS.                                                          
001520     03  WS-WT-PERF          PIC 9(03)   VALUE 040.                       
001530     03  WS-WT-PEER          PIC 9(03)   VALUE 030.                       
001540     03  WS-WT-ATTEND        PIC 9(03)   VALUE 020.                       
001550     03  WS-WT-MGR           PIC 9(03)   VALUE 010.                       
001560     03  WS-WT-TOTAL         PIC 9(03)   VALUE ZERO.                      
001570     03  FILLER              PIC X(03).                                   
001580*                                                                         
001590 01  WS-MINMAX.                                                           
001600     03  WS-PERF-MIN         PIC 9(03)       COMP-3 VALUE ZERO.           
001610     03  WS-PERF-MAX         PIC 9(03)       COMP-3 VALUE ZERO.           
001620     03  WS-PEER-MIN         PIC 9(03)       COMP-3 VALUE ZERO.           
001630     03  WS-PEER-MAX         PIC 9(03)       COMP-3 VALUE ZERO.           
001640     03  WS-ATTEND-MIN       PIC 9(03)       COMP-3 VALUE ZERO.           
001650     03  WS-ATTEND-MAX       PIC 9(03)       COMP-3 VALUE ZERO.           
001660     03  WS-MGR-MIN          PIC 9(02)V9     COMP-3 VALUE ZERO.           
001670     03  WS-MGR-MAX          PIC 9(02)V9     COMP-3 VALUE ZERO.           
001680     03  FILLER              PIC X(04).                                   
001690*                                                                         
001700 01  WS-WINNER-DATA.                                                      
001710     03  WS-BEST-SCORE       PIC 9(03)V9(2)  COMP-3 VALUE ZERO.           
001720     03  WS-RUNNERUP-SCORE   PIC 9(03)V9(2)  COMP-3 VALUE ZERO.           
001730     03  WS-LAST-WINNER-ID   PIC X(08)       VALUE SPACES.                
001740     03  WS-MAX-DATE         PIC X(19)       VALUE LOW-VALUES.            
001750     03  FILLER              PIC X(05).                                   
001760*                                                                         
001770 01  WS-AWARD-MONTH          PIC X(20)       VALUE SPACES.                
001780*                                                                         
001790 01  WS-TODAY-CCYYMMDD       PIC 9(08)       VALUE ZERO.                  
001800 01  WS-TODAY-DATE REDEFINES WS-TODAY-CCYYMMDD.                           
001810     03  WS-TODAY-CC         PIC 99.                                      
001820     03  WS-TODAY-YY         PIC 99.                                      
001830     03  WS-TODAY-MM         PIC 99.                                      
001840     03  WS-TODAY-DD         PIC 99.                                      
001850*                                                                         
001860 01  WS-TODAY-HHMMSSCC       PIC 9(08)       VALUE ZERO.                  
001870 01  WS-TODAY-TIME REDEFINES WS-TODAY-HHMMSSCC.                           
001880     03  WS-TODAY-HH         PIC 99.                                      
001890     03  WS-TODAY-MN         PIC 99.                                      
001900     03  WS-TODAY-SS         PIC 99.                                      
001910     03  WS-TODAY-CS         PIC 99.                                      
001920*                                                                         
001930 01  WS-ISO-TIMESTAMP        PIC X(19)       VALUE SPACES.                
001940*                                                                         
001950 01  WS-EMP-TABLE.                                                        
001960     03  WS-EMP-ENTRY OCCURS 500 TIMES                                    
001970                      INDEXED BY WS-EMP-IDX.                              
001980         COPY "WSEMTAB.COB".                                              
001990*                                                                         
002000 01  WS-EMP-TABLE-X REDEFINES WS-EMP-TABLE.                               
002010     03  WS-EMP-ENTRY-X      PIC X(180)  OCCURS 500 TIMES.                
002020*                                                                         
002030 LINKAGE                 SECTION.                                         
002040 01  LK-AWARD-MONTH          PIC X(20).                                   
002050*                                                                         
002060 PROCEDURE DIVISION CHAINING LK-AWARD-MONTH.                              
002070*                                                                         
002080 AA000-MAIN              SECTION.                                         
002090*****************************                                             
002100     MOVE LK-AWARD-MONTH TO WS-AWARD-MONTH.                               
002110     PERFORM AA010-OPEN-FILES.                                            
002120     IF WS-ABORT-RUN                                                      
002130        GO TO AA000-EXIT.                                                 
002140     PERFORM AA015-GET-WEIGHTS.                                           
002150     IF WS-ABORT-RUN                                                      
002160        GO TO AA000-EXIT.                                                 
002170     PERFORM AA020-LOAD-HISTORY.                                          
002180     PERFORM AA030-LOAD-EMPLOYEES.                                        
002190     IF WS-ABORT-RUN                                                      
002200        GO TO AA000-EXIT.                                                 
002210     PERFORM BB010-VALIDATE-TABLE.                                        
002220     IF WS-ABORT-RUN                                                      
002230        GO TO AA000-EXIT.                                                 
002240     PERFORM CC010-APPLY-ELIGIBILITY.                                     
002250     PERFORM DD010-FIND-MIN-MAX.                                          
002260     PERFORM DD020-NORMALISE-TABLE.                                       
002270     PERFORM DD030-SCORE-TABLE.                                           
002280     PERFORM DD040-RANK-TABLE.                                            
002290     PERFORM EE010-SELECT-WINNER.                                         
002300     PERFORM FF010-WRITE-SCORED-FILE.                                     
002310     IF WS-WINNER-FOUND                                                   
002320        PERFORM EE020-SAVE-WINNER-HISTORY.                                
002330     CLOSE SCORED-WORK-FILE.                                              
002340 AA000-EXIT.                                                              
002350     GOBACK.                                                              
002360*                                                                         
002370 AA010-OPEN-FILES        SECTION.                                         
002380*****************************                                             
002390     OPEN INPUT  EMPLOYEE-IN-FILE.                                        
002400     IF EI-STATUS NOT = "00"                                              
002410        DISPLAY PY003 EI-STATUS                                           
002420        MOVE "Y" TO WS-ABORT-SW                                           
002430        GO TO AA010-EXIT.                                                 
002440     CLOSE EMPLOYEE-IN-FILE.                                              
002450     OPEN OUTPUT SCORED-WORK-FILE.                                        
002460 AA010-EXIT.                                                              
002470     EXIT.                                                                
002480*                                                                         
002490 AA015-GET-WEIGHTS       SECTION.                                         
002500*****************************                                             
002510     OPEN INPUT WEIGHTS-FILE.                                             
002520     IF WT-STATUS = "00"                                                  
002530        READ WEIGHTS-FILE                                                 
002540             AT END                                                       
002550                  MOVE "10" TO WT-STATUS                                  
002560        END-READ                                                          
002570        IF WT-STATUS = "00"                                               
002580           MOVE WT-PERFORMANCE TO WS-WT-PERF                              
002590           MOVE WT-PEER        TO WS-WT-PEER                              
002600           MOVE WT-ATTENDANCE  TO WS-WT-ATTEND                            
002610           MOVE WT-MANAGER     TO WS-WT-MGR                               
002620        END-IF                                                            
002630        CLOSE WEIGHTS-FILE                                                
002640     ELSE                                                                 
002650        DISPLAY PY001                                                     
002660     END-IF.                                                              
002670     COMPUTE WS-WT-TOTAL = WS-WT-PERF + WS-WT-PEER                        
002680                          + WS-WT-ATTEND + WS-WT-MGR.                     
002690     IF WS-WT-TOTAL NOT = 100                                             
002700        DISPLAY PY002 WS-WT-TOTAL                                         
002710        MOVE "Y" TO WS-ABORT-SW.                                          
002720 AA015-EXIT.                                                              
002730     EXIT.                                                                
002740*                                                                         
002750 AA020-LOAD-HISTORY      SECTION.                                         
002760*****************************                                             
002770     MOVE SPACES     TO WS-LAST-WINNER-ID.                                
002780     MOVE LOW-VALUES TO WS-MAX-DATE.                                      
002790     OPEN INPUT WINNER-HISTORY-FILE.                                      
002800     IF WH-STATUS = "00"                                                  
002810        PERFORM AA025-READ-HISTORY-REC                                    
002820                UNTIL WH-FILE-EOF                                         
002830        CLOSE WINNER-HISTORY-FILE                                         
002840     END-IF.                                                              
002850 AA020-EXIT.                                                              
002860     EXIT.                                                                
002870*                                                                         
002880 AA025-READ-HISTORY-REC  SECTION.                                         
002890*****************************                                             
002900     READ WINNER-HISTORY-FILE                                             
002910          AT END                                                          
002920               MOVE "10" TO WH-STATUS                                     
002930               GO TO AA025-EXIT                                           
002940     END-READ.                                                            
002950     IF WIN-DATE > WS-MAX-DATE                                            
002960        MOVE WIN-DATE   TO WS-MAX-DATE                                    
002970        MOVE WIN-EMP-ID TO WS-LAST-WINNER-ID.                             
002980 AA025-EXIT.                                                              
002990     EXIT.                                                                
003000*                                                                         
003010 AA030-LOAD-EMPLOYEES    SECTION.                                         
003020*****************************                                             
003030     OPEN INPUT EMPLOYEE-IN-FILE.                                         
003040     IF EI-STATUS NOT = "00"                                              
003050        DISPLAY PY003 EI-STATUS                                           
003060        MOVE "Y" TO WS-ABORT-SW                                           
003070        GO TO AA030-EXIT.                                                 
003080     MOVE ZERO TO WS-EMP-COUNT.                                           
003090     PERFORM AA035-READ-EMPLOYEE-REC                                      
003100             UNTIL EI-FILE-EOF.                                           
003110     CLOSE EMPLOYEE-IN-FILE.                                              
003120 AA030-EXIT.                                                              
003130     EXIT.                                                                
003140*                                                                         
003150 AA035-READ-EMPLOYEE-REC SECTION.                                         
003160*****************************                                             
003170     READ EMPLOYEE-IN-FILE                                                
003180          AT END                                                          
003190               MOVE "10" TO EI-STATUS                                     
003200               GO TO AA035-EXIT                                           
003210     END-READ.                                                            
003220     ADD 1 TO WS-EMP-COUNT.                                               
003230     MOVE SPACES TO WS-EMP-ENTRY-X (WS-EMP-COUNT).                        
003240     MOVE EMP-ID              TO TB-EMP-ID (WS-EMP-COUNT).                
003250     MOVE EMP-NAME            TO TB-EMP-NAME (WS-EMP-COUNT).              
003260     MOVE EMP-DEPT            TO TB-EMP-DEPT (WS-EMP-COUNT).              
003270     MOVE EMP-PERF-SCORE      TO TB-PERF-SCORE (WS-EMP-COUNT).            
003280     MOVE EMP-PEER-NOMS       TO TB-PEER-NOMS (WS-EMP-COUNT).     EOM-014 
003290     MOVE EMP-ATTEND-PCT      TO TB-ATTEND-PCT (WS-EMP-COUNT).            
003300     MOVE EMP-MGR-RATING      TO TB-MGR-RATING (WS-EMP-COUNT).            
003310     MOVE EMP-MONTHS-EMPLOYED TO TB-MONTHS-EMPLOYED (WS-EMP-COUNT).       
003320     MOVE EMP-EMAIL           TO TB-EMAIL (WS-EMP-COUNT).                 
003330 AA035-EXIT.                                                              
003340     EXIT.                                                                
003350*                                                                         
003360 BB000-VALIDATE          SECTION.                                         
003370*****************************                                             
003380 BB010-VALIDATE-TABLE.                                                    
003390     MOVE 1 TO WS-SUB.                                                    
003400     PERFORM BB015-VALIDATE-ONE                                           
003410             UNTIL WS-SUB > WS-EMP-COUNT OR WS-ABORT-RUN.                 
003420 BB010-EXIT.                                                              
003430     EXIT.                                                                
003440*                                                                         
003450 BB015-VALIDATE-ONE      SECTION.                                         
003460*****************************                                             
003470     IF TB-EMP-ID (WS-SUB) = SPACES                                       
003480        DISPLAY PY005 "EMPLOYEE_ID"                                       
003490        MOVE "Y" TO WS-ABORT-SW                                           
003500        GO TO BB015-EXIT.                                                 
003510     IF TB-EMP-NAME (WS-SUB) = SPACES                                     
003520        DISPLAY PY005 "NAME"                                              
003530        MOVE "Y" TO WS-ABORT-SW                                           
003540        GO TO BB015-EXIT.                                                 
003550     IF TB-EMP-DEPT (WS-SUB) = SPACES                                     
003560        DISPLAY PY005 "DEPARTMENT"                                        
003570        MOVE "Y" TO WS-ABORT-SW                                           
003580        GO TO BB015-EXIT.                                                 
003590     IF TB-EMAIL (WS-SUB) = SPACES                                        
003600        DISPLAY PY005 "EMAIL"                                             
003610        MOVE "Y" TO WS-ABORT-SW                                           
003620        GO TO BB015-EXIT.                                                 
003630     IF TB-PERF-SCORE (WS-SUB) NOT NUMERIC                                
003640        OR TB-PERF-SCORE (WS-SUB) > 100                                   
003650        DISPLAY PY005 "PERFORMANCE_SCORE"                                 
003660        MOVE "Y" TO WS-ABORT-SW                                           
003670        GO TO BB015-EXIT.                                                 
003680     IF TB-PEER-NOMS (WS-SUB) NOT NUMERIC                                 
003690        DISPLAY PY005 "PEER_NOMINATIONS"                                  
003700        MOVE "Y" TO WS-ABORT-SW                                           
003710        GO TO BB015-EXIT.                                                 
003720     IF TB-ATTEND-PCT (WS-SUB) NOT NUMERIC                                
003730        OR TB-ATTEND-PCT (WS-SUB) > 100                                   
003740        DISPLAY PY005 "ATTENDANCE_PCT"                                    
003750        MOVE "Y" TO WS-ABORT-SW                                           
003760        GO TO BB015-EXIT.                                                 
003770     IF TB-MGR-RATING (WS-SUB) NOT NUMERIC                                
003780        OR TB-MGR-RATING (WS-SUB) > 10.0                                  
003790        DISPLAY PY005 "MANAGER_RATING"                                    
003800        MOVE "Y" TO WS-ABORT-SW                                           
003810        GO TO BB015-EXIT.                                                 
003820     IF TB-MONTHS-EMPLOYED (WS-SUB) NOT NUMERIC                           
003830        DISPLAY PY005 "MONTHS_EMPLOYED"                                   
003840        MOVE "Y" TO WS-ABORT-SW                                           
003850        GO TO BB015-EXIT.                                                 
003860     ADD 1 TO WS-SUB.                                                     
003870 BB015-EXIT.                                                              
003880     EXIT.                                                                
003890*                                                                         
003900 CC010-APPLY-ELIGIBILITY SECTION.                                         
003910*****************************                                             
003920     MOVE 1 TO WS-SUB.                                                    
003930     MOVE ZERO TO WS-ELIGIBLE-COUNT.                                      
003940     PERFORM CC015-CHECK-ONE UNTIL WS-SUB > WS-EMP-COUNT.                 
003950 CC010-EXIT.                                                              
003960     EXIT.                                                                
003970*                                                                         
003980 CC015-CHECK-ONE         SECTION.                                         
003990*****************************                                             
004000     MOVE "Y" TO TB-ELIGIBLE-FLAG (WS-SUB).                               
004010     MOVE SPACES TO TB-INELIG-REASON (WS-SUB).                            
004020     IF TB-MONTHS-EMPLOYED (WS-SUB) < 6                                   
004030        MOVE "N" TO TB-ELIGIBLE-FLAG (WS-SUB)                             
004040        MOVE "TENURE < 6 MONTHS" TO TB-INELIG-REASON (WS-SUB).            
004050     IF WS-LAST-WINNER-ID NOT = SPACES                                    
004060        AND TB-EMP-ID (WS-SUB) = WS-LAST-WINNER-ID                        
004070        MOVE "N" TO TB-ELIGIBLE-FLAG (WS-SUB)                             
004080        MOVE "WON LAST MONTH" TO TB-INELIG-REASON (WS-SUB).       EOM-021 
004090     IF TB-IS-ELIGIBLE (WS-SUB)                                           
004100        ADD 1 TO WS-ELIGIBLE-COUNT.                                       
004110     ADD 1 TO WS-SUB.                                                     
004120 CC015-EXIT.                                                              
004130     EXIT.                                                                
004140*                                                                         
004150 DD010-FIND-MIN-MAX      SECTION.                                         
004160*****************************                                             
004170     MOVE TB-PERF-SCORE (1)   TO WS-PERF-MIN WS-PERF-MAX.                 
004180     MOVE TB-PEER-NOMS (1)    TO WS-PEER-MIN WS-PEER-MAX.                 
004190     MOVE TB-ATTEND-PCT (1)   TO WS-ATTEND-MIN WS-ATTEND-MAX.             
004200     MOVE TB-MGR-RATING (1)   TO WS-MGR-MIN WS-MGR-MAX.                   
004210     MOVE 2 TO WS-SUB.                                                    
004220     PERFORM DD015-MINMAX-ONE UNTIL WS-SUB > WS-EMP-COUNT.                
004230 DD010-EXIT.                                                              
004240     EXIT.                                                                
004250*                                                                         
004260 DD015-MINMAX-ONE        SECTION.                                         
004270*****************************                                             
004280     IF TB-PERF-SCORE (WS-SUB) < WS-PERF-MIN                              
004290        MOVE TB-PERF-SCORE (WS-SUB) TO WS-PERF-MIN.                       
004300     IF TB-PERF-SCORE (WS-SUB) > WS-PERF-MAX                              
004310        MOVE TB-PERF-SCORE (WS-SUB) TO WS-PERF-MAX.                       
004320     IF TB-PEER-NOMS (WS-SUB) < WS-PEER-MIN                               
004330        MOVE TB-PEER-NOMS (WS-SUB) TO WS-PEER-MIN.                        
004340     IF TB-PEER-NOMS (WS-SUB) > WS-PEER-MAX                               
004350        MOVE TB-PEER-NOMS (WS-SUB) TO WS-PEER-MAX.                        
004360     IF TB-ATTEND-PCT (WS-SUB) < WS-ATTEND-MIN                            
004370        MOVE TB-ATTEND-PCT (WS-SUB) TO WS-ATTEND-MIN.                     
004380     IF TB-ATTEND-PCT (WS-SUB) > WS-ATTEND-MAX                            
004390        MOVE TB-ATTEND-PCT (WS-SUB) TO WS-ATTEND-MAX.                     
004400     IF TB-MGR-RATING (WS-SUB) < WS-MGR-MIN                               
004410        MOVE TB-MGR-RATING (WS-SUB) TO WS-MGR-MIN.                        
004420     IF TB-MGR-RATING (WS-SUB) > WS-MGR-MAX                               
004430        MOVE TB-MGR-RATING (WS-SUB) TO WS-MGR-MAX.                        
004440     ADD 1 TO WS-SUB.                                                     
004450 DD015-EXIT.                                                              
004460     EXIT.                                                                
004470*                                                                         
004480 DD020-NORMALISE-TABLE   SECTION.                                         
004490*****************************                                             
004500     MOVE 1 TO WS-SUB.                                                    
004510     PERFORM DD025-NORMALISE-ONE UNTIL WS-SUB > WS-EMP-COUNT.             
004520 DD020-EXIT.                                                              
004530     EXIT.                                                                
004540*                                                                         
004550 DD025-NORMALISE-ONE     SECTION.                                         
004560*****************************                                             
004570     IF WS-PERF-MAX = WS-PERF-MIN                                         
004580        MOVE 100.0000 TO TB-PERF-NORM (WS-SUB)                            
004590     ELSE                                                                 
004600        COMPUTE TB-PERF-NORM (WS-SUB) ROUNDED =                           
004610              (TB-PERF-SCORE (WS-SUB) - WS-PERF-MIN)                      
004620              / (WS-PERF-MAX - WS-PERF-MIN) * 100                         
004630     END-IF.                                                              
004640     IF WS-PEER-MAX = WS-PEER-MIN                                         
004650        MOVE 100.0000 TO TB-PEER-NORM (WS-SUB)                            
004660     ELSE                                                                 
004670        COMPUTE TB-PEER-NORM (WS-SUB) ROUNDED =                           
004680              (TB-PEER-NOMS (WS-SUB) - WS-PEER-MIN)                       
004690              / (WS-PEER-MAX - WS-PEER-MIN) * 100                         
004700     END-IF.                                                              
004710     IF WS-ATTEND-MAX = WS-ATTEND-MIN                                     
004720        MOVE 100.0000 TO TB-ATTEND-NORM (WS-SUB)                          
004730     ELSE                                                                 
004740        COMPUTE TB-ATTEND-NORM (WS-SUB) ROUNDED =                         
004750              (TB-ATTEND-PCT (WS-SUB) - WS-ATTEND-MIN)                    
004760              / (WS-ATTEND-MAX - WS-ATTEND-MIN) * 100                     
004770     END-IF.                                                              
004780     IF WS-MGR-MAX = WS-MGR-MIN                                           
004790        MOVE 100.0000 TO TB-MGR-NORM (WS-SUB)                             
004800     ELSE                                                                 
004810        COMPUTE TB-MGR-NORM (WS-SUB) ROUNDED =                            
004820              (TB-MGR-RATING (WS-SUB) - WS-MGR-MIN)                       
004830              / (WS-MGR-MAX - WS-MGR-MIN) * 100                           
004840     END-IF.                                                              
004850     ADD 1 TO WS-SUB.                                                     
004860 DD025-EXIT.                                                              
004870     EXIT.                                                                
004880*                                                                         
004890 DD030-SCORE-TABLE       SECTION.                                         
004900*****************************                                             
004910     MOVE 1 TO WS-SUB.                                                    
004920     PERFORM DD035-SCORE-ONE UNTIL WS-SUB > WS-EMP-COUNT.                 
004930 DD030-EXIT.                                                              
004940     EXIT.                                                                
004950*                                                                         
004960 DD035-SCORE-ONE         SECTION.                                         
004970*****************************                                             
004980     COMPUTE TB-COMPOSITE-SCORE (WS-SUB) ROUNDED =                        
004990           (TB-PERF-NORM (WS-SUB)   * WS-WT-PERF                          
005000          + TB-PEER-NORM (WS-SUB)   * WS-WT-PEER                          
005010          + TB-ATTEND-NORM (WS-SUB) * WS-WT-ATTEND                        
005020          + TB-MGR-NORM (WS-SUB)    * WS-WT-MGR) / 100.                   
005030     ADD 1 TO WS-SUB.                                                     
005040 DD035-EXIT.                                                              
005050     EXIT.                                                                
005060*                                                                         
005070 DD040-RANK-TABLE        SECTION.                                         
005080*****************************                                             
005090     MOVE 1 TO WS-SUB.                                                    
005100     PERFORM DD045-RANK-ONE UNTIL WS-SUB > WS-EMP-COUNT.                  
005110 DD040-EXIT.                                                              
005120     EXIT.                                                                
005130*                                                                         
005140 DD045-RANK-ONE          SECTION.                                         
005150*****************************                                             
005160     MOVE ZERO TO WS-HIGHER-COUNT.                                        
005170     MOVE 1 TO WS-SUB2.                                                   
005180     PERFORM DD046-COUNT-HIGHER UNTIL WS-SUB2 > WS-EMP-COUNT.             
005190     COMPUTE TB-RANK (WS-SUB) = WS-HIGHER-COUNT + 1.                      
005200     ADD 1 TO WS-SUB.                                                     
005210 DD045-EXIT.                                                              
005220     EXIT.                                                                
005230*                                                                         
005240 DD046-COUNT-HIGHER      SECTION.                                         
005250*****************************                                             
005260     IF TB-COMPOSITE-SCORE (WS-SUB2) > TB-COMPOSITE-SCORE (WS-SUB)        
005270        ADD 1 TO WS-HIGHER-COUNT.                                         
005280     ADD 1 TO WS-SUB2.                                                    
005290 DD046-EXIT.                                                              
005300     EXIT.                                                                
005310*                                                                         
005320 EE010-SELECT-WINNER     SECTION.                                         
005330*****************************                                             
005340     MOVE ZERO TO WS-WINNER-SUB WS-BEST-SCORE.                            
005350     MOVE "N" TO WS-WINNER-FOUND-SW.                                      
005360     MOVE 1 TO WS-SUB.                                                    
005370     PERFORM EE015-CHECK-ONE UNTIL WS-SUB > WS-EMP-COUNT.                 
005380     IF WS-WINNER-SUB = ZERO                                              
005390        DISPLAY PY004                                                     
005400     ELSE                                                                 
005410        MOVE "Y" TO WS-WINNER-FOUND-SW                                    
005420        PERFORM EE016-FIND-RUNNER-UP                                      
005430     END-IF.                                                              
005440 EE010-EXIT.                                                              
005450     EXIT.                                                                
005460*                                                                         
005470 EE015-CHECK-ONE         SECTION.                                         
005480*****************************                                             
005490     IF TB-IS-ELIGIBLE (WS-SUB)                                           
005500        IF WS-WINNER-SUB = ZERO                                           
005510           MOVE WS-SUB TO WS-WINNER-SUB                                   
005520           MOVE TB-COMPOSITE-SCORE (WS-SUB) TO WS-BEST-SCORE              
005530        ELSE                                                              
005540           IF TB-COMPOSITE-SCORE (WS-SUB) > WS-BEST-SCORE                 
005550              MOVE WS-SUB TO WS-WINNER-SUB                                
005560              MOVE TB-COMPOSITE-SCORE (WS-SUB) TO WS-BEST-SCORE           
005570           END-IF                                                         
005580        END-IF                                                            
005590     END-IF.                                                              
005600     ADD 1 TO WS-SUB.                                                     
005610 EE015-EXIT.                                                              
005620     EXIT.                                                                
005630*                                                                         
005640 EE016-FIND-RUNNER-UP    SECTION.                                         
005650*****************************                                             
005660     MOVE ZERO TO WS-RUNNERUP-SCORE.                                      
005670     MOVE "N" TO WS-RUNNERUP-FOUND-SW.                                    
005680     MOVE 1 TO WS-SUB.                                                    
005690     PERFORM EE017-CHECK-RUNNERUP UNTIL WS-SUB > WS-EMP-COUNT.            
005700 EE016-EXIT.                                                              
005710     EXIT.                                                                
005720*                                                                         
005730 EE017-CHECK-RUNNERUP    SECTION.                                         
005740*****************************                                             
005750     IF WS-SUB NOT = WS-WINNER-SUB AND TB-IS-ELIGIBLE (WS-SUB)            
005760        IF WS-RUNNERUP-FOUND                                              
005770           IF TB-COMPOSITE-SCORE (WS-SUB) > WS-RUNNERUP-SCORE             
005780              MOVE TB-COMPOSITE-SCORE (WS-SUB)                            
005790                                    TO WS-RUNNERUP-SCORE                  
005800           END-IF                                                         
005810        ELSE                                                              
005820           MOVE TB-COMPOSITE-SCORE (WS-SUB) TO WS-RUNNERUP-SCORE          
005830           MOVE "Y" TO WS-RUNNERUP-FOUND-SW                               
005840        END-IF                                                            
005850     END-IF.                                                              
005860     ADD 1 TO WS-SUB.                                                     
005870 EE017-EXIT.                                                              
005880     EXIT.                                                                
005890*                                                                         
005900 EE020-SAVE-WINNER-HISTORY SECTION.                                       
005910*****************************                                             
005920     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                         
005930     ACCEPT WS-TODAY-HHMMSSCC FROM TIME.                                  
005940     STRING WS-TODAY-CC WS-TODAY-YY  "-" WS-TODAY-MM "-"                  
005950            WS-TODAY-DD "T" WS-TODAY-HH ":" WS-TODAY-MN ":"               
005960            WS-TODAY-SS                                                   
005970            DELIMITED BY SIZE INTO WS-ISO-TIMESTAMP.                      
005980     MOVE SPACES TO PY-WINNER-RECORD.                                     
005990     MOVE WS-ISO-TIMESTAMP TO WIN-DATE.                           EOM-011 
006000     MOVE WS-AWARD-MONTH   TO WIN-MONTH.                                  
006010     MOVE TB-EMP-ID (WS-WINNER-SUB)   TO WIN-EMP-ID.                      
006020     MOVE TB-EMP-NAME (WS-WINNER-SUB) TO WIN-EMP-NAME.                    
006030     MOVE TB-EMP-DEPT (WS-WINNER-SUB) TO WIN-EMP-DEPT.                    
006040     MOVE TB-COMPOSITE-SCORE (WS-WINNER-SUB)                              
006050                                       TO WIN-COMPOSITE-SCORE.            
006060     MOVE TB-EMAIL (WS-WINNER-SUB)    TO WIN-EMAIL.                       
006070     OPEN EXTEND WINNER-HISTORY-FILE.                                     
006080     WRITE PY-WINNER-RECORD.                                              
006090     CLOSE WINNER-HISTORY-FILE.                                           
006100 EE020-EXIT.                                                              
006110     EXIT.                                                                
006120*                                                                         
006130 FF010-WRITE-SCORED-FILE SECTION.                                         
006140*****************************                                             
006150     MOVE 1 TO WS-SUB.                                                    
006160     PERFORM FF015-WRITE-ONE UNTIL WS-SUB > WS-EMP-COUNT.                 
006170 FF010-EXIT.                                                              
006180     EXIT.                                                                
006190*                                                                         
006200 FF015-WRITE-ONE         SECTION.                                         
006210*****************************                                             
006220     MOVE SPACES TO PY-SCORED-RECORD.                                     
006230     MOVE TB-EMP-ID (WS-SUB)             TO SCR-EMP-ID.                   
006240     MOVE TB-EMP-NAME (WS-SUB)           TO SCR-EMP-NAME.                 
006250     MOVE TB-EMP-DEPT (WS-SUB)           TO SCR-EMP-DEPT.                 
006260     MOVE TB-PERF-SCORE (WS-SUB)         TO SCR-PERF-SCORE.               
006270     MOVE TB-PEER-NOMS (WS-SUB)          TO SCR-PEER-NOMS.                
006280     MOVE TB-ATTEND-PCT (WS-SUB)         TO SCR-ATTEND-PCT.               
006290     MOVE TB-MGR-RATING (WS-SUB)         TO SCR-MGR-RATING.               
006300     MOVE TB-MONTHS-EMPLOYED (WS-SUB)    TO SCR-MONTHS-EMPLOYED.          
006310     MOVE TB-EMAIL (WS-SUB)              TO SCR-EMAIL.                    
006320     MOVE TB-ELIGIBLE-FLAG (WS-SUB)      TO SCR-ELIGIBLE-FLAG.            
006330     MOVE TB-INELIG-REASON (WS-SUB)      TO SCR-INELIG-REASON.            
006340     MOVE TB-PERF-NORM (WS-SUB)          TO SCR-PERF-NORM.                
006350     MOVE TB-PEER-NORM (WS-SUB)          TO SCR-PEER-NORM.                
006360     MOVE TB-ATTEND-NORM (WS-SUB)        TO SCR-ATTEND-NORM.              
006370     MOVE TB-MGR-NORM (WS-SUB)           TO SCR-MGR-NORM.                 
006380     MOVE TB-COMPOSITE-SCORE (WS-SUB)    TO SCR-COMPOSITE-SCORE.          
006390     MOVE TB-RANK (WS-SUB)               TO SCR-RANK.             EOM-006 
006400     WRITE PY-SCORED-RECORD.                                              
006410     ADD 1 TO WS-SUB.                                                     
006420 FF015-EXIT.                                                              
006430     EXIT.                                                                
006440*                                                                         
