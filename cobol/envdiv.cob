000100*                                                                         
000110*    COMMON ENVIRONMENT DIVISION ENTRIES                                  
000120*        COPIED INTO EVERY EOM SUITE PROGRAM                              
000130*                                                                         
000140* 04/03/1987 VBC - CREATED FOR THE PAYROLL SUITE, SAME SHAPE AS           
000150*                  THE COMMON ENVDIV USED ELSEWHERE IN THE                
000160*                  ACCOUNTING SYSTEM.                                     
000170* 10/09/98  MPH   - Y2K - REVIEWED, NO DATE-SENSITIVE ENTRIES             
000180*                  PRESENT, PASSED.                                       
000190* 06/01/26  VBC   - RE-CUT FOR THE EOM SUITE, SAME SHAPE AS THE           
000200*                  COMMON ENVDIV USED ACROSS THE REST OF ACAS.            
000210*                                                                         
000220 CONFIGURATION SECTION.                                                   
000230 SOURCE-COMPUTER.  GENERIC-PC.                                            
000240 OBJECT-COMPUTER.  GENERIC-PC.                                            
000250 SPECIAL-NAMES.                                                           
000260     C01 IS TOP-OF-FORM                                                   
000270     CLASS EOM-ALPHABETIC   IS "A" THRU "Z", "a" THRU "z"                 
000280     CLASS EOM-NUMERIC-TEXT IS "0" THRU "9".                              
000290*                                                                         
